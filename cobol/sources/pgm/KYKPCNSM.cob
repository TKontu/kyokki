000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKPCNSM.
000500 AUTHOR.         DEEPA CHAO WEN.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   22 MAY 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  CONSUME.  APPLIES A RUN OF CONSUMPTION
001200*               TRANSACTIONS AGAINST THE INVENTORY MASTER,
001300*               REDUCING QUANTITY ON HAND AND ADVANCING ITEM
001400*               STATUS SEALED -> OPENED -> PARTIAL -> EMPTY.
001500*               INVENTORY IS LOADED WHOLE, UPDATED IN STORAGE,
001600*               AND REWRITTEN COMPLETE AT END OF RUN.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  ------ ----------  -----------------------------------
002300* KYK0007 DCW    22/05/1992  INITIAL VERSION.
002400* KYK0022 RAJ    14/02/1996  REJECT A TRANSACTION THAT WOULD TAKE
002500*                            AN ITEM NEGATIVE INSTEAD OF FLOORING
002600*                            IT TO ZERO.
002700* KYK0035 TSL    28/09/1998  Y2K - CT-DATE AND ALL STORED DATES
002800*                            ARE 4-DIGIT CENTURY.
002900* KYK0044 MFO    11/05/2002  TICKET KYK-0861 - REMAINING-PERCENT
003000*                            TEST REWRITTEN AS A CROSS-MULTIPLY
003100*                            SO THE 75% BREAK NEVER DRIFTS ON A
003200*                            ROUNDED INTERMEDIATE RESULT.
003300* KYK0056 MFO    05/07/2010  TICKET KYK-1240 - RAISE IN-MEMORY
003400*                            INVENTORY TABLE TO 2000 ITEMS.
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT INVMSTR  ASSIGN TO DATABASE-INVMSTR
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400     SELECT CONSMPTN ASSIGN TO DATABASE-CONSMPTN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  INVMSTR
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WK-C-INVMSTR.
006600 01  WK-C-INVMSTR.
006700     COPY INVMSTR.
006800
006900 FD  CONSMPTN
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS WK-C-CONSMPTN.
007200 01  WK-C-CONSMPTN.
007300     COPY CONSMPTN.
007400
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM KYKPCNSM **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-COMMON.
008200     COPY KYKCMWS.
008300
008400 01  WS-SWITCHES.
008500     05  WS-EOF-INVMSTR              PIC X(01) VALUE "N".
008600         88  WS-INVMSTR-EOF                    VALUE "Y".
008700     05  WS-EOF-CONSMPTN             PIC X(01) VALUE "N".
008800         88  WS-CONSMPTN-EOF                   VALUE "Y".
008900     05  WS-FOUND-SWITCH             PIC X(01).
009000         88  WS-ITEM-FOUND                     VALUE "Y".
009100     05  FILLER                      PIC X(02).
009200
009300* -------- IN-MEMORY INVENTORY TABLE, LOADED THEN REWRITTEN -----*
009400 01  WS-INVENTORY-TABLE.
009500     05  WS-INV-TABLE-COUNT          PIC 9(04) COMP VALUE 0.
009600     05  WS-INV-TABLE OCCURS 2000 TIMES
009700             INDEXED BY WS-INV-IX.
009800         10  TI-ID                   PIC 9(08).
009900         10  TI-PRODUCT-ID           PIC 9(08).
010000         10  TI-RECEIPT-ID           PIC 9(08).
010100         10  TI-INITIAL-QTY          PIC 9(08)V99.
010200         10  TI-CURRENT-QTY          PIC 9(08)V99.
010300         10  TI-UNIT                 PIC X(04).
010400         10  TI-STATUS               PIC X(10).
010500         10  TI-PURCHASE-DATE        PIC 9(08).
010600         10  TI-EXPIRY-DATE          PIC 9(08).
010700         10  TI-EXPIRY-SOURCE        PIC X(10).
010800         10  TI-OPENED-DATE          PIC 9(08).
010900     05  FILLER                      PIC X(02).
011000
011100 01  WS-CONSUME-WORK.
011200     05  WS-NEW-QTY                  PIC 9(08)V99.
011300     05  WS-LEFT-SIDE                PIC S9(10)V99 COMP-3.
011400     05  WS-RIGHT-SIDE               PIC S9(10)V99 COMP-3.
011500     05  FILLER                      PIC X(02).
011600
011700 01  WS-GRAND-TOTALS.
011800     05  WS-TXNS-APPLIED             PIC 9(07) COMP VALUE 0.
011900     05  WS-TXNS-REJECTED            PIC 9(07) COMP VALUE 0.
012000     05  WS-ITEMS-EMPTIED            PIC 9(07) COMP VALUE 0.
012100     05  FILLER                      PIC X(02).
012101
012110 01  WS-RUN-DATE-DISPLAY             PIC 9(08) VALUE ZEROS.
012120 01  WS-RUN-DATE-DISPLAY-GROUP REDEFINES WS-RUN-DATE-DISPLAY.
012130     05  WS-RUN-DATE-CCYY            PIC 9(04).
012140     05  WS-RUN-DATE-MM              PIC 9(02).
012150     05  WS-RUN-DATE-DD              PIC 9(02).
012151
012160 01  WS-NEW-QTY-EDIT-AREA.
012170     05  WS-NEW-QTY-EDIT             PIC 9(08)V99 VALUE 0.
012180 01  WS-NEW-QTY-EDIT-GROUP REDEFINES WS-NEW-QTY-EDIT-AREA.
012190     05  WS-NEW-QTY-EDIT-WHOLE       PIC 9(08).
012200     05  WS-NEW-QTY-EDIT-HUNDS       PIC 9(02).
012201
012210 01  WS-TOTALS-EDIT-AREA.
012220     05  WS-TOTALS-EDIT-APPLIED      PIC ZZZZZZ9 VALUE ZEROS.
012230 01  WS-TOTALS-EDIT-GROUP REDEFINES WS-TOTALS-EDIT-AREA.
012240     05  WS-TOTALS-EDIT-CHARS        PIC X(07).
012250
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
012700 EJECT
012800********************
012900 PROCEDURE DIVISION.
013000********************
013100 MAIN-MODULE.
013200     PERFORM A000-INITIALIZATION
013300        THRU A099-INITIALIZATION-EX.
013400     PERFORM B000-PROCESS-CONSUMPTIONS
013500        THRU B099-PROCESS-CONSUMPTIONS-EX
013600        UNTIL WS-CONSMPTN-EOF.
013700     PERFORM C000-REWRITE-INVENTORY
013800        THRU C099-REWRITE-INVENTORY-EX.
013900     PERFORM Z000-PRINT-GRAND-TOTALS
014000        THRU Z099-PRINT-GRAND-TOTALS-EX.
014100     GOBACK.
014200
014300*----------------------------------------------------------------*
014400 A000-INITIALIZATION.
014500*----------------------------------------------------------------*
014600     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
014610     MOVE WK-C-TODAY-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
014620     DISPLAY "KYKPCNSM - CONSUME RUN FOR " WS-RUN-DATE-MM "/"
014630             WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY.
014700
014800     OPEN INPUT INVMSTR.
014900     IF  NOT WK-C-SUCCESSFUL
015000         DISPLAY "KYKPCNSM - OPEN FILE ERROR - INVMSTR"
015100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200         PERFORM Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400     PERFORM A100-LOAD-INVENTORY-TABLE
015500        THRU A199-LOAD-INVENTORY-TABLE-EX
015600        UNTIL WS-INVMSTR-EOF
015700           OR WS-INV-TABLE-COUNT = 2000.
015800     CLOSE INVMSTR.
015900
016000     OPEN INPUT CONSMPTN.
016100     IF  NOT WK-C-SUCCESSFUL
016200         DISPLAY "KYKPCNSM - OPEN FILE ERROR - CONSMPTN"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400         PERFORM Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600
016700     READ CONSMPTN
016800         AT END
016900             MOVE "Y" TO WS-EOF-CONSMPTN
017000     END-READ.
017100 A099-INITIALIZATION-EX.
017200     EXIT.
017300
017400*----------------------------------------------------------------*
017500 A100-LOAD-INVENTORY-TABLE.
017600*----------------------------------------------------------------*
017700     READ INVMSTR
017800         AT END
017900             MOVE "Y" TO WS-EOF-INVMSTR
018000         NOT AT END
018100             ADD 1 TO WS-INV-TABLE-COUNT
018200             MOVE INV-ID            TO
018300                  TI-ID            (WS-INV-TABLE-COUNT)
018400             MOVE INV-PRODUCT-ID    TO
018500                  TI-PRODUCT-ID    (WS-INV-TABLE-COUNT)
018600             MOVE INV-RECEIPT-ID    TO
018700                  TI-RECEIPT-ID    (WS-INV-TABLE-COUNT)
018800             MOVE INV-INITIAL-QTY   TO
018900                  TI-INITIAL-QTY   (WS-INV-TABLE-COUNT)
019000             MOVE INV-CURRENT-QTY   TO
019100                  TI-CURRENT-QTY   (WS-INV-TABLE-COUNT)
019200             MOVE INV-UNIT          TO
019300                  TI-UNIT          (WS-INV-TABLE-COUNT)
019400             MOVE INV-STATUS        TO
019500                  TI-STATUS        (WS-INV-TABLE-COUNT)
019600             MOVE INV-PURCHASE-DATE TO
019700                  TI-PURCHASE-DATE (WS-INV-TABLE-COUNT)
019800             MOVE INV-EXPIRY-DATE   TO
019900                  TI-EXPIRY-DATE   (WS-INV-TABLE-COUNT)
020000             MOVE INV-EXPIRY-SOURCE TO
020100                  TI-EXPIRY-SOURCE (WS-INV-TABLE-COUNT)
020200             MOVE INV-OPENED-DATE   TO
020300                  TI-OPENED-DATE   (WS-INV-TABLE-COUNT)
020400     END-READ.
020500 A199-LOAD-INVENTORY-TABLE-EX.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900 B000-PROCESS-CONSUMPTIONS.
021000*----------------------------------------------------------------*
021100     PERFORM C100-FIND-INVENTORY-ITEM
021200        THRU C199-FIND-INVENTORY-ITEM-EX.
021300
021400     IF  NOT WS-ITEM-FOUND
021500         DISPLAY "KYKPCNSM - INVENTORY ITEM NOT FOUND - "
021600                 CT-INVENTORY-ID
021700         ADD 1 TO WS-TXNS-REJECTED
021800         GO TO B090-NEXT-TRANSACTION
021900     END-IF.
022000
022100     IF  CT-QUANTITY > TI-CURRENT-QTY (WS-INV-IX)
022200         DISPLAY "KYKPCNSM - INSUFFICIENT QUANTITY - ITEM "
022300                 CT-INVENTORY-ID
022400         ADD 1 TO WS-TXNS-REJECTED
022500         GO TO B090-NEXT-TRANSACTION
022600     END-IF.
022700
022800     PERFORM D000-APPLY-CONSUMPTION
022900        THRU D099-APPLY-CONSUMPTION-EX.
023000     ADD 1 TO WS-TXNS-APPLIED.
023100
023200 B090-NEXT-TRANSACTION.
023300     READ CONSMPTN
023400         AT END
023500             MOVE "Y" TO WS-EOF-CONSMPTN
023600     END-READ.
023700 B099-PROCESS-CONSUMPTIONS-EX.
023800     EXIT.
023900
024000*----------------------------------------------------------------*
024100 C100-FIND-INVENTORY-ITEM.
024200*----------------------------------------------------------------*
024300     MOVE "N" TO WS-FOUND-SWITCH.
024400     PERFORM C110-CHECK-ONE-ITEM THRU C119-CHECK-ONE-ITEM-EX
024500        VARYING WS-INV-IX FROM 1 BY 1
024600           UNTIL WS-INV-IX > WS-INV-TABLE-COUNT
024700              OR WS-ITEM-FOUND.
024800 C199-FIND-INVENTORY-ITEM-EX.
024900     EXIT.
025000
025100 C110-CHECK-ONE-ITEM.
025200     IF  TI-ID (WS-INV-IX) = CT-INVENTORY-ID
025300         MOVE "Y" TO WS-FOUND-SWITCH
025400     END-IF.
025500 C119-CHECK-ONE-ITEM-EX.
025600     EXIT.
025700
025800*----------------------------------------------------------------*
025900*  WS-INV-IX IS STILL SET ON THE MATCHED TABLE ENTRY FROM
026000*  C100-FIND-INVENTORY-ITEM ABOVE.
026100*----------------------------------------------------------------*
026200 D000-APPLY-CONSUMPTION.
026300*----------------------------------------------------------------*
026400     SUBTRACT CT-QUANTITY FROM TI-CURRENT-QTY (WS-INV-IX)
026500              GIVING WS-NEW-QTY.
026600     MOVE WS-NEW-QTY TO TI-CURRENT-QTY (WS-INV-IX).
026610     MOVE WS-NEW-QTY TO WS-NEW-QTY-EDIT.
026700
026800     IF  WS-NEW-QTY = ZERO
026900         MOVE "EMPTY     " TO TI-STATUS (WS-INV-IX)
027000         ADD 1 TO WS-ITEMS-EMPTIED
027100     ELSE
027200         IF  WS-NEW-QTY < TI-INITIAL-QTY (WS-INV-IX)
027300             IF  TI-STATUS (WS-INV-IX) = "SEALED    "
027400                 MOVE CT-DATE TO TI-OPENED-DATE (WS-INV-IX)
027500             END-IF
027600*            REMAINING-% < 75  <=>  NEW-QTY*100 < INITIAL*75 -
027700*            CROSS-MULTIPLIED SO NO ROUNDED INTERMEDIATE RESULT
027800*            CAN SHIFT THE 75% BREAK POINT.
027900             COMPUTE WS-LEFT-SIDE  = WS-NEW-QTY * 100
028000             COMPUTE WS-RIGHT-SIDE =
028100                     TI-INITIAL-QTY (WS-INV-IX) * 75
028200             IF  WS-LEFT-SIDE < WS-RIGHT-SIDE
028300                 MOVE "PARTIAL   " TO TI-STATUS (WS-INV-IX)
028400             ELSE
028500                 MOVE "OPENED    " TO TI-STATUS (WS-INV-IX)
028600             END-IF
028700         END-IF
028800     END-IF.
028900 D099-APPLY-CONSUMPTION-EX.
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300*  REWRITE THE WHOLE INVENTORY MASTER FROM THE UPDATED TABLE.
029400*----------------------------------------------------------------*
029500 C000-REWRITE-INVENTORY.
029600*----------------------------------------------------------------*
029700     OPEN OUTPUT INVMSTR.
029800     IF  NOT WK-C-SUCCESSFUL
029900         DISPLAY "KYKPCNSM - OPEN FILE ERROR - INVMSTR (OUT)"
030000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030100         PERFORM Y900-ABNORMAL-TERMINATION
030200     END-IF.
030300
030400     PERFORM C010-REWRITE-ONE-ITEM THRU C019-REWRITE-ONE-ITEM-EX
030500        VARYING WS-INV-IX FROM 1 BY 1
030600           UNTIL WS-INV-IX > WS-INV-TABLE-COUNT.
030700
030800     CLOSE INVMSTR CONSMPTN.
030900 C099-REWRITE-INVENTORY-EX.
031000     EXIT.
031100
031200 C010-REWRITE-ONE-ITEM.
031300     MOVE SPACES              TO INVMSTRR.
031400     MOVE TI-ID            (WS-INV-IX) TO INV-ID.
031500     MOVE TI-PRODUCT-ID    (WS-INV-IX) TO INV-PRODUCT-ID.
031600     MOVE TI-RECEIPT-ID    (WS-INV-IX) TO INV-RECEIPT-ID.
031700     MOVE TI-INITIAL-QTY   (WS-INV-IX) TO INV-INITIAL-QTY.
031800     MOVE TI-CURRENT-QTY   (WS-INV-IX) TO INV-CURRENT-QTY.
031900     MOVE TI-UNIT          (WS-INV-IX) TO INV-UNIT.
032000     MOVE TI-STATUS        (WS-INV-IX) TO INV-STATUS.
032100     MOVE TI-PURCHASE-DATE (WS-INV-IX) TO INV-PURCHASE-DATE.
032200     MOVE TI-EXPIRY-DATE   (WS-INV-IX) TO INV-EXPIRY-DATE.
032300     MOVE TI-EXPIRY-SOURCE (WS-INV-IX) TO INV-EXPIRY-SOURCE.
032400     MOVE TI-OPENED-DATE   (WS-INV-IX) TO INV-OPENED-DATE.
032500     WRITE WK-C-INVMSTR.
032600 C019-REWRITE-ONE-ITEM-EX.
032700     EXIT.
032800
032900*----------------------------------------------------------------*
033000 Z000-PRINT-GRAND-TOTALS.
033100*----------------------------------------------------------------*
033200     DISPLAY "KYKPCNSM - CONSUME RUN TOTALS".
033210     MOVE WS-TXNS-APPLIED TO WS-TOTALS-EDIT-APPLIED.
033300     DISPLAY "  TRANSACTIONS APPLIED . " WS-TOTALS-EDIT-CHARS.
033400     DISPLAY "  TRANSACTIONS REJECTED. " WS-TXNS-REJECTED.
033500     DISPLAY "  ITEMS EMPTIED. . . . . " WS-ITEMS-EMPTIED.
033600 Z099-PRINT-GRAND-TOTALS-EX.
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 Y900-ABNORMAL-TERMINATION.
034100*----------------------------------------------------------------*
034200     CLOSE CONSMPTN.
034300     GOBACK.
034400
034500******************************************************************
034600************** END OF PROGRAM SOURCE -  KYKPCNSM ***************
034700******************************************************************
