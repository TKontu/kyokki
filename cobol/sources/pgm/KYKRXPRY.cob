000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKRXPRY.
000500 AUTHOR.         LEE WOON SIANG.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   18 JUN 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  EXPIRY-REPORT.  SORTS THE INVENTORY MASTER BY
001200*               EXPIRY DATE AND LISTS EVERY ITEM DUE TO EXPIRE
001300*               WITHIN THE RUN'S HORIZON (A PARAMETER CARD ON
001400*               SYSIN), FLAGGING ANYTHING ALREADY PAST DUE.
001500*               EMPTY AND DISCARDED ITEMS ARE NEVER LISTED.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  ------ ----------  -----------------------------------
002200* KYK0008 LWS    18/06/1992  INITIAL VERSION.
002300* KYK0023 RAJ    03/03/1996  TICKET KYK-0241 - EXCLUDE DISCARDED
002400*                            ITEMS AS WELL AS EMPTY - STORE WAS
002500*                            GETTING CALLS ABOUT DISCARDED MILK
002600*                            STILL SHOWING ON THE PRINTOUT.
002700* KYK0036 TSL    30/09/1998  Y2K - ALL DATE FIELDS WIDENED TO
002800*                            4-DIGIT CENTURY, CUTOFF-DATE CALC
002900*                            RECHECKED ACROSS THE 1999/2000 ROLL.
003000* KYK0049 MFO    20/04/2003  TICKET KYK-0976 - ADD THE **EXPIRED**
003100*                            FLAG COLUMN AND A SEPARATE ALREADY-
003200*                            EXPIRED COUNT ON THE TOTALS LINE.
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   C01 IS TOP-OF-FORM
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PRODMSTR ASSIGN TO DATABASE-PRODMSTR
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200
005300     SELECT INVMSTR  ASSIGN TO DATABASE-INVMSTR
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600
005700     SELECT SRTDINV  ASSIGN TO DATABASE-SRTDINV
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000
006100     SELECT SRTWORK  ASSIGN TO SORTWK01.
006200
006300     SELECT RPTEXPR  ASSIGN TO DATABASE-RPTEXPR
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS WK-C-FILE-STATUS.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  PRODMSTR
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-C-PRODMSTR.
007500 01  WK-C-PRODMSTR.
007600     COPY PRODMSTR.
007700
007800*    INVMSTR IS READ ONLY BY THE SORT VERB BELOW (USING PHRASE) -
007900*    NO FIELD-LEVEL ACCESS IS NEEDED ON THE UNSORTED FILE.
008000 FD  INVMSTR
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WK-C-INVMSTR-RAW.
008300 01  WK-C-INVMSTR-RAW                PIC X(96).
008400
008500 SD  SRTWORK.
008600 01  SRT-WORK-RECORD.
008700     05  FILLER                      PIC X(66).
008800     05  SRT-EXPIRY-DATE             PIC 9(08).
008900     05  FILLER                      PIC X(22).
009000
009100 FD  SRTDINV
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS WK-C-SRTDINV.
009400 01  WK-C-SRTDINV.
009500     COPY INVMSTR.
009600
009700 FD  RPTEXPR
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS WK-C-RPTEXPR-LINE.
010000 01  WK-C-RPTEXPR-LINE               PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                          PIC X(24)        VALUE
010500     "** PROGRAM KYKRXPRY **".
010600
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800 01  WK-C-COMMON.
010900     COPY KYKCMWS.
011000
011100 01  WS-SWITCHES.
011200     05  WS-EOF-SRTDINV              PIC X(01) VALUE "N".
011300         88  WS-SRTDINV-EOF                    VALUE "Y".
011400     05  WS-EOF-PRODMSTR             PIC X(01) VALUE "N".
011500         88  WS-PRODMSTR-EOF                   VALUE "Y".
011600     05  WS-FOUND-SWITCH             PIC X(01).
011700         88  WS-PRODUCT-FOUND                  VALUE "Y".
011800     05  FILLER                      PIC X(02).
011900
012000* -------------- PRODUCT MASTER TABLE (LOAD ONCE) ---------------*
012100 01  WS-PM-TABLE-AREA.
012200     05  WS-PM-TABLE-COUNT           PIC 9(04) COMP VALUE 0.
012300     05  WS-PM-TABLE OCCURS 500 TIMES
012400             INDEXED BY WS-PM-IX.
012500         10  WS-PM-TAB-ID            PIC 9(08).
012600         10  WS-PM-TAB-NAME          PIC X(30).
012700     05  FILLER                      PIC X(02).
012800
012900 01  WS-WORK-AREA.
013000     05  WS-FOUND-NAME               PIC X(30).
013100     05  WS-HORIZON-DAYS             PIC 9(04) COMP.
013200     05  FILLER                      PIC X(02).
013300
013400 01  WS-GRAND-TOTALS.
013500     05  WS-ITEMS-LISTED             PIC 9(07) COMP VALUE 0.
013600     05  WS-ITEMS-EXPIRED            PIC 9(07) COMP VALUE 0.
013700     05  FILLER                      PIC X(02).
013800
013900* ------------------- CALENDAR DATE ARITHMETIC -------------------
014000*    SAME HAND-ROLLED DAY-BY-DAY CALENDAR ADD AS KYKPCNFM - NO
014100*    INTRINSIC FUNCTIONS ARE USED ON THIS MACHINE.
014200 01  WS-MONTH-TABLE-VALUES.
014300     05  FILLER                      PIC 9(02) VALUE 31.
014400     05  FILLER                      PIC 9(02) VALUE 28.
014500     05  FILLER                      PIC 9(02) VALUE 31.
014600     05  FILLER                      PIC 9(02) VALUE 30.
014700     05  FILLER                      PIC 9(02) VALUE 31.
014800     05  FILLER                      PIC 9(02) VALUE 30.
014900     05  FILLER                      PIC 9(02) VALUE 31.
015000     05  FILLER                      PIC 9(02) VALUE 31.
015100     05  FILLER                      PIC 9(02) VALUE 30.
015200     05  FILLER                      PIC 9(02) VALUE 31.
015300     05  FILLER                      PIC 9(02) VALUE 30.
015400     05  FILLER                      PIC 9(02) VALUE 31.
015500 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-VALUES.
015600     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
015700
015800 01  WS-CUTOFF-CALC.
015900     05  WS-CUT-CCYY                 PIC 9(04).
016000     05  WS-CUT-MM                   PIC 9(02).
016100     05  WS-CUT-DD                   PIC 9(02).
016200     05  WS-DAYS-REMAINING           PIC 9(04) COMP.
016300     05  WS-LEAP-QUOT                PIC 9(04) COMP.
016400     05  WS-LEAP-REM-4               PIC 9(04) COMP.
016500     05  WS-LEAP-REM-100             PIC 9(04) COMP.
016600     05  WS-LEAP-REM-400             PIC 9(04) COMP.
016700     05  FILLER                      PIC X(02).
016800
016900 01  WS-CUTOFF-DATE-AREA.
017000     05  WS-CUTOFF-CCYYMMDD          PIC 9(08).
017100     05  WS-CUTOFF-GROUP REDEFINES WS-CUTOFF-CCYYMMDD.
017200         10  WS-CUTOFF-CCYY          PIC 9(04).
017300         10  WS-CUTOFF-MM            PIC 9(02).
017400         10  WS-CUTOFF-DD            PIC 9(02).
017500
017600* ------------------- EXPIRY DATE EDIT AREA ----------------------
017700 01  WS-EXPIRY-EDIT.
017800     05  WS-EXPIRY-EDITED            PIC X(10).
017900     05  WS-EXPIRY-EDIT-GROUP REDEFINES WS-EXPIRY-EDITED.
018000         10  WE-CCYY                 PIC X(04).
018100         10  FILLER                  PIC X(01).
018200         10  WE-MM                   PIC X(02).
018300         10  FILLER                  PIC X(01).
018400         10  WE-DD                   PIC X(02).
018500
018600* ---------------------- PRINT LINE FORMATS ---------------------*
018700 01  WS-HEADING-LINE-1.
018800     05  FILLER                      PIC X(01)  VALUE SPACE.
018900     05  FILLER                      PIC X(29)  VALUE
019000         "KYOKKI EXPIRING ITEMS REPORT".
019100     05  FILLER                      PIC X(10)  VALUE
019200         "RUN DATE ".
019300     05  HL1-RUN-DATE                PIC 9999/99/99.
019400     05  FILLER                      PIC X(05)  VALUE SPACES.
019500     05  FILLER                      PIC X(09)  VALUE
019600         "HORIZON =".
019700     05  HL1-HORIZON                 PIC ZZZ9.
019800     05  FILLER                      PIC X(05)  VALUE
019900         " DAYS".
020000     05  FILLER                      PIC X(59)  VALUE SPACES.
020100
020200 01  WS-HEADING-LINE-2.
020300     05  FILLER                      PIC X(01)  VALUE SPACE.
020400     05  FILLER                      PIC X(03)  VALUE "ID".
020500     05  FILLER                      PIC X(07)  VALUE SPACES.
020600     05  FILLER                      PIC X(16)  VALUE
020700         "PRODUCT NAME".
020800     05  FILLER                      PIC X(16)  VALUE
020900         "QUANTITY".
021000     05  FILLER                      PIC X(06)  VALUE
021100         "UNIT".
021200     05  FILLER                      PIC X(06)  VALUE
021300         "STATUS".
021400     05  FILLER                      PIC X(06)  VALUE SPACES.
021500     05  FILLER                      PIC X(11)  VALUE
021600         "EXPIRY DATE".
021700     05  FILLER                      PIC X(11)  VALUE
021800         "FLAG".
021900     05  FILLER                      PIC X(49)  VALUE SPACES.
022000
022100 01  WS-DETAIL-LINE.
022200     05  FILLER                      PIC X(01)  VALUE SPACE.
022300     05  DL-INV-ID                   PIC Z(7)9.
022400     05  FILLER                      PIC X(02)  VALUE SPACES.
022500     05  DL-PRODUCT-NAME             PIC X(30).
022600     05  FILLER                      PIC X(02)  VALUE SPACES.
022700     05  DL-QUANTITY                 PIC Z(7)9.99.
022800     05  FILLER                      PIC X(02)  VALUE SPACES.
022900     05  DL-UNIT                     PIC X(04).
023000     05  FILLER                      PIC X(02)  VALUE SPACES.
023100     05  DL-STATUS                   PIC X(10).
023200     05  FILLER                      PIC X(02)  VALUE SPACES.
023300     05  DL-EXPIRY-DATE              PIC X(10).
023400     05  FILLER                      PIC X(02)  VALUE SPACES.
023500     05  DL-FLAG                     PIC X(10).
023600     05  FILLER                      PIC X(26)  VALUE SPACES.
023700
023800 01  WS-TOTALS-LINE.
023900     05  FILLER                      PIC X(01)  VALUE SPACE.
024000     05  FILLER                      PIC X(14)  VALUE
024100         "ITEMS LISTED .".
024200     05  TL-LISTED                   PIC Z(6)9.
024300     05  FILLER                      PIC X(03)  VALUE SPACES.
024400     05  FILLER                      PIC X(17)  VALUE
024500         "ALREADY EXPIRED .".
024600     05  TL-EXPIRED                  PIC Z(6)9.
024700     05  FILLER                      PIC X(72)  VALUE SPACES.
024800
024900*****************
025000 LINKAGE SECTION.
025100*****************
025200*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
025300 EJECT
025400********************
025500 PROCEDURE DIVISION.
025600********************
025700 MAIN-MODULE.
025800     PERFORM A000-INITIALIZATION
025900        THRU A099-INITIALIZATION-EX.
026000     PERFORM B000-SELECT-AND-PRINT
026100        THRU B099-SELECT-AND-PRINT-EX
026200        UNTIL WS-SRTDINV-EOF.
026300     PERFORM Z000-PRINT-TOTALS
026400        THRU Z099-PRINT-TOTALS-EX.
026500     PERFORM Y000-END-PROGRAM-ROUTINE
026600        THRU Y099-END-PROGRAM-ROUTINE-EX.
026700     GOBACK.
026800
026900*----------------------------------------------------------------*
027000 A000-INITIALIZATION.
027100*----------------------------------------------------------------*
027200     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
027300     ACCEPT WS-HORIZON-DAYS FROM SYSIN.
027400
027500     PERFORM D000-CALC-CUTOFF-DATE THRU D099-CALC-CUTOFF-DATE-EX.
027600
027700     OPEN INPUT  PRODMSTR.
027800     IF  NOT WK-C-SUCCESSFUL
027900         DISPLAY "KYKRXPRY - OPEN FILE ERROR - PRODMSTR"
028000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028100         PERFORM Y900-ABNORMAL-TERMINATION
028200     END-IF.
028300     PERFORM A100-LOAD-PRODUCT-MASTER
028400        THRU A199-LOAD-PRODUCT-MASTER-EX
028500        UNTIL WS-PRODMSTR-EOF
028600           OR WS-PM-TABLE-COUNT = 500.
028700     CLOSE PRODMSTR.
028800
028900     SORT SRTWORK
029000         ON ASCENDING KEY SRT-EXPIRY-DATE
029100         USING INVMSTR
029200         GIVING SRTDINV.
029300
029400     OPEN INPUT  SRTDINV.
029500     OPEN OUTPUT RPTEXPR.
029600     IF  NOT WK-C-SUCCESSFUL
029700         DISPLAY "KYKRXPRY - OPEN FILE ERROR - CHECK SRTDINV "
029800         DISPLAY "AND RPTEXPR"
029900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000         PERFORM Y900-ABNORMAL-TERMINATION
030100     END-IF.
030200
030300     MOVE WK-C-TODAY-CCYYMMDD TO HL1-RUN-DATE.
030400     MOVE WS-HORIZON-DAYS     TO HL1-HORIZON.
030500     WRITE WK-C-RPTEXPR-LINE FROM WS-HEADING-LINE-1
030600         AFTER ADVANCING PAGE.
030700     WRITE WK-C-RPTEXPR-LINE FROM WS-HEADING-LINE-2
030800         AFTER ADVANCING 2 LINES.
030900
031000     PERFORM B900-READ-NEXT-SORTED-ITEM
031100        THRU B999-READ-NEXT-SORTED-ITEM-EX.
031200 A099-INITIALIZATION-EX.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 A100-LOAD-PRODUCT-MASTER.
031700*----------------------------------------------------------------*
031800     READ PRODMSTR
031900         AT END
032000             MOVE "Y" TO WS-EOF-PRODMSTR
032100         NOT AT END
032200             ADD 1 TO WS-PM-TABLE-COUNT
032300             MOVE PM-ID             TO
032400                  WS-PM-TAB-ID   (WS-PM-TABLE-COUNT)
032500             MOVE PM-CANONICAL-NAME TO
032600                  WS-PM-TAB-NAME (WS-PM-TABLE-COUNT)
032700     END-READ.
032800 A199-LOAD-PRODUCT-MASTER-EX.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200*  SELECT ONE SORTED INVENTORY ITEM FOR THE LISTING, OR SKIP IT.
033300*----------------------------------------------------------------*
033400 B000-SELECT-AND-PRINT.
033500*----------------------------------------------------------------*
033600     IF  INV-STATUS = "EMPTY     " OR "DISCARDED "
033700         GO TO B090-NEXT-ITEM
033800     END-IF.
033900
034000     IF  INV-EXPIRY-DATE > WS-CUTOFF-CCYYMMDD
034100         GO TO B090-NEXT-ITEM
034200     END-IF.
034300
034400     MOVE "N"     TO WS-FOUND-SWITCH.
034500     MOVE SPACES  TO WS-FOUND-NAME.
034600     PERFORM C000-FIND-PRODUCT THRU C099-FIND-PRODUCT-EX.
034700     IF  NOT WS-PRODUCT-FOUND
034800         MOVE "** UNKNOWN PRODUCT **"      TO WS-FOUND-NAME
034900     END-IF.
035000
035100     PERFORM B100-PRINT-DETAIL-LINE
035200        THRU B199-PRINT-DETAIL-LINE-EX.
035300     ADD 1 TO WS-ITEMS-LISTED.
035400     IF  INV-EXPIRY-DATE < WK-C-TODAY-CCYYMMDD
035500         ADD 1 TO WS-ITEMS-EXPIRED
035600     END-IF.
035700
035800 B090-NEXT-ITEM.
035900     PERFORM B900-READ-NEXT-SORTED-ITEM
036000        THRU B999-READ-NEXT-SORTED-ITEM-EX.
036100 B099-SELECT-AND-PRINT-EX.
036200     EXIT.
036300
036400*----------------------------------------------------------------*
036500 B100-PRINT-DETAIL-LINE.
036600*----------------------------------------------------------------*
036700     MOVE INV-ID              TO DL-INV-ID.
036800     MOVE WS-FOUND-NAME       TO DL-PRODUCT-NAME.
036900     MOVE INV-CURRENT-QTY     TO DL-QUANTITY.
037000     MOVE INV-UNIT            TO DL-UNIT.
037100     MOVE INV-STATUS          TO DL-STATUS.
037200
037300     MOVE INV-EXPIRY-CCYY     TO WE-CCYY.
037400     MOVE INV-EXPIRY-MM       TO WE-MM.
037500     MOVE INV-EXPIRY-DD       TO WE-DD.
037600     MOVE "-"                 TO WS-EXPIRY-EDITED (5:1)
037700                                  WS-EXPIRY-EDITED (8:1).
037800     MOVE WS-EXPIRY-EDITED    TO DL-EXPIRY-DATE.
037900
038000     IF  INV-EXPIRY-DATE < WK-C-TODAY-CCYYMMDD
038100         MOVE "**EXPIRED**" TO DL-FLAG
038200     ELSE
038300         MOVE SPACES        TO DL-FLAG
038400     END-IF.
038500
038600     WRITE WK-C-RPTEXPR-LINE FROM WS-DETAIL-LINE
038700         AFTER ADVANCING 1 LINE.
038800 B199-PRINT-DETAIL-LINE-EX.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200 B900-READ-NEXT-SORTED-ITEM.
039300*----------------------------------------------------------------*
039400     READ SRTDINV
039500         AT END
039600             MOVE "Y" TO WS-EOF-SRTDINV
039700     END-READ.
039800 B999-READ-NEXT-SORTED-ITEM-EX.
039900     EXIT.
040000
040100*----------------------------------------------------------------*
040200*  LINEAR SCAN OF THE IN-MEMORY PRODUCT MASTER TABLE - THE FILE
040300*  CONTRACT PERMITS LINEAR SCAN, NO BINARY SEARCH REQUIRED.
040400*----------------------------------------------------------------*
040500 C000-FIND-PRODUCT.
040600*----------------------------------------------------------------*
040700     PERFORM C010-CHECK-ONE-PRODUCT THRU C019-CHECK-ONE-EX
040800        VARYING WS-PM-IX FROM 1 BY 1
040900           UNTIL WS-PM-IX > WS-PM-TABLE-COUNT
041000              OR WS-PRODUCT-FOUND.
041100 C099-FIND-PRODUCT-EX.
041200     EXIT.
041300
041400 C010-CHECK-ONE-PRODUCT.
041500     IF  WS-PM-TAB-ID (WS-PM-IX) = INV-PRODUCT-ID
041600         MOVE "Y" TO WS-FOUND-SWITCH
041700         MOVE WS-PM-TAB-NAME (WS-PM-IX) TO WS-FOUND-NAME
041800     END-IF.
041900 C019-CHECK-ONE-EX.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300*  CUTOFF DATE = RUN DATE + HORIZON DAYS, ADDED ONE CALENDAR DAY
042400*  AT A TIME SO MONTH/YEAR ROLLOVER AND LEAP YEARS COME OUT
042500*  RIGHT - SAME TECHNIQUE KYKPCNFM USES FOR EXPIRY DATES.
042600*----------------------------------------------------------------*
042700 D000-CALC-CUTOFF-DATE.
042800*----------------------------------------------------------------*
042900     MOVE WK-C-TODAY-CCYY TO WS-CUT-CCYY.
043000     MOVE WK-C-TODAY-MM   TO WS-CUT-MM.
043100     MOVE WK-C-TODAY-DD   TO WS-CUT-DD.
043200     MOVE WS-HORIZON-DAYS TO WS-DAYS-REMAINING.
043300     PERFORM D900-SET-LEAP-FEBRUARY
043400        THRU D999-SET-LEAP-FEBRUARY-EX.
043500
043600     PERFORM D100-ADD-ONE-DAY THRU D199-ADD-ONE-DAY-EX
043700        WS-DAYS-REMAINING TIMES.
043800
043900     MOVE WS-CUT-CCYY TO WS-CUTOFF-CCYY.
044000     MOVE WS-CUT-MM   TO WS-CUTOFF-MM.
044100     MOVE WS-CUT-DD   TO WS-CUTOFF-DD.
044200 D099-CALC-CUTOFF-DATE-EX.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600 D100-ADD-ONE-DAY.
044700*----------------------------------------------------------------*
044800     ADD 1 TO WS-CUT-DD.
044900     IF  WS-CUT-DD > WS-DAYS-IN-MONTH (WS-CUT-MM)
045000         MOVE 1 TO WS-CUT-DD
045100         ADD 1 TO WS-CUT-MM
045200         IF  WS-CUT-MM > 12
045300             MOVE 1 TO WS-CUT-MM
045400             ADD 1 TO WS-CUT-CCYY
045500             PERFORM D900-SET-LEAP-FEBRUARY
045600                THRU D999-SET-LEAP-FEBRUARY-EX
045700         END-IF
045800     END-IF.
045900 D199-ADD-ONE-DAY-EX.
046000     EXIT.
046100
046200*----------------------------------------------------------------*
046300*  LEAP YEAR TEST: DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS
046400*  ALSO DIVISIBLE BY 400.
046500*----------------------------------------------------------------*
046600 D900-SET-LEAP-FEBRUARY.
046700*----------------------------------------------------------------*
046800     DIVIDE WS-CUT-CCYY BY 4   GIVING WS-LEAP-QUOT
046900                               REMAINDER WS-LEAP-REM-4.
047000     DIVIDE WS-CUT-CCYY BY 100 GIVING WS-LEAP-QUOT
047100                               REMAINDER WS-LEAP-REM-100.
047200     DIVIDE WS-CUT-CCYY BY 400 GIVING WS-LEAP-QUOT
047300                               REMAINDER WS-LEAP-REM-400.
047400     IF  WS-LEAP-REM-4 = 0
047500         AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
047600         MOVE 29 TO WS-DAYS-IN-MONTH (2)
047700     ELSE
047800         MOVE 28 TO WS-DAYS-IN-MONTH (2)
047900     END-IF.
048000 D999-SET-LEAP-FEBRUARY-EX.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 Z000-PRINT-TOTALS.
048500*----------------------------------------------------------------*
048600     MOVE WS-ITEMS-LISTED  TO TL-LISTED.
048700     MOVE WS-ITEMS-EXPIRED TO TL-EXPIRED.
048800     WRITE WK-C-RPTEXPR-LINE FROM WS-TOTALS-LINE
048900         AFTER ADVANCING 2 LINES.
049000 Z099-PRINT-TOTALS-EX.
049100     EXIT.
049200
049300*----------------------------------------------------------------*
049400 Y900-ABNORMAL-TERMINATION.
049500*----------------------------------------------------------------*
049600     PERFORM Y000-END-PROGRAM-ROUTINE
049700        THRU Y099-END-PROGRAM-ROUTINE-EX.
049800     GOBACK.
049900
050000 Y000-END-PROGRAM-ROUTINE.
050100*----------------------------------------------------------------*
050200     CLOSE SRTDINV RPTEXPR.
050300 Y099-END-PROGRAM-ROUTINE-EX.
050400     EXIT.
050500
050600******************************************************************
050700************** END OF PROGRAM SOURCE -  KYKRXPRY ***************
050800******************************************************************
