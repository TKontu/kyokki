000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKPRCPL.
000500 AUTHOR.         RAJESH AYYAR.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   02 APR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  RECEIPT PIPELINE DRIVER.  READS THE SCANNED
001200*               RECEIPT LINE FILE (SORTED BY RECEIPT ID),
001300*               CALLS KYKVMTCH TO SCORE EVERY LINE AGAINST THE
001400*               PRODUCT MASTER, WRITES ONE MATCH-RESULT PER
001500*               LINE, AND PRINTS A ONE-LINE-PER-RECEIPT SUMMARY
001600*               ON THE CONTROL BREAK.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  ------ ----------  -----------------------------------
002300* KYK0005 RAJ    02/04/1992  INITIAL VERSION.
002400* KYK0018 DCW    11/07/1995  CALL OUT TO KYKVMTCH INSTEAD OF THE
002500*                            INLINE EXACT-ONLY COMPARE.
002600* KYK0033 TSL    21/09/1998  Y2K - WIDEN RL-PURCHASE-DATE / ALL
002700*                            DATE FIELDS TO 4-DIGIT CENTURY.
002800* KYK0047 MFO    18/03/2003  TICKET KYK-0912 - BACKFILL STORE
002900*                            CHAIN FROM FIRST LINE OF THE GROUP
003000*                            ONLY; DO NOT OVERWRITE A CHAIN THE
003100*                            SCANNER ALREADY SUPPLIED.
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   C01 IS TOP-OF-FORM
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRODMSTR ASSIGN TO DATABASE-PRODMSTR
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200     SELECT RECPLINE ASSIGN TO DATABASE-RECPLINE
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT MATCHRES ASSIGN TO DATABASE-MATCHRES
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900
006000     SELECT RCPSUMRY ASSIGN TO DATABASE-RCPSUMRY
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  PRODMSTR
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS WK-C-PRODMSTR.
007200 01  WK-C-PRODMSTR.
007300     COPY PRODMSTR.
007400
007500 FD  RECPLINE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WK-C-RECPLINE.
007800 01  WK-C-RECPLINE.
007900     COPY RECPLINE.
008000
008100 FD  MATCHRES
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-MATCHRES.
008400 01  WK-C-MATCHRES.
008500     COPY MATCHRES.
008600
008700 FD  RCPSUMRY
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS WK-C-RCPSUMRY-LINE.
009000 01  WK-C-RCPSUMRY-LINE              PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                          PIC X(24)        VALUE
009500     "** PROGRAM KYKPRCPL **".
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01  WK-C-COMMON.
009900     COPY KYKCMWS.
010000
010100 01  WK-VMTCH.
010200     COPY VMTCH.
010300
010400 01  WS-SWITCHES.
010500     05  WS-EOF-RECPLINE             PIC X(01) VALUE "N".
010600         88  WS-RECPLINE-EOF                   VALUE "Y".
010700     05  WS-EOF-PRODMSTR             PIC X(01) VALUE "N".
010800         88  WS-PRODMSTR-EOF                   VALUE "Y".
010900     05  WS-FIRST-LINE-OF-RUN        PIC X(01) VALUE "Y".
011000         88  WS-IS-FIRST-LINE-OF-RUN           VALUE "Y".
011100     05  FILLER                      PIC X(02).
011200
011300 01  WS-BREAK-AREA.
011400     05  WS-PREV-RECEIPT-ID          PIC 9(08) VALUE ZEROS.
011500     05  WS-SUMMARY-STORE-CHAIN      PIC X(12) VALUE SPACES.
011600     05  WS-ITEMS-EXTRACTED          PIC 9(05) COMP VALUE 0.
011700     05  WS-ITEMS-MATCHED            PIC 9(05) COMP VALUE 0.
011800     05  FILLER                      PIC X(02).
011900
012000 01  WS-GRAND-TOTALS.
012100     05  WS-GRAND-RECEIPTS           PIC 9(07) COMP VALUE 0.
012200     05  WS-GRAND-LINES              PIC 9(07) COMP VALUE 0.
012300     05  WS-GRAND-MATCHED            PIC 9(07) COMP VALUE 0.
012400     05  WS-MATCH-PERCENT            PIC S9(3)V9(1) COMP-3
012500                                      VALUE 0.
012600     05  WS-PERCENT-NUMER            PIC S9(9) COMP-3.
012700     05  FILLER                      PIC X(02).
012701
012710 01  WS-RUN-DATE-DISPLAY             PIC 9(08) VALUE ZEROS.
012720 01  WS-RUN-DATE-DISPLAY-GROUP REDEFINES WS-RUN-DATE-DISPLAY.
012730     05  WS-RUN-DATE-CCYY            PIC 9(04).
012740     05  WS-RUN-DATE-MM              PIC 9(02).
012750     05  WS-RUN-DATE-DD              PIC 9(02).
012751
012760 01  WS-PERCENT-DISPLAY-AREA.
012770     05  WS-PERCENT-DISPLAY          PIC 9(03)V9 VALUE 0.
012780 01  WS-PERCENT-DISPLAY-GROUP REDEFINES WS-PERCENT-DISPLAY-AREA.
012790     05  WS-PERCENT-DISPLAY-WHOLE    PIC 9(03).
012800     05  WS-PERCENT-DISPLAY-TENTH    PIC 9(01).
012801
012805 01  WS-CHAIN-DISPLAY-AREA.
012806     05  WS-CHAIN-DISPLAY            PIC X(12) VALUE SPACES.
012807 01  WS-CHAIN-DISPLAY-GROUP REDEFINES WS-CHAIN-DISPLAY-AREA.
012808     05  WS-CHAIN-DISPLAY-CHAR OCCURS 12 TIMES PIC X(01).
012809
012900* ---------------------- PRINT LINE FORMATS ---------------------*
013000 01  WS-HEADING-LINE-1.
013100     05  FILLER                      PIC X(01)  VALUE SPACE.
013200     05  FILLER                      PIC X(35)  VALUE
013300         "KYOKKI RECEIPT PIPELINE SUMMARY".
013400     05  FILLER                      PIC X(10)  VALUE
013500         "RUN DATE ".
013600     05  HL1-RUN-DATE                PIC 9999/99/99.
013700     05  FILLER                      PIC X(73)  VALUE SPACES.
013800
013900 01  WS-HEADING-LINE-2.
014000     05  FILLER                      PIC X(01)  VALUE SPACE.
014100     05  FILLER                      PIC X(11)  VALUE
014200         "RECEIPT ID".
014300     05  FILLER                      PIC X(04)  VALUE SPACES.
014400     05  FILLER                      PIC X(12)  VALUE
014500         "STORE CHAIN".
014600     05  FILLER                      PIC X(04)  VALUE SPACES.
014700     05  FILLER                      PIC X(09)  VALUE
014800         "EXTRACTED".
014900     05  FILLER                      PIC X(04)  VALUE SPACES.
015000     05  FILLER                      PIC X(07)  VALUE
015100         "MATCHED".
015200     05  FILLER                      PIC X(04)  VALUE SPACES.
015300     05  FILLER                      PIC X(09)  VALUE
015400         "STATUS".
015500     05  FILLER                      PIC X(61)  VALUE SPACES.
015600
015700 01  WS-DETAIL-LINE.
015800     05  FILLER                      PIC X(01)  VALUE SPACE.
015900     05  DL-RECEIPT-ID               PIC Z(7)9.
016000     05  FILLER                      PIC X(04)  VALUE SPACES.
016100     05  DL-STORE-CHAIN              PIC X(12).
016200     05  FILLER                      PIC X(04)  VALUE SPACES.
016300     05  DL-ITEMS-EXTRACTED          PIC ZZZZ9.
016400     05  FILLER                      PIC X(08)  VALUE SPACES.
016500     05  DL-ITEMS-MATCHED            PIC ZZZZ9.
016600     05  FILLER                      PIC X(06)  VALUE SPACES.
016700     05  DL-STATUS                   PIC X(10).
016800     05  FILLER                      PIC X(62)  VALUE SPACES.
016900
017000 01  WS-TOTALS-LINE.
017100     05  FILLER                      PIC X(01)  VALUE SPACE.
017200     05  FILLER                      PIC X(18)  VALUE
017300         "RECEIPTS PROCESSED".
017400     05  TL-RECEIPTS                 PIC Z(6)9.
017500     05  FILLER                      PIC X(03)  VALUE SPACES.
017600     05  FILLER                      PIC X(11)  VALUE
017700         "LINES READ".
017800     05  TL-LINES                    PIC Z(6)9.
017900     05  FILLER                      PIC X(03)  VALUE SPACES.
018000     05  FILLER                      PIC X(14)  VALUE
018100         "LINES MATCHED".
018200     05  TL-MATCHED                  PIC Z(6)9.
018300     05  FILLER                      PIC X(03)  VALUE SPACES.
018400     05  FILLER                      PIC X(04)  VALUE
018500         "PCT.".
018600     05  TL-PERCENT                  PIC ZZ9.9.
018700     05  FILLER                      PIC X(48)  VALUE SPACES.
018800
018900*****************
019000 LINKAGE SECTION.
019100*****************
019200*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
019300 EJECT
019400********************
019500 PROCEDURE DIVISION.
019600********************
019700 MAIN-MODULE.
019800     PERFORM A000-INITIALIZATION
019900        THRU A099-INITIALIZATION-EX.
020000     PERFORM B000-PROCESS-RECEIPT-LINES
020100        THRU B099-PROCESS-RECEIPT-LINES-EX
020200        UNTIL WS-RECPLINE-EOF.
020300     IF  NOT WS-IS-FIRST-LINE-OF-RUN
020400         PERFORM B800-RECEIPT-BREAK THRU B899-RECEIPT-BREAK-EX
020500     END-IF.
020600     PERFORM Z000-PRINT-GRAND-TOTALS
020700        THRU Z099-PRINT-GRAND-TOTALS-EX.
020800     PERFORM Y000-END-PROGRAM-ROUTINE
020900        THRU Y099-END-PROGRAM-ROUTINE-EX.
021000     GOBACK.
021100
021200*----------------------------------------------------------------*
021300 A000-INITIALIZATION.
021400*----------------------------------------------------------------*
021500     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
021600
021700     OPEN INPUT  PRODMSTR.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "KYKPRCPL - OPEN FILE ERROR - PRODMSTR"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         PERFORM Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300     PERFORM A100-LOAD-PRODUCT-MASTER
022400        THRU A199-LOAD-PRODUCT-MASTER-EX
022500        UNTIL WS-PRODMSTR-EOF
022600           OR WK-VMTCH-TABLE-COUNT = 500.
022700     CLOSE PRODMSTR.
022800
022900     OPEN INPUT  RECPLINE.
023000     OPEN OUTPUT MATCHRES.
023100     OPEN OUTPUT RCPSUMRY.
023200     IF  NOT WK-C-SUCCESSFUL
023300         DISPLAY "KYKPRCPL - OPEN FILE ERROR - CHECK RECPLINE, "
023400         DISPLAY "MATCHRES AND RCPSUMRY"
023500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600         PERFORM Y900-ABNORMAL-TERMINATION
023700     END-IF.
023800
023900     MOVE WK-C-TODAY-CCYYMMDD TO HL1-RUN-DATE.
023910     MOVE WK-C-TODAY-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
024000     WRITE WK-C-RCPSUMRY-LINE FROM WS-HEADING-LINE-1
024100         AFTER ADVANCING PAGE.
024200     WRITE WK-C-RCPSUMRY-LINE FROM WS-HEADING-LINE-2
024300         AFTER ADVANCING 2 LINES.
024400
024500     PERFORM B900-READ-NEXT-LINE THRU B999-READ-NEXT-LINE-EX.
024600
024700 A099-INITIALIZATION-EX.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100 A100-LOAD-PRODUCT-MASTER.
025200*----------------------------------------------------------------*
025300     READ PRODMSTR
025400         AT END
025500             MOVE "Y" TO WS-EOF-PRODMSTR
025600         NOT AT END
025700             ADD 1 TO WK-VMTCH-TABLE-COUNT
025800             MOVE PM-ID             TO
025900                  WK-VMTCH-TAB-ID (WK-VMTCH-TABLE-COUNT)
026000             MOVE PM-CANONICAL-NAME TO
026100                  WK-VMTCH-TAB-NAME (WK-VMTCH-TABLE-COUNT)
026200     END-READ.
026300 A199-LOAD-PRODUCT-MASTER-EX.
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700*  CONTROL-BREAK LOOP OVER THE SORTED RECEIPT-LINE FILE.
026800*----------------------------------------------------------------*
026900 B000-PROCESS-RECEIPT-LINES.
027000*----------------------------------------------------------------*
027100     IF  WS-IS-FIRST-LINE-OF-RUN
027200         MOVE "N"             TO WS-FIRST-LINE-OF-RUN
027300         MOVE RL-RECEIPT-ID   TO WS-PREV-RECEIPT-ID
027400         MOVE RL-STORE-CHAIN  TO WS-SUMMARY-STORE-CHAIN
027500     ELSE
027600         IF  RL-RECEIPT-ID NOT = WS-PREV-RECEIPT-ID
027700             PERFORM B800-RECEIPT-BREAK
027800                THRU B899-RECEIPT-BREAK-EX
027900             MOVE RL-RECEIPT-ID  TO WS-PREV-RECEIPT-ID
028000             MOVE RL-STORE-CHAIN TO WS-SUMMARY-STORE-CHAIN
028100         END-IF
028200     END-IF.
028300
028400     PERFORM B100-PROCESS-ONE-LINE THRU B199-PROCESS-ONE-LINE-EX.
028500
028600     PERFORM B900-READ-NEXT-LINE THRU B999-READ-NEXT-LINE-EX.
028700 B099-PROCESS-RECEIPT-LINES-EX.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 B100-PROCESS-ONE-LINE.
029200*----------------------------------------------------------------*
029300     MOVE RL-PRODUCT-NAME TO WK-VMTCH-NAME.
029400     CALL "KYKVMTCH" USING WK-VMTCH.
029500
029600     ADD 1 TO WS-ITEMS-EXTRACTED WS-GRAND-LINES.
029700     IF  WK-VMTCH-PRODUCT-ID > 0
029800         ADD 1 TO WS-ITEMS-MATCHED WS-GRAND-MATCHED
029900     END-IF.
030000
030100     MOVE SPACES              TO MATCHRES-RECORD.
030200     MOVE RL-RECEIPT-ID      TO MR-RECEIPT-ID.
030300     MOVE RL-PRODUCT-NAME    TO MR-INPUT-NAME.
030400     MOVE WK-VMTCH-PRODUCT-ID TO MR-PRODUCT-ID.
030500     MOVE WK-VMTCH-SCORE      TO MR-SCORE.
030600     MOVE WK-VMTCH-CONFIDENCE TO MR-CONFIDENCE.
030700     WRITE WK-C-MATCHRES.
030800 B199-PROCESS-ONE-LINE-EX.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200*  END OF A RECEIPT GROUP (OR END OF RUN) - PRINT THE SUMMARY
031300*  LINE AND RESET THE PER-RECEIPT COUNTERS.
031400*----------------------------------------------------------------*
031500 B800-RECEIPT-BREAK.
031600*----------------------------------------------------------------*
031700     MOVE WS-PREV-RECEIPT-ID     TO DL-RECEIPT-ID.
031800     MOVE WS-SUMMARY-STORE-CHAIN TO DL-STORE-CHAIN.
031810     MOVE WS-SUMMARY-STORE-CHAIN TO WS-CHAIN-DISPLAY.
031900     MOVE WS-ITEMS-EXTRACTED     TO DL-ITEMS-EXTRACTED.
032000     MOVE WS-ITEMS-MATCHED       TO DL-ITEMS-MATCHED.
032100     MOVE "COMPLETED "           TO DL-STATUS.
032200     WRITE WK-C-RCPSUMRY-LINE FROM WS-DETAIL-LINE
032300         AFTER ADVANCING 1 LINE.
032400
032500     ADD 1 TO WS-GRAND-RECEIPTS.
032600     MOVE ZERO TO WS-ITEMS-EXTRACTED WS-ITEMS-MATCHED.
032700 B899-RECEIPT-BREAK-EX.
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100 B900-READ-NEXT-LINE.
033200*----------------------------------------------------------------*
033300     READ RECPLINE
033400         AT END
033500             MOVE "Y" TO WS-EOF-RECPLINE
033600     END-READ.
033700 B999-READ-NEXT-LINE-EX.
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100 Z000-PRINT-GRAND-TOTALS.
034200*----------------------------------------------------------------*
034300     IF  WS-GRAND-LINES = 0
034400         MOVE ZERO TO WS-MATCH-PERCENT
034500     ELSE
034600         COMPUTE WS-PERCENT-NUMER = 1000 * WS-GRAND-MATCHED
034700         COMPUTE WS-MATCH-PERCENT ROUNDED =
034800                 WS-PERCENT-NUMER / WS-GRAND-LINES / 10
034900     END-IF.
035000
035100     MOVE WS-GRAND-RECEIPTS TO TL-RECEIPTS.
035200     MOVE WS-GRAND-LINES    TO TL-LINES.
035300     MOVE WS-GRAND-MATCHED  TO TL-MATCHED.
035400     MOVE WS-MATCH-PERCENT  TO TL-PERCENT.
035410     MOVE WS-MATCH-PERCENT  TO WS-PERCENT-DISPLAY.
035500     WRITE WK-C-RCPSUMRY-LINE FROM WS-TOTALS-LINE
035600         AFTER ADVANCING 2 LINES.
035700 Z099-PRINT-GRAND-TOTALS-EX.
035800     EXIT.
035900
036000*----------------------------------------------------------------*
036100 Y900-ABNORMAL-TERMINATION.
036200*----------------------------------------------------------------*
036300     PERFORM Y000-END-PROGRAM-ROUTINE
036400        THRU Y099-END-PROGRAM-ROUTINE-EX.
036500     GOBACK.
036600
036700 Y000-END-PROGRAM-ROUTINE.
036800*----------------------------------------------------------------*
036900     CLOSE RECPLINE MATCHRES RCPSUMRY.
037000 Y099-END-PROGRAM-ROUTINE-EX.
037100     EXIT.
037200
037300******************************************************************
037400************** END OF PROGRAM SOURCE -  KYKPRCPL ***************
037500******************************************************************
