000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKXCTSD.
000500 AUTHOR.         LEE WOON SIANG.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   03 JUN 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  CATEGORY-SEED.  ONE-SHOT HOUSEKEEPING PROGRAM THAT
001200*               LAYS DOWN THE TWELVE HOUSE CATEGORY REFERENCE ROWS
001300*               ON THE CATEGORY FILE.  RUN WHENEVER A NEW KYOKKI
001400*               LIBRARY IS INITIALISED, OR WHEN MARKETING ADDS OR
001500*               RENUMBERS AN AISLE.  UPSI-0 ON SUPPRESSES THE
001600*               ROW-BY-ROW DISPLAY (USED WHEN THIS IS CHAINED
001700*               BEHIND OTHER START-OF-DAY HOUSEKEEPING).
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------  ------ ----------  -----------------------------------
002400* KYK0001 LWS    03/06/1992  INITIAL VERSION - EIGHT CATEGORIES.
002500* KYK0019 RAJ    11/01/1996  TICKET KYK-0204 - ADD CHEESE, FRUITS
002600*                            AND CONDIMENTS AISLES - TWELVE ROWS.
002700* KYK0033 TSL    21/09/1998  Y2K - WIDEN WS-DATE-YMD.
002800* KYK0047 MFO    09/03/2003  TICKET KYK-0951 - UPSI-0 QUIET MODE
002900*                            FOR THE OVERNIGHT CHAIN JOB.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900                   UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CATEGRY ASSIGN TO DATABASE-CATEGRY
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS WK-C-FILE-STATUS.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  CATEGRY
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS WK-C-CATEGRY.
005700 01  WK-C-CATEGRY.
005800     COPY CATEGRY.
005900
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM KYKXCTSD **".
006400
006500 01  WK-C-COMMON.
006600     COPY KYKCMWS.
006700
006800 77  WS-ROWS-WRITTEN                 PIC 9(02) COMP VALUE 0.
007100
007200 01  WS-RUN-DATE-DISPLAY             PIC 9(08) VALUE ZEROS.
007300 01  WS-RUN-DATE-DISPLAY-GROUP REDEFINES WS-RUN-DATE-DISPLAY.
007400     05  WS-RUN-DATE-CCYY            PIC 9(04).
007500     05  WS-RUN-DATE-MM              PIC 9(02).
007600     05  WS-RUN-DATE-DD              PIC 9(02).
007700
007800 01  WS-TOTALS-EDIT-AREA.
007900     05  WS-TOTALS-EDIT-ROWS         PIC ZZ9    VALUE ZEROS.
008000     05  FILLER                      PIC X(01).
008100 01  WS-TOTALS-EDIT-GROUP REDEFINES WS-TOTALS-EDIT-AREA.
008200     05  WS-TOTALS-EDIT-CHARS        PIC X(04).
008300
008400* ------------- THE TWELVE HOUSE CATEGORY SEED ROWS --------------
008500*    HELD AS A VALUE-CLAUSE TABLE (NOT READ FROM ANY FILE) SO THE
008600*    REFERENCE DATA IS PART OF THE LOAD MODULE, NOT A CARD DECK
008700*    THAT COULD GO MISSING FROM THE LIBRARY.
008800 01  WS-SEED-TABLE-VALUES.
008900     05  FILLER PIC X(12) VALUE "meat".
009000     05  FILLER PIC X(24) VALUE "Meat & Poultry".
009100     05  FILLER PIC X(04) VALUE "0005".
009200     05  FILLER PIC X(04) VALUE "0010".
009300     05  FILLER PIC X(12) VALUE "fish".
009400     05  FILLER PIC X(24) VALUE "Fish & Seafood".
009500     05  FILLER PIC X(04) VALUE "0003".
009600     05  FILLER PIC X(04) VALUE "0020".
009700     05  FILLER PIC X(12) VALUE "dairy".
009800     05  FILLER PIC X(24) VALUE "Dairy & Eggs".
009900     05  FILLER PIC X(04) VALUE "0007".
010000     05  FILLER PIC X(04) VALUE "0030".
010100     05  FILLER PIC X(12) VALUE "cheese".
010200     05  FILLER PIC X(24) VALUE "Cheese".
010300     05  FILLER PIC X(04) VALUE "0025".
010400     05  FILLER PIC X(04) VALUE "0040".
010500     05  FILLER PIC X(12) VALUE "produce".
010600     05  FILLER PIC X(24) VALUE "Fresh Produce".
010700     05  FILLER PIC X(04) VALUE "0005".
010800     05  FILLER PIC X(04) VALUE "0050".
010900     05  FILLER PIC X(12) VALUE "fruits".
011000     05  FILLER PIC X(24) VALUE "Fruits".
011100     05  FILLER PIC X(04) VALUE "0007".
011200     05  FILLER PIC X(04) VALUE "0060".
011300     05  FILLER PIC X(12) VALUE "bread".
011400     05  FILLER PIC X(24) VALUE "Bread & Bakery".
011500     05  FILLER PIC X(04) VALUE "0005".
011600     05  FILLER PIC X(04) VALUE "0070".
011700     05  FILLER PIC X(12) VALUE "frozen".
011800     05  FILLER PIC X(24) VALUE "Frozen Foods".
011900     05  FILLER PIC X(04) VALUE "0090".
012000     05  FILLER PIC X(04) VALUE "0080".
012100     05  FILLER PIC X(12) VALUE "pantry".
012200     05  FILLER PIC X(24) VALUE "Pantry Staples".
012300     05  FILLER PIC X(04) VALUE "0365".
012400     05  FILLER PIC X(04) VALUE "0090".
012500     05  FILLER PIC X(12) VALUE "beverages".
012600     05  FILLER PIC X(24) VALUE "Beverages".
012700     05  FILLER PIC X(04) VALUE "0030".
012800     05  FILLER PIC X(04) VALUE "0100".
012900     05  FILLER PIC X(12) VALUE "condiments".
013000     05  FILLER PIC X(24) VALUE "Condiments & Sauces".
013100     05  FILLER PIC X(04) VALUE "0180".
013200     05  FILLER PIC X(04) VALUE "0110".
013300     05  FILLER PIC X(12) VALUE "snacks".
013400     05  FILLER PIC X(24) VALUE "Snacks".
013500     05  FILLER PIC X(04) VALUE "0060".
013600     05  FILLER PIC X(04) VALUE "0120".
013700 01  WS-SEED-TABLE REDEFINES WS-SEED-TABLE-VALUES.
013800     05  WS-SEED-ENTRY OCCURS 12 TIMES
013900             INDEXED BY WS-SEED-IX.
014000         10  WS-SEED-ID              PIC X(12).
014100         10  WS-SEED-NAME            PIC X(24).
014200         10  WS-SEED-SHELF-DAYS      PIC 9(04).
014300         10  WS-SEED-SORT-ORDER      PIC 9(04).
014400
014500*****************
014600 LINKAGE SECTION.
014700*****************
014800*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
014900 EJECT
015000********************
015100 PROCEDURE DIVISION.
015200********************
015300 MAIN-MODULE.
015400     PERFORM A001-START-PROGRAM-ROUTINE
015500        THRU A099-START-PROGRAM-ROUTINE-EX.
015600     GOBACK.
015700
015800*----------------------------------------------------------------*
015900 A001-START-PROGRAM-ROUTINE.
016000*----------------------------------------------------------------*
016100     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
016200     MOVE WK-C-TODAY-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
016300     DISPLAY "KYKXCTSD - SEEDING CATEGRY AS OF " WS-RUN-DATE-MM
016310             "/" WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY.
016500
016600     OPEN OUTPUT CATEGRY.
016700     IF  NOT WK-C-SUCCESSFUL
016800         DISPLAY "KYKXCTSD - OPEN FILE ERROR - CATEGRY"
016900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000         PERFORM Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200
017300     PERFORM A100-WRITE-SEED-RECORDS
017400        THRU A199-WRITE-SEED-RECORDS-EX
017500        VARYING WS-SEED-IX FROM 1 BY 1
017600           UNTIL WS-SEED-IX > 12.
017700
017800     CLOSE CATEGRY.
017900     PERFORM Z000-PRINT-GRAND-TOTALS
018000        THRU Z099-PRINT-GRAND-TOTALS-EX.
018100 A099-START-PROGRAM-ROUTINE-EX.
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500 A100-WRITE-SEED-RECORDS.
018600*----------------------------------------------------------------*
018700     MOVE SPACES                     TO CATEGRY-RECORD.
018800     MOVE WS-SEED-ID        (WS-SEED-IX) TO CAT-ID.
018900     MOVE WS-SEED-NAME      (WS-SEED-IX) TO CAT-DISPLAY-NAME.
019000     MOVE WS-SEED-SHELF-DAYS (WS-SEED-IX) TO CAT-SHELF-LIFE-DAYS.
019100     MOVE WS-SEED-SORT-ORDER (WS-SEED-IX) TO CAT-SORT-ORDER.
019200     WRITE WK-C-CATEGRY.
019300     IF  WK-C-SUCCESSFUL
019400         ADD 1 TO WS-ROWS-WRITTEN
019500         IF  U0-OFF
019600             DISPLAY "KYKXCTSD - SEEDED CATEGORY " CAT-ID
019700         END-IF
019800     ELSE
019900         DISPLAY "KYKXCTSD - WRITE ERROR ON " CAT-ID
020000                 " FILE STATUS " WK-C-FILE-STATUS
020100     END-IF.
020200 A199-WRITE-SEED-RECORDS-EX.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 Z000-PRINT-GRAND-TOTALS.
020700*----------------------------------------------------------------*
020800     MOVE WS-ROWS-WRITTEN TO WS-TOTALS-EDIT-ROWS.
020900     DISPLAY "KYKXCTSD - CATEGORY-SEED RUN TOTALS".
021000     DISPLAY "  ROWS WRITTEN. . . . . " WS-TOTALS-EDIT-CHARS.
021100 Z099-PRINT-GRAND-TOTALS-EX.
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500 Y900-ABNORMAL-TERMINATION.
021600*----------------------------------------------------------------*
021700     GOBACK.
021800
021900******************************************************************
022000************** END OF PROGRAM SOURCE -  KYKXCTSD ***************
022100******************************************************************
