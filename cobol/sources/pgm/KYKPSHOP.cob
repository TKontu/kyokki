000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKPSHOP.
000500 AUTHOR.         DEEPA CHAO WEN.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   09 JUL 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  SHOPLIST.  APPLIES A BATCH OF MAINTENANCE ACTIONS
001200*               (PURCHASE / UNPURCHASE / PURGE / ADD / UPDATE) TO
001300*               THE SHOPPING LIST MASTER, THEN PRINTS THE LIST IN
001400*               PRIORITY ORDER (URGENT, NORMAL, LOW, THEN
001500*               INSERTION ORDER WITHIN EACH PRIORITY).
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  ------ ----------  -----------------------------------
002200* KYK0009 DCW    09/07/1992  INITIAL VERSION.
002300* KYK0024 RAJ    14/05/1996  TICKET KYK-0258 - REJECT ADD/UPDATE
002400*                            ACTIONS CARRYING A PRIORITY OTHER
002500*                            THAN URGENT/NORMAL/LOW INSTEAD OF
002600*                            SILENTLY DEFAULTING THEM TO NORMAL.
002700* KYK0037 TSL    05/10/1998  Y2K - WIDEN ALL DATE FIELDS REACHED
002800*                            THROUGH THIS PROGRAM'S COPYBOOKS.
002900* KYK0050 MFO    02/06/2003  TICKET KYK-1014 - PURGE NOW REPORTS
003000*                            THE DELETED-RECORD COUNT ON THE
003100*                            TOTALS LINE INSTEAD OF JUST A FLAG.
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   C01 IS TOP-OF-FORM
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500*                        UPSI-0 ON = INCLUDE PURCHASED ITEMS
004600*                        ON THE PRINTED LISTING AS WELL.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SHOPLST  ASSIGN TO DATABASE-SHOPLST
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400     SELECT SLACTN   ASSIGN TO DATABASE-SLACTN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700
005800     SELECT RPTSHOP  ASSIGN TO DATABASE-RPTSHOP
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  SHOPLST
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-SHOPLST.
007000 01  WK-C-SHOPLST.
007100     COPY SHOPLST.
007200
007300 FD  SLACTN
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-SLACTN.
007600 01  WK-C-SLACTN.
007700     COPY SLACTN.
007800
007900 FD  RPTSHOP
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-RPTSHOP-LINE.
008200 01  WK-C-RPTSHOP-LINE               PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                          PIC X(24)        VALUE
008700     "** PROGRAM KYKPSHOP **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100     COPY KYKCMWS.
009200
009300 01  WS-SWITCHES.
009400     05  WS-EOF-SHOPLST              PIC X(01) VALUE "N".
009500         88  WS-SHOPLST-EOF                    VALUE "Y".
009600     05  WS-EOF-SLACTN               PIC X(01) VALUE "N".
009700         88  WS-SLACTN-EOF                     VALUE "Y".
009800     05  WS-FOUND-SWITCH             PIC X(01).
009900         88  WS-ITEM-FOUND                     VALUE "Y".
010000     05  WS-VALID-SWITCH             PIC X(01).
010100         88  WS-PRIORITY-VALID                 VALUE "Y".
010200     05  FILLER                      PIC X(02).
010300
010400* --------------- SHOPPING LIST TABLE (LOAD ONCE) ---------------*
010500 01  WS-SL-TABLE-AREA.
010600     05  WS-SL-TABLE-COUNT           PIC 9(04) COMP VALUE 0.
010700     05  WS-SL-TABLE OCCURS 2000 TIMES
010800             INDEXED BY WS-SL-IX, WS-SL-JX.
010900         10  WS-SL-ID                PIC 9(08).
011000         10  WS-SL-PRODUCT-ID        PIC 9(08).
011100         10  WS-SL-NAME              PIC X(30).
011200         10  WS-SL-QUANTITY          PIC 9(08)V99.
011300         10  WS-SL-UNIT              PIC X(04).
011400         10  WS-SL-PRIORITY          PIC X(06).
011500         10  WS-SL-PURCHASED         PIC X(01).
011600             88  WS-SL-IS-PURCHASED          VALUE "Y".
011700         10  WS-SL-DELETED           PIC X(01) VALUE "N".
011800             88  WS-SL-IS-DELETED            VALUE "Y".
011900         10  WS-SL-RANK              PIC 9(01) COMP.
012000         10  WS-SL-SEQ               PIC 9(04) COMP.
012100*                        ORIGINAL INSERTION ORDER, FOR TIEBREAK
012200     05  FILLER                      PIC X(02).
012300
012400* -------------------- SORTED INDEX ARRAY ------------------------
012500*    HOLDS TABLE SUBSCRIPTS IN PRINT ORDER AFTER D000 SORTS THEM -
012600*    A SMALL HOUSE-STYLE BUBBLE SORT, THE TABLE ITSELF IS LEFT
012700*    UNTOUCHED AND IS STILL REWRITTEN IN ORIGINAL ORDER.
012800 01  WS-SORT-INDEX-AREA.
012900     05  WS-SORT-INDEX OCCURS 2000 TIMES
013000             INDEXED BY WS-SX-IX.
013100         10  WS-SORT-SUBSCRIPT       PIC 9(04) COMP.
013200     05  FILLER                      PIC X(02).
013300
013400 01  WS-WORK-AREA.
013500     05  WS-SWAP-HOLD                PIC 9(04) COMP.
013600     05  WS-SWAP-FLAG                PIC X(01).
013700         88  WS-SWAP-MADE                      VALUE "Y".
013800     05  WS-BUBBLE-LIMIT             PIC 9(04) COMP VALUE 0.
013900     05  FILLER                      PIC X(02).
014000
014100 01  WS-GRAND-TOTALS.
014200     05  WS-ITEMS-PRINTED            PIC 9(05) COMP VALUE 0.
014300     05  WS-ITEMS-ADDED              PIC 9(05) COMP VALUE 0.
014400     05  WS-ITEMS-UPDATED            PIC 9(05) COMP VALUE 0.
014500     05  WS-ITEMS-PURGED             PIC 9(05) COMP VALUE 0.
014600     05  WS-ITEMS-REJECTED           PIC 9(05) COMP VALUE 0.
014700     05  FILLER                      PIC X(02).
014701
014710 01  WS-RUN-DATE-DISPLAY             PIC 9(08) VALUE ZEROS.
014720 01  WS-RUN-DATE-DISPLAY-GROUP REDEFINES WS-RUN-DATE-DISPLAY.
014730     05  WS-RUN-DATE-CCYY            PIC 9(04).
014740     05  WS-RUN-DATE-MM              PIC 9(02).
014750     05  WS-RUN-DATE-DD              PIC 9(02).
014751
014760 01  WS-QTY-EDIT-AREA.
014770     05  WS-QTY-EDIT                 PIC 9(08)V99 VALUE 0.
014780 01  WS-QTY-EDIT-GROUP REDEFINES WS-QTY-EDIT-AREA.
014790     05  WS-QTY-EDIT-WHOLE           PIC 9(08).
014800     05  WS-QTY-EDIT-HUNDS           PIC 9(02).
014801
014810 01  WS-PRIORITY-DISPLAY-AREA.
014820     05  WS-PRIORITY-DISPLAY         PIC X(06) VALUE SPACES.
014830 01  WS-PRIORITY-DISPLAY-GROUP REDEFINES WS-PRIORITY-DISPLAY-AREA.
014840     05  WS-PRIORITY-DISPLAY-CHAR OCCURS 6 TIMES PIC X(01).
014850
014900* ---------------------- PRINT LINE FORMATS ---------------------*
015000 01  WS-HEADING-LINE-1.
015100     05  FILLER                      PIC X(01)  VALUE SPACE.
015200     05  FILLER                      PIC X(22)  VALUE
015300         "KYOKKI SHOPPING LIST".
015400     05  FILLER                      PIC X(10)  VALUE
015500         "RUN DATE ".
015600     05  HL1-RUN-DATE                PIC 9999/99/99.
015700     05  FILLER                      PIC X(88)  VALUE SPACES.
015800
015900 01  WS-HEADING-LINE-2.
016000     05  FILLER                      PIC X(01)  VALUE SPACE.
016100     05  FILLER                      PIC X(03)  VALUE "ID".
016200     05  FILLER                      PIC X(06)  VALUE SPACES.
016300     05  FILLER                      PIC X(30)  VALUE
016400         "ITEM NAME".
016500     05  FILLER                      PIC X(12)  VALUE
016600         "QUANTITY".
016700     05  FILLER                      PIC X(06)  VALUE
016800         "UNIT".
016900     05  FILLER                      PIC X(09)  VALUE
017000         "PRIORITY".
017100     05  FILLER                      PIC X(10)  VALUE
017200         "PURCHASED".
017300     05  FILLER                      PIC X(55)  VALUE SPACES.
017400
017500 01  WS-DETAIL-LINE.
017600     05  FILLER                      PIC X(01)  VALUE SPACE.
017700     05  DL-SL-ID                    PIC Z(7)9.
017800     05  FILLER                      PIC X(02)  VALUE SPACES.
017900     05  DL-SL-NAME                  PIC X(30).
018000     05  FILLER                      PIC X(02)  VALUE SPACES.
018100     05  DL-SL-QUANTITY              PIC Z(7)9.99.
018200     05  FILLER                      PIC X(02)  VALUE SPACES.
018300     05  DL-SL-UNIT                  PIC X(04).
018400     05  FILLER                      PIC X(02)  VALUE SPACES.
018500     05  DL-SL-PRIORITY              PIC X(06).
018600     05  FILLER                      PIC X(02)  VALUE SPACES.
018700     05  DL-SL-PURCHASED             PIC X(01).
018800     05  FILLER                      PIC X(67)  VALUE SPACES.
018900
019000 01  WS-TOTALS-LINE.
019100     05  FILLER                      PIC X(01)  VALUE SPACE.
019200     05  FILLER                      PIC X(14)  VALUE
019300         "ITEMS LISTED .".
019400     05  TL-PRINTED                  PIC Z(4)9.
019500     05  FILLER                      PIC X(03)  VALUE SPACES.
019600     05  FILLER                      PIC X(08)  VALUE
019700         "ADDED ..".
019800     05  TL-ADDED                    PIC Z(4)9.
019900     05  FILLER                      PIC X(03)  VALUE SPACES.
020000     05  FILLER                      PIC X(10)  VALUE
020100         "UPDATED ..".
020200     05  TL-UPDATED                  PIC Z(4)9.
020300     05  FILLER                      PIC X(03)  VALUE SPACES.
020400     05  FILLER                      PIC X(08)  VALUE
020500         "PURGED .".
020600     05  TL-PURGED                   PIC Z(4)9.
020700     05  FILLER                      PIC X(03)  VALUE SPACES.
020800     05  FILLER                      PIC X(10)  VALUE
020900         "REJECTED .".
021000     05  TL-REJECTED                 PIC Z(4)9.
021100     05  FILLER                      PIC X(17)  VALUE SPACES.
021200
021300*****************
021400 LINKAGE SECTION.
021500*****************
021600*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
021700 EJECT
021800********************
021900 PROCEDURE DIVISION.
022000********************
022100 MAIN-MODULE.
022200     PERFORM A000-INITIALIZATION
022300        THRU A099-INITIALIZATION-EX.
022400     PERFORM B000-PROCESS-ONE-ACTION
022500        THRU B099-PROCESS-ONE-ACTION-EX
022600        UNTIL WS-SLACTN-EOF.
022700     PERFORM C000-ASSIGN-SORT-KEYS
022800        THRU C099-ASSIGN-SORT-KEYS-EX.
022900     PERFORM D000-SORT-AND-WRITE
023000        THRU D099-SORT-AND-WRITE-EX.
023100     PERFORM E000-REWRITE-SHOPPING-LIST
023200        THRU E099-REWRITE-SHOPPING-LIST-EX.
023300     PERFORM Z000-PRINT-TOTALS
023400        THRU Z099-PRINT-TOTALS-EX.
023500     PERFORM Y000-END-PROGRAM-ROUTINE
023600        THRU Y099-END-PROGRAM-ROUTINE-EX.
023700     GOBACK.
023800
023900*----------------------------------------------------------------*
024000 A000-INITIALIZATION.
024100*----------------------------------------------------------------*
024200     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
024300
024400     OPEN INPUT  SHOPLST.
024500     IF  NOT WK-C-SUCCESSFUL
024600         DISPLAY "KYKPSHOP - OPEN FILE ERROR - SHOPLST"
024700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024800         GO TO Y900-ABNORMAL-TERMINATION
024900     END-IF.
025000     PERFORM A100-LOAD-SHOPPING-LIST
025100        THRU A199-LOAD-SHOPPING-LIST-EX
025200        UNTIL WS-SHOPLST-EOF
025300           OR WS-SL-TABLE-COUNT = 2000.
025400     CLOSE SHOPLST.
025500
025600     OPEN INPUT  SLACTN.
025700     OPEN OUTPUT RPTSHOP.
025800     IF  NOT WK-C-SUCCESSFUL
025900         DISPLAY "KYKPSHOP - OPEN FILE ERROR - CHECK SLACTN "
026000         DISPLAY "AND RPTSHOP"
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200         GO TO Y900-ABNORMAL-TERMINATION
026300     END-IF.
026400
026500     PERFORM B900-READ-NEXT-ACTION
026600        THRU B999-READ-NEXT-ACTION-EX.
026700 A099-INITIALIZATION-EX.
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100 A100-LOAD-SHOPPING-LIST.
027200*----------------------------------------------------------------*
027300     READ SHOPLST
027400         AT END
027500             MOVE "Y" TO WS-EOF-SHOPLST
027600         NOT AT END
027700             ADD 1 TO WS-SL-TABLE-COUNT
027800             SET WS-SL-IX TO WS-SL-TABLE-COUNT
027900             MOVE SL-ID          TO WS-SL-ID        (WS-SL-IX)
028000             MOVE SL-PRODUCT-ID  TO WS-SL-PRODUCT-ID(WS-SL-IX)
028100             MOVE SL-NAME        TO WS-SL-NAME      (WS-SL-IX)
028200             MOVE SL-QUANTITY    TO WS-SL-QUANTITY  (WS-SL-IX)
028300             MOVE SL-UNIT        TO WS-SL-UNIT      (WS-SL-IX)
028400             MOVE SL-PRIORITY    TO WS-SL-PRIORITY  (WS-SL-IX)
028500             MOVE SL-PURCHASED   TO WS-SL-PURCHASED (WS-SL-IX)
028600             MOVE "N"            TO WS-SL-DELETED   (WS-SL-IX)
028700             MOVE WS-SL-TABLE-COUNT TO WS-SL-SEQ    (WS-SL-IX)
028800     END-READ.
028900 A199-LOAD-SHOPPING-LIST-EX.
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300*  APPLY ONE TRANSACTION TO THE IN-MEMORY TABLE.
029400*----------------------------------------------------------------*
029500 B000-PROCESS-ONE-ACTION.
029600*----------------------------------------------------------------*
029700     EVALUATE TRUE
029800         WHEN SA-IS-PURCHASE
029900             PERFORM B100-FIND-ITEM-BY-ID
030000                THRU B199-FIND-ITEM-BY-ID-EX
030100             IF  WS-ITEM-FOUND
030200                 MOVE "Y" TO WS-SL-PURCHASED (WS-SL-IX)
030300             END-IF
030400         WHEN SA-IS-UNPURCHASE
030500             PERFORM B100-FIND-ITEM-BY-ID
030600                THRU B199-FIND-ITEM-BY-ID-EX
030700             IF  WS-ITEM-FOUND
030800                 MOVE "N" TO WS-SL-PURCHASED (WS-SL-IX)
030900             END-IF
031000         WHEN SA-IS-PURGE
031100             PERFORM B200-PURGE-PURCHASED-ITEMS
031200                THRU B299-PURGE-PURCHASED-ITEMS-EX
031300         WHEN SA-IS-ADD
031400             PERFORM B300-VALIDATE-PRIORITY
031500                THRU B399-VALIDATE-PRIORITY-EX
031600             IF  WS-PRIORITY-VALID
031700                 PERFORM B400-ADD-ONE-ITEM
031800                    THRU B499-ADD-ONE-ITEM-EX
031900             ELSE
032000                 ADD 1 TO WS-ITEMS-REJECTED
032100             END-IF
032200         WHEN SA-IS-UPDATE
032300             PERFORM B300-VALIDATE-PRIORITY
032400                THRU B399-VALIDATE-PRIORITY-EX
032500             IF  WS-PRIORITY-VALID
032600                 PERFORM B100-FIND-ITEM-BY-ID
032700                    THRU B199-FIND-ITEM-BY-ID-EX
032800                 IF  WS-ITEM-FOUND
032900                     PERFORM B500-UPDATE-ONE-ITEM
033000                        THRU B599-UPDATE-ONE-ITEM-EX
033100                 END-IF
033200             ELSE
033300                 ADD 1 TO WS-ITEMS-REJECTED
033400             END-IF
033500         WHEN OTHER
033600             ADD 1 TO WS-ITEMS-REJECTED
033700     END-EVALUATE.
033800
033900     PERFORM B900-READ-NEXT-ACTION
034000        THRU B999-READ-NEXT-ACTION-EX.
034100 B099-PROCESS-ONE-ACTION-EX.
034200     EXIT.
034300
034400*----------------------------------------------------------------*
034500*  LINEAR SCAN OF THE TABLE FOR SA-ID, SKIPPING DELETED ROWS.
034600*----------------------------------------------------------------*
034700 B100-FIND-ITEM-BY-ID.
034800*----------------------------------------------------------------*
034900     MOVE "N" TO WS-FOUND-SWITCH.
035000     PERFORM B110-CHECK-ONE-ITEM THRU B119-CHECK-ONE-ITEM-EX
035100        VARYING WS-SL-IX FROM 1 BY 1
035200           UNTIL WS-SL-IX > WS-SL-TABLE-COUNT
035300              OR WS-ITEM-FOUND.
035400 B199-FIND-ITEM-BY-ID-EX.
035500     EXIT.
035600
035700 B110-CHECK-ONE-ITEM.
035800     IF  WS-SL-ID (WS-SL-IX) = SA-ID
035900         AND WS-SL-DELETED (WS-SL-IX) = "N"
036000         MOVE "Y" TO WS-FOUND-SWITCH
036100     END-IF.
036200 B119-CHECK-ONE-ITEM-EX.
036300     EXIT.
036400
036500*----------------------------------------------------------------*
036600*  MARK EVERY PURCHASED, NOT-YET-DELETED ROW AS DELETED.
036700*----------------------------------------------------------------*
036800 B200-PURGE-PURCHASED-ITEMS.
036900*----------------------------------------------------------------*
037000     PERFORM B210-PURGE-ONE-ITEM THRU B219-PURGE-ONE-ITEM-EX
037100        VARYING WS-SL-IX FROM 1 BY 1
037200           UNTIL WS-SL-IX > WS-SL-TABLE-COUNT.
037300 B299-PURGE-PURCHASED-ITEMS-EX.
037400     EXIT.
037500
037600 B210-PURGE-ONE-ITEM.
037700     IF  WS-SL-PURCHASED (WS-SL-IX) = "Y"
037800         AND WS-SL-DELETED (WS-SL-IX) = "N"
037900         MOVE "Y" TO WS-SL-DELETED (WS-SL-IX)
038000         ADD 1 TO WS-ITEMS-PURGED
038100     END-IF.
038200 B219-PURGE-ONE-ITEM-EX.
038300     EXIT.
038400
038500*----------------------------------------------------------------*
038600*  VALID PRIORITIES FOR ADD/UPDATE ARE EXACTLY URGENT/NORMAL/LOW.
038700*----------------------------------------------------------------*
038800 B300-VALIDATE-PRIORITY.
038900*----------------------------------------------------------------*
039000     IF  SA-PRIORITY = "URGENT" OR "NORMAL" OR "LOW   "
039100         MOVE "Y" TO WS-VALID-SWITCH
039200     ELSE
039300         MOVE "N" TO WS-VALID-SWITCH
039400     END-IF.
039500 B399-VALIDATE-PRIORITY-EX.
039600     EXIT.
039700
039800*----------------------------------------------------------------*
039900 B400-ADD-ONE-ITEM.
040000*----------------------------------------------------------------*
040100     IF  WS-SL-TABLE-COUNT < 2000
040200         ADD 1 TO WS-SL-TABLE-COUNT
040300         SET WS-SL-IX TO WS-SL-TABLE-COUNT
040400         MOVE SA-ID         TO WS-SL-ID        (WS-SL-IX)
040500         MOVE SA-PRODUCT-ID TO WS-SL-PRODUCT-ID(WS-SL-IX)
040600         MOVE SA-NAME       TO WS-SL-NAME      (WS-SL-IX)
040700         MOVE SA-QUANTITY   TO WS-SL-QUANTITY  (WS-SL-IX)
040800         MOVE SA-UNIT       TO WS-SL-UNIT      (WS-SL-IX)
040900         MOVE SA-PRIORITY   TO WS-SL-PRIORITY  (WS-SL-IX)
041000         MOVE "N"           TO WS-SL-PURCHASED (WS-SL-IX)
041100         MOVE "N"           TO WS-SL-DELETED   (WS-SL-IX)
041200         MOVE WS-SL-TABLE-COUNT TO WS-SL-SEQ   (WS-SL-IX)
041300         ADD 1 TO WS-ITEMS-ADDED
041400     ELSE
041500         ADD 1 TO WS-ITEMS-REJECTED
041600     END-IF.
041700 B499-ADD-ONE-ITEM-EX.
041800     EXIT.
041900
042000*----------------------------------------------------------------*
042100*  WS-SL-IX IS STILL POINTING AT THE FOUND ROW FROM B100.
042200*----------------------------------------------------------------*
042300 B500-UPDATE-ONE-ITEM.
042400*----------------------------------------------------------------*
042500     MOVE SA-PRODUCT-ID TO WS-SL-PRODUCT-ID (WS-SL-IX).
042600     MOVE SA-NAME       TO WS-SL-NAME       (WS-SL-IX).
042700     MOVE SA-QUANTITY   TO WS-SL-QUANTITY   (WS-SL-IX).
042800     MOVE SA-UNIT       TO WS-SL-UNIT       (WS-SL-IX).
042900     MOVE SA-PRIORITY   TO WS-SL-PRIORITY   (WS-SL-IX).
043000     ADD 1 TO WS-ITEMS-UPDATED.
043100 B599-UPDATE-ONE-ITEM-EX.
043200     EXIT.
043300
043400*----------------------------------------------------------------*
043500 B900-READ-NEXT-ACTION.
043600*----------------------------------------------------------------*
043700     READ SLACTN
043800         AT END
043900             MOVE "Y" TO WS-EOF-SLACTN
044000     END-READ.
044100 B999-READ-NEXT-ACTION-EX.
044200     EXIT.
044300
044400*----------------------------------------------------------------*
044500*  RANK: URGENT=1, NORMAL=2, LOW=3, ANYTHING ELSE=4 (ONLY ARISES
044600*  FROM PRE-EXISTING BAD DATA - ADD/UPDATE ARE ALREADY VALIDATED).
044700*----------------------------------------------------------------*
044800 C000-ASSIGN-SORT-KEYS.
044900*----------------------------------------------------------------*
045000     PERFORM C010-ASSIGN-ONE-RANK THRU C019-ASSIGN-ONE-RANK-EX
045100        VARYING WS-SL-IX FROM 1 BY 1
045200           UNTIL WS-SL-IX > WS-SL-TABLE-COUNT.
045300 C099-ASSIGN-SORT-KEYS-EX.
045400     EXIT.
045500
045600 C010-ASSIGN-ONE-RANK.
045700     EVALUATE WS-SL-PRIORITY (WS-SL-IX)
045800         WHEN "URGENT"
045900             MOVE 1 TO WS-SL-RANK (WS-SL-IX)
046000         WHEN "NORMAL"
046100             MOVE 2 TO WS-SL-RANK (WS-SL-IX)
046200         WHEN "LOW   "
046300             MOVE 3 TO WS-SL-RANK (WS-SL-IX)
046400         WHEN OTHER
046500             MOVE 4 TO WS-SL-RANK (WS-SL-IX)
046600     END-EVALUATE.
046700 C019-ASSIGN-ONE-RANK-EX.
046800     EXIT.
046900
047000*----------------------------------------------------------------*
047100*  LOAD THE SORT-INDEX ARRAY 1-FOR-1 WITH THE TABLE, BUBBLE-SORT
047200*  IT BY RANK THEN BY ORIGINAL SEQUENCE, THEN PRINT THE LISTING
047300*  IN THAT ORDER - DELETED AND (UNLESS UPSI-0 IS ON) PURCHASED
047400*  ROWS ARE SKIPPED AT PRINT TIME, NOT REMOVED FROM THE INDEX.
047500*----------------------------------------------------------------*
047600 D000-SORT-AND-WRITE.
047700*----------------------------------------------------------------*
047800     PERFORM D010-LOAD-ONE-INDEX THRU D019-LOAD-ONE-INDEX-EX
047900        VARYING WS-SL-IX FROM 1 BY 1
048000           UNTIL WS-SL-IX > WS-SL-TABLE-COUNT.
048100
048200     IF  WS-SL-TABLE-COUNT > 1
048300         COMPUTE WS-BUBBLE-LIMIT = WS-SL-TABLE-COUNT - 1
048400         MOVE "Y" TO WS-SWAP-FLAG
048500         PERFORM D100-BUBBLE-ONE-PASS THRU D199-BUBBLE-ONE-PASS-EX
048600            UNTIL NOT WS-SWAP-MADE
048700     END-IF.
048800
048900     MOVE WK-C-TODAY-CCYYMMDD TO HL1-RUN-DATE.
048910     MOVE WK-C-TODAY-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
049000     WRITE WK-C-RPTSHOP-LINE FROM WS-HEADING-LINE-1
049100         AFTER ADVANCING PAGE.
049200     WRITE WK-C-RPTSHOP-LINE FROM WS-HEADING-LINE-2
049300         AFTER ADVANCING 2 LINES.
049400
049500     PERFORM D200-PRINT-ONE-LINE THRU D299-PRINT-ONE-LINE-EX
049600        VARYING WS-SX-IX FROM 1 BY 1
049700           UNTIL WS-SX-IX > WS-SL-TABLE-COUNT.
049800 D099-SORT-AND-WRITE-EX.
049900     EXIT.
050000
050100 D010-LOAD-ONE-INDEX.
050200     MOVE WS-SL-IX TO WS-SORT-SUBSCRIPT (WS-SL-IX).
050300 D019-LOAD-ONE-INDEX-EX.
050400     EXIT.
050500
050600 D100-BUBBLE-ONE-PASS.
050700     MOVE "N" TO WS-SWAP-FLAG.
050800     PERFORM D110-COMPARE-ONE-PAIR THRU D119-COMPARE-ONE-PAIR-EX
050900        VARYING WS-SX-IX FROM 1 BY 1
051000           UNTIL WS-SX-IX > WS-BUBBLE-LIMIT.
051100 D199-BUBBLE-ONE-PASS-EX.
051200     EXIT.
051300
051400 D110-COMPARE-ONE-PAIR.
051500     SET WS-SL-IX TO WS-SORT-SUBSCRIPT (WS-SX-IX).
051600     SET WS-SL-JX TO WS-SORT-SUBSCRIPT (WS-SX-IX + 1).
051700     IF  WS-SL-RANK (WS-SL-IX) > WS-SL-RANK (WS-SL-JX)
051800         OR (WS-SL-RANK (WS-SL-IX) = WS-SL-RANK (WS-SL-JX)
051900             AND WS-SL-SEQ (WS-SL-IX) > WS-SL-SEQ (WS-SL-JX))
052000         MOVE WS-SORT-SUBSCRIPT (WS-SX-IX) TO WS-SWAP-HOLD
052100         MOVE WS-SORT-SUBSCRIPT (WS-SX-IX + 1)
052200                               TO WS-SORT-SUBSCRIPT (WS-SX-IX)
052300         MOVE WS-SWAP-HOLD TO WS-SORT-SUBSCRIPT (WS-SX-IX + 1)
052400         MOVE "Y" TO WS-SWAP-FLAG
052500     END-IF.
052600 D119-COMPARE-ONE-PAIR-EX.
052700     EXIT.
052800
052900 D200-PRINT-ONE-LINE.
053000     SET WS-SL-IX TO WS-SORT-SUBSCRIPT (WS-SX-IX).
053100     IF  WS-SL-DELETED (WS-SL-IX) = "N"
053200         AND (WS-SL-PURCHASED (WS-SL-IX) = "N"
053300              OR U0-ON)
053400         MOVE WS-SL-ID        (WS-SL-IX) TO DL-SL-ID
053500         MOVE WS-SL-NAME      (WS-SL-IX) TO DL-SL-NAME
053600         MOVE WS-SL-QUANTITY  (WS-SL-IX) TO DL-SL-QUANTITY
053610         MOVE WS-SL-QUANTITY  (WS-SL-IX) TO WS-QTY-EDIT
053700         MOVE WS-SL-UNIT      (WS-SL-IX) TO DL-SL-UNIT
053800         MOVE WS-SL-PRIORITY  (WS-SL-IX) TO DL-SL-PRIORITY
053810         MOVE WS-SL-PRIORITY  (WS-SL-IX) TO WS-PRIORITY-DISPLAY
053900         MOVE WS-SL-PURCHASED (WS-SL-IX) TO DL-SL-PURCHASED
054000         WRITE WK-C-RPTSHOP-LINE FROM WS-DETAIL-LINE
054100             AFTER ADVANCING 1 LINE
054200         ADD 1 TO WS-ITEMS-PRINTED
054300     END-IF.
054400 D299-PRINT-ONE-LINE-EX.
054500     EXIT.
054600
054700*----------------------------------------------------------------*
054800*  REWRITE THE MASTER IN ORIGINAL INSERTION ORDER, SKIPPING
054900*  ROWS PURGED THIS RUN.
055000*----------------------------------------------------------------*
055100 E000-REWRITE-SHOPPING-LIST.
055200*----------------------------------------------------------------*
055300     OPEN OUTPUT SHOPLST.
055400     IF  NOT WK-C-SUCCESSFUL
055500         DISPLAY "KYKPSHOP - OPEN FILE ERROR - SHOPLST (OUT)"
055600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055700         GO TO Y900-ABNORMAL-TERMINATION
055800     END-IF.
055900
056000     PERFORM E010-REWRITE-ONE-ITEM THRU E019-REWRITE-ONE-ITEM-EX
056100        VARYING WS-SL-IX FROM 1 BY 1
056200           UNTIL WS-SL-IX > WS-SL-TABLE-COUNT.
056300
056400     CLOSE SHOPLST.
056500 E099-REWRITE-SHOPPING-LIST-EX.
056600     EXIT.
056700
056800 E010-REWRITE-ONE-ITEM.
056900     IF  WS-SL-DELETED (WS-SL-IX) = "N"
057000         MOVE SPACES                       TO SHOPLST-RECORD
057100         MOVE WS-SL-ID         (WS-SL-IX)  TO SL-ID
057200         MOVE WS-SL-PRODUCT-ID (WS-SL-IX)  TO SL-PRODUCT-ID
057300         MOVE WS-SL-NAME       (WS-SL-IX)  TO SL-NAME
057400         MOVE WS-SL-QUANTITY   (WS-SL-IX)  TO SL-QUANTITY
057500         MOVE WS-SL-UNIT       (WS-SL-IX)  TO SL-UNIT
057600         MOVE WS-SL-PRIORITY   (WS-SL-IX)  TO SL-PRIORITY
057700         MOVE WS-SL-PURCHASED  (WS-SL-IX)  TO SL-PURCHASED
057800         WRITE WK-C-SHOPLST
057900     END-IF.
058000 E019-REWRITE-ONE-ITEM-EX.
058100     EXIT.
058200
058300*----------------------------------------------------------------*
058400 Z000-PRINT-TOTALS.
058500*----------------------------------------------------------------*
058600     MOVE WS-ITEMS-PRINTED  TO TL-PRINTED.
058700     MOVE WS-ITEMS-ADDED    TO TL-ADDED.
058800     MOVE WS-ITEMS-UPDATED  TO TL-UPDATED.
058900     MOVE WS-ITEMS-PURGED   TO TL-PURGED.
059000     MOVE WS-ITEMS-REJECTED TO TL-REJECTED.
059100     WRITE WK-C-RPTSHOP-LINE FROM WS-TOTALS-LINE
059200         AFTER ADVANCING 2 LINES.
059300 Z099-PRINT-TOTALS-EX.
059400     EXIT.
059500
059600*----------------------------------------------------------------*
059700 Y900-ABNORMAL-TERMINATION.
059800*----------------------------------------------------------------*
059900     PERFORM Y000-END-PROGRAM-ROUTINE
060000        THRU Y099-END-PROGRAM-ROUTINE-EX.
060100     GOBACK.
060200
060300 Y000-END-PROGRAM-ROUTINE.
060400*----------------------------------------------------------------*
060500     CLOSE SLACTN RPTSHOP.
060600 Y099-END-PROGRAM-ROUTINE-EX.
060700     EXIT.
060800
060900******************************************************************
061000************** END OF PROGRAM SOURCE -  KYKPSHOP ***************
061100******************************************************************
