000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKPCNFM.
000500 AUTHOR.         RAJESH AYYAR.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   09 APR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  RECEIPT-CONFIRM.  TAKES THE PIPELINE'S MATCHED
001200*               OUTPUT (RECPLINE PAIRED ONE-FOR-ONE WITH ITS
001300*               MATCHRES ROW) AND POSTS EVERY CONFIRMED LINE
001400*               (MR-PRODUCT-ID NOT ZERO) TO INVENTORY AS A NEW,
001500*               SEALED ITEM WITH A CALCULATED EXPIRY DATE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  ------ ----------  -----------------------------------
002200* KYK0006 RAJ    09/04/1992  INITIAL VERSION.
002300* KYK0019 DCW    02/12/1995  CALENDAR-CORRECT EXPIRY DATE - ADD
002400*                            SHELF-LIFE DAYS ONE DAY AT A TIME
002500*                            INSTEAD OF NAIVE 30-DAY MONTHS.
002600* KYK0034 TSL    24/09/1998  Y2K - WS-EXP-CCYY IS NOW 4 DIGITS;
002700*                            LEAP TEST RECHECKED FOR YEAR 2000.
002800* KYK0048 MFO    02/06/2003  TICKET KYK-0955 - REJECT A CONFIRMED
002900*                            LINE WHOSE MATCHED PRODUCT ID IS NOT
003000*                            ON FILE INSTEAD OF ABENDING.
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                     ON  STATUS IS U0-ON
004200                     OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PRODMSTR ASSIGN TO DATABASE-PRODMSTR
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000     SELECT RECPLINE ASSIGN TO DATABASE-RECPLINE
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400     SELECT MATCHRES ASSIGN TO DATABASE-MATCHRES
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700
005800     SELECT INVMSTR  ASSIGN TO DATABASE-INVMSTR
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  PRODMSTR
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-PRODMSTR.
007000 01  WK-C-PRODMSTR.
007100     COPY PRODMSTR.
007200
007300 FD  RECPLINE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-RECPLINE.
007600 01  WK-C-RECPLINE.
007700     COPY RECPLINE.
007800
007900 FD  MATCHRES
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-MATCHRES.
008200 01  WK-C-MATCHRES.
008300     COPY MATCHRES.
008400
008500 FD  INVMSTR
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-INVMSTR.
008800 01  WK-C-INVMSTR.
008900     COPY INVMSTR.
009000
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                          PIC X(24)        VALUE
009400     "** PROGRAM KYKPCNFM **".
009500
009600* ------------------ PROGRAM WORKING STORAGE -------------------*
009700 01  WK-C-COMMON.
009800     COPY KYKCMWS.
009900
010000 01  WS-SWITCHES.
010100     05  WS-EOF-RECPLINE             PIC X(01) VALUE "N".
010200         88  WS-RECPLINE-EOF                   VALUE "Y".
010300     05  WS-EOF-PRODMSTR             PIC X(01) VALUE "N".
010400         88  WS-PRODMSTR-EOF                   VALUE "Y".
010500     05  FILLER                      PIC X(02).
010600
010700* -------------- PRODUCT MASTER TABLE (LOAD ONCE) ---------------*
010800 01  WS-PM-TABLE-AREA.
010900     05  WS-PM-TABLE-COUNT           PIC 9(04) COMP VALUE 0.
011000     05  WS-PM-TABLE OCCURS 500 TIMES
011100             INDEXED BY WS-PM-IX.
011200         10  WS-PM-TAB-ID            PIC 9(08).
011300         10  WS-PM-TAB-SHELF-DAYS    PIC 9(04).
011400     05  FILLER                      PIC X(02).
011500
011600 01  WS-WORK-AREA.
011700     05  WS-NEXT-INVENTORY-ID        PIC 9(08) COMP VALUE 0.
011800     05  WS-FOUND-SWITCH             PIC X(01).
011900         88  WS-PRODUCT-FOUND                 VALUE "Y".
012000     05  WS-FOUND-SHELF-DAYS         PIC 9(04).
012100     05  FILLER                      PIC X(02).
012200
012300 01  WS-GRAND-TOTALS.
012400     05  WS-LINES-READ               PIC 9(07) COMP VALUE 0.
012500     05  WS-ITEMS-CREATED            PIC 9(07) COMP VALUE 0.
012600     05  WS-ITEMS-REJECTED           PIC 9(07) COMP VALUE 0.
012700     05  FILLER                      PIC X(02).
012800
012900* ------------------- CALENDAR DATE ARITHMETIC -------------------
013000*    HAND-ROLLED DAY-BY-DAY CALENDAR ADD - NO INTRINSIC FUNCTIONS
013100*    ARE USED ON THIS MACHINE.  TABLE IS RELOADED FOR FEBRUARY
013200*    EVERY TIME THE YEAR ROLLS SO LEAP YEARS ARE PICKED UP.
013300 01  WS-MONTH-TABLE-VALUES.
013400     05  FILLER                      PIC 9(02) VALUE 31.
013500     05  FILLER                      PIC 9(02) VALUE 28.
013600     05  FILLER                      PIC 9(02) VALUE 31.
013700     05  FILLER                      PIC 9(02) VALUE 30.
013800     05  FILLER                      PIC 9(02) VALUE 31.
013900     05  FILLER                      PIC 9(02) VALUE 30.
014000     05  FILLER                      PIC 9(02) VALUE 31.
014100     05  FILLER                      PIC 9(02) VALUE 31.
014200     05  FILLER                      PIC 9(02) VALUE 30.
014300     05  FILLER                      PIC 9(02) VALUE 31.
014400     05  FILLER                      PIC 9(02) VALUE 30.
014500     05  FILLER                      PIC 9(02) VALUE 31.
014600 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-VALUES.
014700     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
014800
014900 01  WS-EXPIRY-CALC.
015000     05  WS-EXP-CCYY                 PIC 9(04).
015100     05  WS-EXP-MM                   PIC 9(02).
015200     05  WS-EXP-DD                   PIC 9(02).
015300     05  WS-DAYS-REMAINING           PIC 9(04) COMP.
015400     05  WS-LEAP-QUOT                PIC 9(04) COMP.
015500     05  WS-LEAP-REM-4               PIC 9(04) COMP.
015600     05  WS-LEAP-REM-100             PIC 9(04) COMP.
015700     05  WS-LEAP-REM-400             PIC 9(04) COMP.
015800     05  FILLER                      PIC X(02).
015810
015820 01  WS-RUN-DATE-DISPLAY             PIC 9(08) VALUE ZEROS.
015830 01  WS-RUN-DATE-DISPLAY-GROUP REDEFINES WS-RUN-DATE-DISPLAY.
015840     05  WS-RUN-DATE-CCYY            PIC 9(04).
015850     05  WS-RUN-DATE-MM              PIC 9(02).
015860     05  WS-RUN-DATE-DD              PIC 9(02).
015870
015880 01  WS-SHELF-DAYS-EDIT-AREA.
015890     05  WS-SHELF-DAYS-EDIT          PIC 9(04) VALUE 0.
015900 01  WS-SHELF-DAYS-EDIT-GROUP REDEFINES WS-SHELF-DAYS-EDIT-AREA.
015910     05  WS-SHELF-DAYS-EDIT-CHAR OCCURS 4 TIMES PIC X(01).
015920
016000*****************
016100 LINKAGE SECTION.
016200*****************
016300*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
016400 EJECT
016500********************
016600 PROCEDURE DIVISION.
016700********************
016800 MAIN-MODULE.
016900     PERFORM A000-INITIALIZATION
017000        THRU A099-INITIALIZATION-EX.
017100     PERFORM B000-PROCESS-RECEIPT-LINES
017200        THRU B099-PROCESS-RECEIPT-LINES-EX
017300        UNTIL WS-RECPLINE-EOF.
017400     PERFORM Z000-PRINT-GRAND-TOTALS
017500        THRU Z099-PRINT-GRAND-TOTALS-EX.
017600     PERFORM Y000-END-PROGRAM-ROUTINE
017700        THRU Y099-END-PROGRAM-ROUTINE-EX.
017800     GOBACK.
017900
018000*----------------------------------------------------------------*
018100 A000-INITIALIZATION.
018200*----------------------------------------------------------------*
018300     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
018310     MOVE WK-C-TODAY-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
018320     DISPLAY "KYKPCNFM - RECEIPT-CONFIRM RUN FOR " WS-RUN-DATE-MM
018330             "/" WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY.
018400
018500     OPEN INPUT  PRODMSTR.
018600     IF  NOT WK-C-SUCCESSFUL
018700         DISPLAY "KYKPCNFM - OPEN FILE ERROR - PRODMSTR"
018800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900         PERFORM Y900-ABNORMAL-TERMINATION
019000     END-IF.
019100     PERFORM A100-LOAD-PRODUCT-MASTER
019200        THRU A199-LOAD-PRODUCT-MASTER-EX
019300        UNTIL WS-PRODMSTR-EOF
019400           OR WS-PM-TABLE-COUNT = 500.
019500     CLOSE PRODMSTR.
019600
019700     OPEN INPUT  RECPLINE.
019800     OPEN INPUT  MATCHRES.
019900     OPEN OUTPUT INVMSTR.
020000     IF  NOT WK-C-SUCCESSFUL
020100         DISPLAY "KYKPCNFM - OPEN FILE ERROR - CHECK RECPLINE, "
020200         DISPLAY "MATCHRES AND INVMSTR"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         PERFORM Y900-ABNORMAL-TERMINATION
020500     END-IF.
020600
020700     PERFORM B900-READ-NEXT-PAIR THRU B999-READ-NEXT-PAIR-EX.
020800 A099-INITIALIZATION-EX.
020900     EXIT.
021000
021100*----------------------------------------------------------------*
021200 A100-LOAD-PRODUCT-MASTER.
021300*----------------------------------------------------------------*
021400     READ PRODMSTR
021500         AT END
021600             MOVE "Y" TO WS-EOF-PRODMSTR
021700         NOT AT END
021800             ADD 1 TO WS-PM-TABLE-COUNT
021900             MOVE PM-ID              TO
022000                  WS-PM-TAB-ID (WS-PM-TABLE-COUNT)
022100             MOVE PM-SHELF-LIFE-DAYS TO
022200                  WS-PM-TAB-SHELF-DAYS (WS-PM-TABLE-COUNT)
022300     END-READ.
022400 A199-LOAD-PRODUCT-MASTER-EX.
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800*  RECPLINE AND MATCHRES WERE WRITTEN ONE-FOR-ONE, IN ORDER, BY
022900*  THE PIPELINE - PROCESS THEM AS A MATCHED PAIR.
023000*----------------------------------------------------------------*
023100 B000-PROCESS-RECEIPT-LINES.
023200*----------------------------------------------------------------*
023300     ADD 1 TO WS-LINES-READ.
023400     IF  MR-PRODUCT-ID = ZERO
023500         GO TO B090-NEXT-PAIR
023600     END-IF.
023700
023800     PERFORM C000-FIND-PRODUCT THRU C099-FIND-PRODUCT-EX.
023900     IF  NOT WS-PRODUCT-FOUND
024000         DISPLAY "KYKPCNFM - PRODUCT NOT ON FILE - RECEIPT "
024100                 RL-RECEIPT-ID " PRODUCT " MR-PRODUCT-ID
024200         ADD 1 TO WS-ITEMS-REJECTED
024300         GO TO B090-NEXT-PAIR
024400     END-IF.
024500
024600     PERFORM D000-CALC-EXPIRY-DATE THRU D099-CALC-EXPIRY-DATE-EX.
024700     PERFORM E000-WRITE-INVENTORY-ITEM
024800        THRU E099-WRITE-INVENTORY-ITEM-EX.
024900     ADD 1 TO WS-ITEMS-CREATED.
025000
025100 B090-NEXT-PAIR.
025200     PERFORM B900-READ-NEXT-PAIR THRU B999-READ-NEXT-PAIR-EX.
025300 B099-PROCESS-RECEIPT-LINES-EX.
025400     EXIT.
025500
025600*----------------------------------------------------------------*
025700 B900-READ-NEXT-PAIR.
025800*----------------------------------------------------------------*
025900     READ RECPLINE
026000         AT END
026100             MOVE "Y" TO WS-EOF-RECPLINE
026200     END-READ.
026300     IF  NOT WS-RECPLINE-EOF
026400         READ MATCHRES
026500             AT END
026600                 MOVE "Y" TO WS-EOF-RECPLINE
026700         END-READ
026800     END-IF.
026900 B999-READ-NEXT-PAIR-EX.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300*  LINEAR SCAN OF THE IN-MEMORY PRODUCT MASTER TABLE - THE FILE
027400*  CONTRACT PERMITS LINEAR SCAN, NO BINARY SEARCH REQUIRED.
027500*----------------------------------------------------------------*
027600 C000-FIND-PRODUCT.
027700*----------------------------------------------------------------*
027800     MOVE "N" TO WS-FOUND-SWITCH.
027900     MOVE ZERO TO WS-FOUND-SHELF-DAYS.
028000     PERFORM C010-CHECK-ONE-PRODUCT THRU C019-CHECK-ONE-EX
028100        VARYING WS-PM-IX FROM 1 BY 1
028200           UNTIL WS-PM-IX > WS-PM-TABLE-COUNT
028300              OR WS-PRODUCT-FOUND.
028400 C099-FIND-PRODUCT-EX.
028500     EXIT.
028600
028700 C010-CHECK-ONE-PRODUCT.
028800     IF  WS-PM-TAB-ID (WS-PM-IX) = MR-PRODUCT-ID
028900         MOVE "Y" TO WS-FOUND-SWITCH
029000         MOVE WS-PM-TAB-SHELF-DAYS (WS-PM-IX)
029100                            TO WS-FOUND-SHELF-DAYS
029110         MOVE WS-FOUND-SHELF-DAYS TO WS-SHELF-DAYS-EDIT
029200     END-IF.
029300 C019-CHECK-ONE-EX.
029400     EXIT.
029500
029600*----------------------------------------------------------------*
029700*  EXPIRY DATE = PURCHASE DATE + SHELF-LIFE DAYS, ADDED ONE
029800*  CALENDAR DAY AT A TIME SO MONTH/YEAR ROLLOVER AND LEAP
029900*  YEARS COME OUT RIGHT.
030000*----------------------------------------------------------------*
030100 D000-CALC-EXPIRY-DATE.
030200*----------------------------------------------------------------*
030300     MOVE RL-PURCHASE-DATE (1:4) TO WS-EXP-CCYY.
030400     MOVE RL-PURCHASE-DATE (5:2) TO WS-EXP-MM.
030500     MOVE RL-PURCHASE-DATE (7:2) TO WS-EXP-DD.
030600     MOVE WS-FOUND-SHELF-DAYS    TO WS-DAYS-REMAINING.
030700     PERFORM D900-SET-LEAP-FEBRUARY
030800        THRU D999-SET-LEAP-FEBRUARY-EX.
030900
031000     PERFORM D100-ADD-ONE-DAY THRU D199-ADD-ONE-DAY-EX
031100        WS-DAYS-REMAINING TIMES.
031200 D099-CALC-EXPIRY-DATE-EX.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 D100-ADD-ONE-DAY.
031700*----------------------------------------------------------------*
031800     ADD 1 TO WS-EXP-DD.
031900     IF  WS-EXP-DD > WS-DAYS-IN-MONTH (WS-EXP-MM)
032000         MOVE 1 TO WS-EXP-DD
032100         ADD 1 TO WS-EXP-MM
032200         IF  WS-EXP-MM > 12
032300             MOVE 1 TO WS-EXP-MM
032400             ADD 1 TO WS-EXP-CCYY
032500             PERFORM D900-SET-LEAP-FEBRUARY
032600                THRU D999-SET-LEAP-FEBRUARY-EX
032700         END-IF
032800     END-IF.
032900 D199-ADD-ONE-DAY-EX.
033000     EXIT.
033100
033200*----------------------------------------------------------------*
033300*  LEAP YEAR TEST: DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS
033400*  ALSO DIVISIBLE BY 400.
033500*----------------------------------------------------------------*
033600 D900-SET-LEAP-FEBRUARY.
033700*----------------------------------------------------------------*
033800     DIVIDE WS-EXP-CCYY BY 4   GIVING WS-LEAP-QUOT
033900                               REMAINDER WS-LEAP-REM-4.
034000     DIVIDE WS-EXP-CCYY BY 100 GIVING WS-LEAP-QUOT
034100                               REMAINDER WS-LEAP-REM-100.
034200     DIVIDE WS-EXP-CCYY BY 400 GIVING WS-LEAP-QUOT
034300                               REMAINDER WS-LEAP-REM-400.
034400     IF  WS-LEAP-REM-4 = 0
034500         AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
034600         MOVE 29 TO WS-DAYS-IN-MONTH (2)
034700     ELSE
034800         MOVE 28 TO WS-DAYS-IN-MONTH (2)
034900     END-IF.
035000 D999-SET-LEAP-FEBRUARY-EX.
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400 E000-WRITE-INVENTORY-ITEM.
035500*----------------------------------------------------------------*
035600     ADD 1 TO WS-NEXT-INVENTORY-ID.
035700     MOVE SPACES                 TO INVMSTRR.
035800     MOVE WS-NEXT-INVENTORY-ID   TO INV-ID.
035900     MOVE MR-PRODUCT-ID          TO INV-PRODUCT-ID.
036000     MOVE RL-RECEIPT-ID          TO INV-RECEIPT-ID.
036100     MOVE RL-QUANTITY            TO INV-INITIAL-QTY
036200                                     INV-CURRENT-QTY.
036300     MOVE RL-UNIT                TO INV-UNIT.
036400     MOVE "SEALED    "           TO INV-STATUS.
036500     MOVE RL-PURCHASE-DATE       TO INV-PURCHASE-DATE.
036600     MOVE WS-EXP-CCYY            TO INV-EXPIRY-CCYY.
036700     MOVE WS-EXP-MM              TO INV-EXPIRY-MM.
036800     MOVE WS-EXP-DD              TO INV-EXPIRY-DD.
036900     MOVE "CALCULATED"           TO INV-EXPIRY-SOURCE.
037000     MOVE ZERO                   TO INV-OPENED-DATE.
037100     WRITE WK-C-INVMSTR.
037200 E099-WRITE-INVENTORY-ITEM-EX.
037300     EXIT.
037400
037500*----------------------------------------------------------------*
037600 Z000-PRINT-GRAND-TOTALS.
037700*----------------------------------------------------------------*
037800     DISPLAY "KYKPCNFM - RECEIPT-CONFIRM RUN TOTALS".
037900     DISPLAY "  LINES READ . . . . . . " WS-LINES-READ.
038000     DISPLAY "  ITEMS CREATED . . . . " WS-ITEMS-CREATED.
038100     DISPLAY "  ITEMS REJECTED. . . . " WS-ITEMS-REJECTED.
038200 Z099-PRINT-GRAND-TOTALS-EX.
038300     EXIT.
038400
038500*----------------------------------------------------------------*
038600 Y900-ABNORMAL-TERMINATION.
038700*----------------------------------------------------------------*
038800     PERFORM Y000-END-PROGRAM-ROUTINE
038900        THRU Y099-END-PROGRAM-ROUTINE-EX.
039000     GOBACK.
039100
039200 Y000-END-PROGRAM-ROUTINE.
039300*----------------------------------------------------------------*
039400     CLOSE RECPLINE MATCHRES INVMSTR.
039500 Y099-END-PROGRAM-ROUTINE-EX.
039600     EXIT.
039700
039800******************************************************************
039900************** END OF PROGRAM SOURCE -  KYKPCNFM ***************
040000******************************************************************
