000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKVMTCH.
000500 AUTHOR.         RAJESH AYYAR.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   19 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE A RECEIPT
001200*               PRODUCT NAME AGAINST THE PRODUCT MASTER TABLE
001300*               HELD IN STORAGE BY THE CALLING PROGRAM AND
001400*               RETURN THE BEST-MATCHING PRODUCT KEY, ITS
001500*               SCORE AND ITS CONFIDENCE BAND.  THE CALLER
001600*               DECIDES WHAT TO DO WITH A SCORE BELOW 50.0 -
001700*               THIS ROUTINE ALWAYS HANDS BACK THE BEST SCORE
001800*               IT FOUND, EVEN IF IT IS A POOR ONE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* MOD.#   INIT   DATE        DESCRIPTION
002400* ------  ------ ----------  -----------------------------------
002500* KYK0004 RAJ    19/03/1992  INITIAL VERSION - EXACT MATCH ONLY,
002600*                            NO FUZZY SCORING YET.
002700* KYK0017 DCW    11/07/1995  ADD CHARACTER-BIGRAM DICE SCORING
002800*                            FOR LINES THE EXACT RULE MISSES.
002900* KYK0029 TSL    14/09/1998  Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                            ROUTINE, NO CHANGE REQUIRED.
003100* KYK0041 MFO    06/02/2004  RAISE PRODUCT TABLE CAPACITY TO 500
003200*                            ENTRIES (SEE WK-VMTCH-TABLE).
003300* KYK0052 MFO    23/11/2009  TICKET KYK-1184 - NORMALIZE BOTH
003400*                            SIDES BEFORE COMPARISON SO "Whole
003500*                            Milk" AND "WHOLE   MILK" SCORE 100.
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES - THIS PROGRAM IS A CALLED SCORING ROUTINE ONLY.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM KYKVMTCH **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY KYKCMWS.
006700
006800 01  WS-NORMALIZE-AREA.
006900     05  WS-RAW-NAME                 PIC X(30).
007000     05  WS-RAW-LEN                  PIC 9(02) COMP.
007100     05  WS-NORM-NAME                PIC X(30).
007200     05  WS-NORM-LEN                 PIC 9(02) COMP.
007300     05  WS-NORM-IX                  PIC 9(02) COMP.
007400     05  WS-LAST-OUT-WAS-SPACE       PIC X(01).
007500         88  WS-LAST-WAS-SPACE               VALUE "Y".
007600     05  WS-ONE-CHAR                 PIC X(01).
007700     05  FILLER                      PIC X(02).
007800
007900 01  WS-NAME-COMPARE-WORK.
008000     05  WS-INPUT-NORM-NAME          PIC X(30).
008100     05  WS-INPUT-NORM-LEN           PIC 9(02) COMP.
008200     05  WS-CAND-NORM-NAME           PIC X(30).
008300     05  WS-CAND-NORM-LEN            PIC 9(02) COMP.
008400     05  FILLER                      PIC X(04).
008410 01  WS-CAND-NORM-NAME-GROUP REDEFINES WS-NAME-COMPARE-WORK.
008420     05  FILLER                      PIC X(30).
008430     05  FILLER                      PIC X(02).
008440     05  WS-CAND-NORM-CHAR OCCURS 30 TIMES PIC X(01).
008450     05  FILLER                      PIC X(06).
008500
008600 01  WS-BIGRAM-WORK.
008700     05  WS-BGA-COUNT                PIC 9(02) COMP VALUE 0.
008800     05  WS-BGA-IX                   PIC 9(02) COMP VALUE 0.
008900     05  WS-BGA-TABLE OCCURS 29 TIMES PIC X(02).
009000     05  WS-BGB-COUNT                PIC 9(02) COMP VALUE 0.
009100     05  WS-BGB-TABLE OCCURS 29 TIMES PIC X(02).
009200     05  WS-BGB-USED OCCURS 29 TIMES  PIC X(01).
009300         88  WS-BGB-IS-USED                  VALUE "Y".
009400     05  WS-BGA-FOUND-SWITCH         PIC X(01).
009500         88  WS-BGA-MATCH-FOUND              VALUE "Y".
009600     05  FILLER                      PIC X(02).
009700
009800 01  WS-SCORE-WORK.
009900     05  WS-COMMON-COUNT             PIC 9(02) COMP VALUE 0.
010000     05  WS-SCORE-CALC               PIC S9(3)V9 COMP-3.
010100     05  WS-SCORE-NUMER              PIC S9(7) COMP-3.
010200     05  WS-SCORE-DENOM              PIC S9(5) COMP-3.
010300     05  WS-BEST-SCORE               PIC S9(3)V9 COMP-3.
010400     05  WS-BEST-PRODUCT-ID          PIC 9(08) COMP.
010500     05  WS-BEST-INDEX               PIC 9(04) COMP.
010600     05  FILLER                      PIC X(02).
010601
010650 01  WS-SCORE-DISPLAY-AREA.
010660     05  WS-SCORE-DISPLAY            PIC 9(03)V9 VALUE 0.
010670     05  FILLER                      PIC X(02).
010680 01  WS-SCORE-DISPLAY-GROUP REDEFINES WS-SCORE-DISPLAY-AREA.
010690     05  WS-SCORE-DISPLAY-WHOLE      PIC 9(03).
010700     05  WS-SCORE-DISPLAY-TENTH      PIC 9(01).
010710     05  FILLER                      PIC X(02).
010711
010800 01  WS-CASE-FOLD-AREA.
010900     05  WS-LOWER-ALPHABET           PIC X(26) VALUE
011000         "abcdefghijklmnopqrstuvwxyz".
011100     05  WS-UPPER-ALPHABET           PIC X(26) VALUE
011200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011300     05  FILLER                      PIC X(04).
011310 01  WS-LOWER-ALPHABET-GROUP REDEFINES WS-CASE-FOLD-AREA.
011320     05  WS-LOWER-LETTER OCCURS 26 TIMES PIC X(01).
011330     05  FILLER                      PIC X(30).
011400
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800 COPY VMTCH.
011900 EJECT
012000*********************************************
012100 PROCEDURE DIVISION USING WK-VMTCH.
012200*********************************************
012300 MAIN-MODULE.
012400     PERFORM A000-SCORE-PRODUCT-TABLE
012500        THRU A099-SCORE-PRODUCT-TABLE-EX.
012600     EXIT PROGRAM.
012700
012800*----------------------------------------------------------------*
012900 A000-SCORE-PRODUCT-TABLE.
013000*----------------------------------------------------------------*
013100     MOVE SPACES            TO WK-VMTCH-CONFIDENCE.
013200     MOVE 0                 TO WK-VMTCH-PRODUCT-ID
013300                                WK-VMTCH-SCORE
013400                                WS-BEST-PRODUCT-ID
013500                                WS-BEST-INDEX.
013600     MOVE ZERO               TO WS-BEST-SCORE.
013700
013800     MOVE WK-VMTCH-NAME      TO WS-RAW-NAME.
013900     PERFORM B000-NORMALIZE-NAME.
014000     MOVE WS-NORM-NAME       TO WS-INPUT-NORM-NAME.
014100     MOVE WS-NORM-LEN        TO WS-INPUT-NORM-LEN.
014200
014300     IF  WS-INPUT-NORM-LEN = ZERO
014400         GO TO A099-SCORE-PRODUCT-TABLE-EX
014500     END-IF.
014600
014700     PERFORM C100-EXTRACT-BIGRAMS-A.
014800
014900*    CHECK EVERY TABLE ENTRY FOR AN EXACT NORMALIZED MATCH
015000*    FIRST - THE EXACT RULE ALWAYS WINS OVER FUZZY SCORING.
015100     PERFORM A040-CHECK-ONE-FOR-EXACT THRU A049-CHECK-ONE-EX
015200        VARYING WK-VMTCH-IX FROM 1 BY 1
015300           UNTIL WK-VMTCH-IX > WK-VMTCH-TABLE-COUNT
015400              OR WS-BEST-INDEX NOT = ZERO.
015500
015600     IF  WS-BEST-INDEX NOT = ZERO
015700         GO TO A050-EXACT-FOUND
015800     END-IF.
015900
016000     GO TO A060-FUZZY-SCORE-TABLE.
016100
016200*----------------------------------------------------------------*
016300 A040-CHECK-ONE-FOR-EXACT.
016400*----------------------------------------------------------------*
016500     MOVE WK-VMTCH-TAB-NAME (WK-VMTCH-IX) TO WS-RAW-NAME.
016600     PERFORM B000-NORMALIZE-NAME.
016700     MOVE WS-NORM-NAME TO WS-CAND-NORM-NAME.
016800     MOVE WS-NORM-LEN  TO WS-CAND-NORM-LEN.
016900     IF  WS-CAND-NORM-NAME = WS-INPUT-NORM-NAME
017000         MOVE WK-VMTCH-TAB-ID (WK-VMTCH-IX)
017100                               TO WS-BEST-PRODUCT-ID
017200         MOVE 100.0            TO WS-BEST-SCORE
017300         MOVE WK-VMTCH-IX      TO WS-BEST-INDEX
017400     END-IF.
017500 A049-CHECK-ONE-EX.
017600     EXIT.
017700
017800 A050-EXACT-FOUND.
017900     MOVE WS-BEST-PRODUCT-ID TO WK-VMTCH-PRODUCT-ID.
018000     MOVE WS-BEST-SCORE      TO WK-VMTCH-SCORE.
018100     MOVE "EXACT "           TO WK-VMTCH-CONFIDENCE.
018200     GO TO A099-SCORE-PRODUCT-TABLE-EX.
018300
018400 A060-FUZZY-SCORE-TABLE.
018500     MOVE ZERO TO WS-BEST-INDEX.
018600     PERFORM A070-SCORE-ONE-TABLE-ENTRY THRU A079-SCORE-ONE-EX
018700        VARYING WK-VMTCH-IX FROM 1 BY 1
018800           UNTIL WK-VMTCH-IX > WK-VMTCH-TABLE-COUNT.
018900
019000     IF  WS-BEST-INDEX = ZERO
019100         MOVE ZERO  TO WK-VMTCH-PRODUCT-ID WK-VMTCH-SCORE
019200         MOVE SPACES TO WK-VMTCH-CONFIDENCE
019300         GO TO A099-SCORE-PRODUCT-TABLE-EX
019400     END-IF.
019500
019600     MOVE WS-BEST-SCORE          TO WK-VMTCH-SCORE.
019610     MOVE WS-BEST-SCORE          TO WS-SCORE-DISPLAY.
019700     IF  WS-BEST-SCORE NOT < 50.0
019800         MOVE WS-BEST-PRODUCT-ID TO WK-VMTCH-PRODUCT-ID
019900         PERFORM D000-ASSIGN-CONFIDENCE
020000     ELSE
020100         MOVE ZERO               TO WK-VMTCH-PRODUCT-ID
020200         MOVE SPACES             TO WK-VMTCH-CONFIDENCE
020300     END-IF.
020400
020500 A099-SCORE-PRODUCT-TABLE-EX.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900*  BODY OF THE A060 FUZZY-SCORE LOOP - SCORE ONE TABLE ENTRY AND
021000*  KEEP IT IF IT BEATS THE BEST SCORE SEEN SO FAR.
021100*----------------------------------------------------------------*
021200 A070-SCORE-ONE-TABLE-ENTRY.
021300*----------------------------------------------------------------*
021400     MOVE WK-VMTCH-TAB-NAME (WK-VMTCH-IX) TO WS-RAW-NAME.
021500     PERFORM B000-NORMALIZE-NAME.
021600     MOVE WS-NORM-NAME TO WS-CAND-NORM-NAME.
021700     MOVE WS-NORM-LEN  TO WS-CAND-NORM-LEN.
021800     PERFORM C200-EXTRACT-BIGRAMS-B.
021900     PERFORM C300-SCORE-ONE-CANDIDATE.
022000     IF  WS-SCORE-CALC > WS-BEST-SCORE
022100         MOVE WS-SCORE-CALC  TO WS-BEST-SCORE
022200         MOVE WK-VMTCH-TAB-ID (WK-VMTCH-IX)
022300                             TO WS-BEST-PRODUCT-ID
022400         MOVE WK-VMTCH-IX    TO WS-BEST-INDEX
022500     END-IF.
022600 A079-SCORE-ONE-EX.
022700     EXIT.
022800
022900*----------------------------------------------------------------*
023000*  NORMALIZE WS-RAW-NAME INTO WS-NORM-NAME/WS-NORM-LEN:
023100*  TRIM TRAILING BLANKS, FOLD TO UPPER CASE, THEN COLLAPSE ANY
023200*  RUN OF INTERNAL SPACES DOWN TO ONE SPACE.
023300*----------------------------------------------------------------*
023400 B000-NORMALIZE-NAME.
023500     INSPECT WS-RAW-NAME CONVERTING WS-LOWER-ALPHABET
023600                                  TO WS-UPPER-ALPHABET.
023700
023800     MOVE 30 TO WS-RAW-LEN.
023900     PERFORM B010-TRIM-ONE-TRAILING-BLANK THRU B019-TRIM-ONE-EX
024000        UNTIL WS-RAW-LEN = 0
024100           OR WS-RAW-NAME (WS-RAW-LEN:1) NOT = SPACE.
024200
024300     MOVE SPACES TO WS-NORM-NAME.
024400     MOVE ZERO   TO WS-NORM-LEN.
024500     MOVE "Y"    TO WS-LAST-OUT-WAS-SPACE.
024600
024700     PERFORM B020-COLLAPSE-ONE-CHARACTER THRU B029-COLLAPSE-ONE-EX
024800        VARYING WS-NORM-IX FROM 1 BY 1
024900           UNTIL WS-NORM-IX > WS-RAW-LEN.
025000
025100*    A COLLAPSED TRAILING SPACE (NAME ENDED IN BLANKS BEFORE
025200*    TRIM COULDN'T HAPPEN, BUT A SINGLE EMBEDDED RUN AT THE
025300*    VERY END CAN LEAVE ONE) IS NOT POSSIBLE HERE BECAUSE
025400*    WS-RAW-LEN WAS ALREADY TRIMMED OF TRAILING BLANKS ABOVE.
025500
025600*----------------------------------------------------------------*
025700 B010-TRIM-ONE-TRAILING-BLANK.
025800*----------------------------------------------------------------*
025900     SUBTRACT 1 FROM WS-RAW-LEN.
026000 B019-TRIM-ONE-EX.
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 B020-COLLAPSE-ONE-CHARACTER.
026500*----------------------------------------------------------------*
026600     MOVE WS-RAW-NAME (WS-NORM-IX:1) TO WS-ONE-CHAR.
026700     IF  WS-ONE-CHAR = SPACE
026800         IF  NOT WS-LAST-WAS-SPACE
026900             ADD 1 TO WS-NORM-LEN
027000             MOVE SPACE TO WS-NORM-NAME (WS-NORM-LEN:1)
027100             MOVE "Y"   TO WS-LAST-OUT-WAS-SPACE
027200         END-IF
027300     ELSE
027400         ADD 1 TO WS-NORM-LEN
027500         MOVE WS-ONE-CHAR TO WS-NORM-NAME (WS-NORM-LEN:1)
027600         MOVE "N"         TO WS-LAST-OUT-WAS-SPACE
027700     END-IF.
027800 B029-COLLAPSE-ONE-EX.
027900     EXIT.
028000
028100*----------------------------------------------------------------*
028200*  BUILD THE BIGRAM TABLE FOR THE INPUT NAME (SIDE A).
028300*----------------------------------------------------------------*
028400 C100-EXTRACT-BIGRAMS-A.
028500*----------------------------------------------------------------*
028600     MOVE ZERO TO WS-BGA-COUNT.
028700     IF  WS-INPUT-NORM-LEN > 1
028800         PERFORM C110-EXTRACT-ONE-BIGRAM-A THRU C119-EXTRACT-A-EX
028900            VARYING WS-NORM-IX FROM 1 BY 1
029000               UNTIL WS-NORM-IX > WS-INPUT-NORM-LEN - 1
029100     END-IF.
029200 C109-EXTRACT-BIGRAMS-A-EX.
029300     EXIT.
029400
029500 C110-EXTRACT-ONE-BIGRAM-A.
029600     ADD 1 TO WS-BGA-COUNT.
029700     MOVE WS-INPUT-NORM-NAME (WS-NORM-IX:2)
029800                          TO WS-BGA-TABLE (WS-BGA-COUNT).
029900 C119-EXTRACT-A-EX.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300*  BUILD THE BIGRAM TABLE FOR THE CANDIDATE PRODUCT NAME (SIDE B)
030400*----------------------------------------------------------------*
030500 C200-EXTRACT-BIGRAMS-B.
030600*----------------------------------------------------------------*
030700     MOVE ZERO TO WS-BGB-COUNT.
030800     IF  WS-CAND-NORM-LEN > 1
030900         PERFORM C210-EXTRACT-ONE-BIGRAM-B THRU C219-EXTRACT-B-EX
031000            VARYING WS-NORM-IX FROM 1 BY 1
031100               UNTIL WS-NORM-IX > WS-CAND-NORM-LEN - 1
031200     END-IF.
031300 C209-EXTRACT-BIGRAMS-B-EX.
031400     EXIT.
031500
031600 C210-EXTRACT-ONE-BIGRAM-B.
031700     ADD 1 TO WS-BGB-COUNT.
031800     MOVE WS-CAND-NORM-NAME (WS-NORM-IX:2)
031900                          TO WS-BGB-TABLE (WS-BGB-COUNT).
032000 C219-EXTRACT-B-EX.
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400*  SCORE SIDE A AGAINST SIDE B - DICE COEFFICIENT OVER THE
032500*  BIGRAM MULTISETS, SCALED 0-100, ROUNDED TO ONE DECIMAL.
032600*----------------------------------------------------------------*
032700 C300-SCORE-ONE-CANDIDATE.
032800*----------------------------------------------------------------*
032900     MOVE ZERO TO WS-COMMON-COUNT.
033000     PERFORM C305-RESET-ONE-BGB-USED THRU C309-RESET-ONE-EX
033100        VARYING WS-NORM-IX FROM 1 BY 1
033200           UNTIL WS-NORM-IX > WS-BGB-COUNT.
033300
033400     PERFORM C310-MATCH-ONE-A-BIGRAM
033500        VARYING WS-BGA-IX FROM 1 BY 1
033600           UNTIL WS-BGA-IX > WS-BGA-COUNT.
033700
033800     IF  WS-BGA-COUNT + WS-BGB-COUNT = 0
033900         MOVE ZERO TO WS-SCORE-CALC
034000     ELSE
034100         COMPUTE WS-SCORE-NUMER = 200 * WS-COMMON-COUNT
034200         COMPUTE WS-SCORE-DENOM = WS-BGA-COUNT + WS-BGB-COUNT
034300         COMPUTE WS-SCORE-CALC ROUNDED =
034400                 WS-SCORE-NUMER / WS-SCORE-DENOM
034500     END-IF.
034600
034700 C305-RESET-ONE-BGB-USED.
034800     MOVE "N" TO WS-BGB-USED (WS-NORM-IX).
034900 C309-RESET-ONE-EX.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300 C310-MATCH-ONE-A-BIGRAM.
035400*----------------------------------------------------------------*
035500     MOVE "N" TO WS-BGA-FOUND-SWITCH.
035600     PERFORM C315-CHECK-ONE-B-BIGRAM THRU C319-CHECK-ONE-EX
035700        VARYING WS-NORM-IX FROM 1 BY 1
035800           UNTIL WS-NORM-IX > WS-BGB-COUNT
035900              OR WS-BGA-MATCH-FOUND.
036000 C310-MATCH-ONE-A-BIGRAM-EX.
036100     EXIT.
036200
036300 C315-CHECK-ONE-B-BIGRAM.
036400     IF  NOT WS-BGB-IS-USED (WS-NORM-IX)
036500         AND WS-BGB-TABLE (WS-NORM-IX) =
036600             WS-BGA-TABLE (WS-BGA-IX)
036700         MOVE "Y" TO WS-BGB-USED (WS-NORM-IX)
036800         MOVE "Y" TO WS-BGA-FOUND-SWITCH
036900         ADD 1 TO WS-COMMON-COUNT
037000     END-IF.
037100 C319-CHECK-ONE-EX.
037200     EXIT.
037300
037400*----------------------------------------------------------------*
037500*  BAND THE WINNING SCORE INTO A CONFIDENCE LEVEL.
037600*----------------------------------------------------------------*
037700 D000-ASSIGN-CONFIDENCE.
037800     IF      WS-BEST-SCORE NOT < 100.0
037900             MOVE "EXACT "  TO WK-VMTCH-CONFIDENCE
038000     ELSE IF WS-BEST-SCORE NOT < 75.0
038100             MOVE "HIGH  "  TO WK-VMTCH-CONFIDENCE
038200     ELSE IF WS-BEST-SCORE NOT < 60.0
038300             MOVE "MEDIUM"  TO WK-VMTCH-CONFIDENCE
038400     ELSE
038500             MOVE "LOW   "  TO WK-VMTCH-CONFIDENCE
038600     END-IF.
038700
038800******************************************************************
038900************** END OF PROGRAM SOURCE -  KYKVMTCH ***************
039000******************************************************************
