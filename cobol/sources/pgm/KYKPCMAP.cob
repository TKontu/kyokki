000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     KYKPCMAP.
000500 AUTHOR.         RAJESH AYYAR.
000600 INSTALLATION.   KYOKKI HOUSEHOLD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   21 AUG 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL KYOKKI USE ONLY.
001000*
001100*DESCRIPTION :  CATMAP.  CLASSIFIES EACH EXTERNAL-PRODUCT RECORD
001200*               INTO A HOUSE CATEGORY BY KEYWORD, BUILDS A
001300*               CANONICAL NAME, DERIVES THE STORAGE TYPE AND
001400*               SHELF LIFE, AND CREATES OR UPDATES THE MATCHING
001500*               PRODUCT MASTER ROW.  THE BARCODE-TO-PRODUCT
001600*               CORRELATION IS KEPT IN MEMORY FOR THE DURATION
001700*               OF THE RUN ONLY - PRODMSTR CARRIES NO BARCODE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* MOD.#   INIT   DATE        DESCRIPTION
002300* ------  ------ ----------  -----------------------------------
002400* KYK0010 RAJ    21/08/1992  INITIAL VERSION.
002500* KYK0025 RAJ    02/02/1996  TICKET KYK-0266 - BRAND IS NOW LEFT
002600*                            OFF THE CANONICAL NAME WHEN THE
002700*                            PRODUCT NAME ALREADY CONTAINS IT -
002800*                            SHOPPERS WERE SEEING "ACME ACME
002900*                            COLA" ON THE MASTER LISTING.
003000* KYK0038 TSL    14/11/1998  Y2K - WIDEN ALL DATE FIELDS REACHED
003100*                            THROUGH THIS PROGRAM'S COPYBOOKS.
003200* KYK0051 MFO    28/08/2003  TICKET KYK-1029 - ADD GRAIN/CEREAL
003300*                            AND SAUCE/CONDIMENT KEYWORD RULES -
003400*                            MARKETING ADDED TWO NEW AISLES.
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CATEGRY  ASSIGN TO DATABASE-CATEGRY
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400     SELECT PRODMSTR ASSIGN TO DATABASE-PRODMSTR
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700
005800     SELECT EXTPROD  ASSIGN TO DATABASE-EXTPROD
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  CATEGRY
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-CATEGRY.
007000 01  WK-C-CATEGRY.
007100     COPY CATEGRY.
007200
007300 FD  PRODMSTR
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-PRODMSTR.
007600 01  WK-C-PRODMSTR.
007700     COPY PRODMSTR.
007800
007900 FD  EXTPROD
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-EXTPROD.
008200 01  WK-C-EXTPROD.
008300     COPY EXTPROD.
008400
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                          PIC X(24)        VALUE
008800     "** PROGRAM KYKPCMAP **".
008900
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01  WK-C-COMMON.
009200     COPY KYKCMWS.
009300
009400 01  WS-SWITCHES.
009500     05  WS-EOF-CATEGRY              PIC X(01) VALUE "N".
009600         88  WS-CATEGRY-EOF                    VALUE "Y".
009700     05  WS-EOF-PRODMSTR             PIC X(01) VALUE "N".
009800         88  WS-PRODMSTR-EOF                   VALUE "Y".
009900     05  WS-EOF-EXTPROD              PIC X(01) VALUE "N".
010000         88  WS-EXTPROD-EOF                    VALUE "Y".
010100     05  WS-FOUND-SWITCH             PIC X(01).
010200         88  WS-BARCODE-FOUND                  VALUE "Y".
010300     05  WS-SHELF-FOUND-SWITCH       PIC X(01).
010400         88  WS-SHELF-LIFE-FOUND               VALUE "Y".
010500     05  FILLER                      PIC X(02).
010600
010700* --------------- CATEGORY TABLE (LOAD ONCE) ---------------------
010800 01  WS-CAT-TABLE-AREA.
010900     05  WS-CAT-TABLE-COUNT          PIC 9(03) COMP VALUE 0.
011000     05  WS-CAT-TABLE OCCURS 50 TIMES
011100             INDEXED BY WS-CAT-IX.
011200         10  WS-CAT-TAB-ID           PIC X(12).
011300         10  WS-CAT-TAB-SHELF-DAYS   PIC 9(04).
011400     05  FILLER                      PIC X(02).
011500
011600* -------------- PRODUCT MASTER TABLE (LOAD, APPEND, REWRITE) ---*
011700 01  WS-PM-TABLE-AREA.
011800     05  WS-PM-TABLE-COUNT           PIC 9(04) COMP VALUE 0.
011900     05  WS-NEXT-PM-ID               PIC 9(08) COMP VALUE 0.
012000     05  WS-PM-TABLE OCCURS 2000 TIMES
012100             INDEXED BY WS-PM-IX.
012200         10  WS-PM-TAB-ID            PIC 9(08).
012300         10  WS-PM-TAB-NAME          PIC X(30).
012400         10  WS-PM-TAB-CATEGORY      PIC X(12).
012500         10  WS-PM-TAB-STORAGE-TYPE  PIC X(12).
012600         10  WS-PM-TAB-SHELF-DAYS    PIC 9(04).
012700         10  WS-PM-TAB-UNIT          PIC X(04).
012800         10  WS-PM-TAB-QTY           PIC 9(08)V99.
012900         10  WS-PM-TAB-QTY-GROUP REDEFINES WS-PM-TAB-QTY.
013000             15  WS-PM-TAB-QTY-WHOLE PIC 9(08).
013100             15  WS-PM-TAB-QTY-HUNDS PIC 9(02).
013200         10  WS-PM-TAB-BARCODE       PIC X(13).
013300*                        SET ONLY FOR ROWS TOUCHED THIS RUN -
013400*                        BLANK FOR ROWS CARRIED FROM THE INPUT
013500*                        FILE, SEE PROGRAM BANNER ABOVE.
013600     05  FILLER                      PIC X(02).
013700
013800 01  WS-WORK-AREA.
013900     05  WS-EP-CATEGORIES-UC         PIC X(50).
014000*                        UPPER-CASED COPY OF EP-CATEGORIES FOR
014100*                        CASE-INSENSITIVE KEYWORD SEARCH
014200     05  WS-BRAND-UC                 PIC X(20).
014300     05  WS-PRODUCT-NAME-UC          PIC X(30).
014400     05  WS-NEW-CATEGORY             PIC X(12).
014500     05  WS-NEW-CANONICAL-NAME       PIC X(30).
014600     05  WS-NEW-STORAGE-TYPE         PIC X(12).
014700     05  WS-NEW-SHELF-DAYS           PIC 9(04).
014800     05  WS-BUILD-NAME-WORK          PIC X(30).
014900     05  WS-BUILD-POINTER            PIC 9(02) COMP.
015000     05  FILLER                      PIC X(02).
015100
015200* ------------- ORDERED KEYWORD / CATEGORY LOOKUP TABLE ----------
015300*    KEYWORD RULES PER MARKETING'S AISLE LIST - FIRST ROW THAT
015400*    MATCHES A SUBSTRING OF THE EXTERNAL-PRODUCT CATEGORIES
015450*    TEXT WINS.  ORDER MATTERS, DO NOT RESHUFFLE THE TABLE.
015500 01  WS-KEYWORD-TABLE-VALUES.
015600     05  FILLER PIC X(12) VALUE "FROZEN".
015700     05  FILLER PIC X(12) VALUE "frozen".
015800     05  FILLER PIC X(12) VALUE "DAIRY".
015900     05  FILLER PIC X(12) VALUE "dairy".
016000     05  FILLER PIC X(12) VALUE "MILK".
016100     05  FILLER PIC X(12) VALUE "dairy".
016200     05  FILLER PIC X(12) VALUE "CHEESE".
016300     05  FILLER PIC X(12) VALUE "dairy".
016400     05  FILLER PIC X(12) VALUE "YOGURT".
016500     05  FILLER PIC X(12) VALUE "dairy".
016600     05  FILLER PIC X(12) VALUE "YOGHURT".
016700     05  FILLER PIC X(12) VALUE "dairy".
016800     05  FILLER PIC X(12) VALUE "CREAM".
016900     05  FILLER PIC X(12) VALUE "dairy".
017000     05  FILLER PIC X(12) VALUE "BUTTER".
017100     05  FILLER PIC X(12) VALUE "dairy".
017200     05  FILLER PIC X(12) VALUE "MEAT".
017300     05  FILLER PIC X(12) VALUE "meat".
017400     05  FILLER PIC X(12) VALUE "CHICKEN".
017500     05  FILLER PIC X(12) VALUE "meat".
017600     05  FILLER PIC X(12) VALUE "BEEF".
017700     05  FILLER PIC X(12) VALUE "meat".
017800     05  FILLER PIC X(12) VALUE "PORK".
017900     05  FILLER PIC X(12) VALUE "meat".
018000     05  FILLER PIC X(12) VALUE "POULTRY".
018100     05  FILLER PIC X(12) VALUE "meat".
018200     05  FILLER PIC X(12) VALUE "SAUSAGE".
018300     05  FILLER PIC X(12) VALUE "meat".
018400     05  FILLER PIC X(12) VALUE "HAM".
018500     05  FILLER PIC X(12) VALUE "meat".
018600     05  FILLER PIC X(12) VALUE "FISH".
018700     05  FILLER PIC X(12) VALUE "seafood".
018800     05  FILLER PIC X(12) VALUE "SEAFOOD".
018900     05  FILLER PIC X(12) VALUE "seafood".
019000     05  FILLER PIC X(12) VALUE "SALMON".
019100     05  FILLER PIC X(12) VALUE "seafood".
019200     05  FILLER PIC X(12) VALUE "TUNA".
019300     05  FILLER PIC X(12) VALUE "seafood".
019400     05  FILLER PIC X(12) VALUE "FRUIT".
019500     05  FILLER PIC X(12) VALUE "produce".
019600     05  FILLER PIC X(12) VALUE "VEGETABLE".
019700     05  FILLER PIC X(12) VALUE "produce".
019800     05  FILLER PIC X(12) VALUE "PRODUCE".
019900     05  FILLER PIC X(12) VALUE "produce".
020000     05  FILLER PIC X(12) VALUE "FRESH".
020100     05  FILLER PIC X(12) VALUE "produce".
020200     05  FILLER PIC X(12) VALUE "BREAD".
020300     05  FILLER PIC X(12) VALUE "bakery".
020400     05  FILLER PIC X(12) VALUE "BAKERY".
020500     05  FILLER PIC X(12) VALUE "bakery".
020600     05  FILLER PIC X(12) VALUE "PASTRY".
020700     05  FILLER PIC X(12) VALUE "bakery".
020800     05  FILLER PIC X(12) VALUE "BEVERAGE".
020900     05  FILLER PIC X(12) VALUE "beverages".
021000     05  FILLER PIC X(12) VALUE "DRINK".
021100     05  FILLER PIC X(12) VALUE "beverages".
021200     05  FILLER PIC X(12) VALUE "JUICE".
021300     05  FILLER PIC X(12) VALUE "beverages".
021400     05  FILLER PIC X(12) VALUE "SODA".
021500     05  FILLER PIC X(12) VALUE "beverages".
021600     05  FILLER PIC X(12) VALUE "WATER".
021700     05  FILLER PIC X(12) VALUE "beverages".
021800     05  FILLER PIC X(12) VALUE "TEA".
021900     05  FILLER PIC X(12) VALUE "beverages".
022000     05  FILLER PIC X(12) VALUE "COFFEE".
022100     05  FILLER PIC X(12) VALUE "beverages".
022200     05  FILLER PIC X(12) VALUE "SNACK".
022300     05  FILLER PIC X(12) VALUE "snacks".
022400     05  FILLER PIC X(12) VALUE "CHIP".
022500     05  FILLER PIC X(12) VALUE "snacks".
022600     05  FILLER PIC X(12) VALUE "CANDY".
022700     05  FILLER PIC X(12) VALUE "snacks".
022800     05  FILLER PIC X(12) VALUE "CHOCOLATE".
022900     05  FILLER PIC X(12) VALUE "snacks".
023000     05  FILLER PIC X(12) VALUE "SAUCE".
023100     05  FILLER PIC X(12) VALUE "condiments".
023200     05  FILLER PIC X(12) VALUE "CONDIMENT".
023300     05  FILLER PIC X(12) VALUE "condiments".
023400     05  FILLER PIC X(12) VALUE "KETCHUP".
023500     05  FILLER PIC X(12) VALUE "condiments".
023600     05  FILLER PIC X(12) VALUE "MUSTARD".
023700     05  FILLER PIC X(12) VALUE "condiments".
023800     05  FILLER PIC X(12) VALUE "MAYONNAISE".
023900     05  FILLER PIC X(12) VALUE "condiments".
024000     05  FILLER PIC X(12) VALUE "GRAIN".
024100     05  FILLER PIC X(12) VALUE "grains".
024200     05  FILLER PIC X(12) VALUE "RICE".
024300     05  FILLER PIC X(12) VALUE "grains".
024400     05  FILLER PIC X(12) VALUE "PASTA".
024500     05  FILLER PIC X(12) VALUE "grains".
024600     05  FILLER PIC X(12) VALUE "CEREAL".
024700     05  FILLER PIC X(12) VALUE "grains".
024800 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-VALUES.
024900     05  WS-KW-ENTRY OCCURS 46 TIMES
025000             INDEXED BY WS-KW-IX.
025100         10  WS-KW-TEXT              PIC X(12).
025200         10  WS-KW-CATEGORY          PIC X(12).
025300
025400* ------------------- SUBSTRING SEARCH WORK AREA -----------------
025500*    A GENERAL-PURPOSE "IS NEEDLE IN HAYSTACK" SCAN, USED BY THE
025600*    KEYWORD CLASSIFIER AND BY THE CANONICAL-NAME BUILDER.  THIS
025700*    MACHINE HAS NO CONTAINS OPERATOR OR INTRINSIC FUNCTIONS, SO
025800*    THE SCAN IS DONE CHARACTER POSITION BY CHARACTER POSITION.
025900 01  WS-SEARCH-WORK-AREA.
026000     05  WS-SEARCH-HAYSTACK          PIC X(50).
026100     05  WS-SEARCH-HAYSTACK-LEN      PIC 9(02) COMP.
026200     05  WS-SEARCH-NEEDLE            PIC X(12).
026300     05  WS-SEARCH-NEEDLE-LEN        PIC 9(02) COMP.
026400     05  WS-SEARCH-LIMIT             PIC 9(02) COMP.
026500     05  WS-SCAN-POSITION            PIC 9(02) COMP.
026600     05  WS-SEARCH-FOUND-SWITCH      PIC X(01).
026700         88  WS-SEARCH-FOUND                 VALUE "Y".
026800     05  WS-KEYWORD-MATCH-SWITCH     PIC X(01).
026900         88  WS-KEYWORD-MATCHED              VALUE "Y".
027000     05  FILLER                      PIC X(02).
027100
027200* ----------------- TRAILING-SPACE TRIM WORK AREA ----------------
027300 01  WS-TRIM-WORK-AREA.
027400     05  WS-TRIM-SOURCE              PIC X(30).
027500     05  WS-TRIM-MAX-LEN             PIC 9(02) COMP.
027600     05  WS-TRIM-RESULT-LEN          PIC 9(02) COMP.
027700     05  WS-TRIM-POS                 PIC 9(02) COMP.
027800     05  WS-TRIM-FOUND-SWITCH        PIC X(01).
027900         88  WS-TRIM-FOUND                   VALUE "Y".
028000     05  FILLER                      PIC X(02).
028100
028200 77  WS-RECORDS-READ                 PIC 9(05) COMP VALUE 0.
028300 77  WS-RECORDS-CREATED              PIC 9(05) COMP VALUE 0.
028400 77  WS-RECORDS-UPDATED              PIC 9(05) COMP VALUE 0.
028700
028800* ----------------- CASE-FOLD TRANSLATE TABLES -------------------
028900*    THIS MACHINE HAS NO INTRINSIC FUNCTIONS, SO UPPER-CASE
029000*    FOLDING IS DONE WITH AN INSPECT ... CONVERTING TABLE.
029100 01  WS-LOWER-CASE-ALPHABET         PIC X(26) VALUE
029200     "abcdefghijklmnopqrstuvwxyz".
029300 01  WS-UPPER-CASE-ALPHABET         PIC X(26) VALUE
029400     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029500 01  WS-ALPHABET-GROUP REDEFINES WS-UPPER-CASE-ALPHABET.
029600     05  WS-UPPER-CASE-LETTER OCCURS 26 TIMES PIC X(01).
029700
029800*****************
029900 LINKAGE SECTION.
030000*****************
030100*    NONE - THIS IS A MAIN-LINE BATCH PROGRAM.
030200 EJECT
030300********************
030400 PROCEDURE DIVISION.
030500********************
030600 MAIN-MODULE.
030700     PERFORM A000-LOAD-CATEGORY-TABLE
030800        THRU A099-LOAD-CATEGORY-TABLE-EX.
030900     PERFORM A100-LOAD-PRODUCT-MASTER
031000        THRU A199-LOAD-PRODUCT-MASTER-EX.
031100     PERFORM B000-PROCESS-EXTERNAL-PRODUCTS
031200        THRU B099-PROCESS-EXTERNAL-PRODUCTS-EX
031300        UNTIL WS-EXTPROD-EOF.
031400     PERFORM E000-REWRITE-PRODUCT-MASTER
031500        THRU E099-REWRITE-PRODUCT-MASTER-EX.
031600     PERFORM Z000-PRINT-GRAND-TOTALS
031700        THRU Z099-PRINT-GRAND-TOTALS-EX.
031800     PERFORM Y000-END-PROGRAM-ROUTINE
031900        THRU Y099-END-PROGRAM-ROUTINE-EX.
032000     GOBACK.
032100
032200*----------------------------------------------------------------*
032300 A000-LOAD-CATEGORY-TABLE.
032400*----------------------------------------------------------------*
032500     OPEN INPUT  CATEGRY.
032600     IF  NOT WK-C-SUCCESSFUL
032700         DISPLAY "KYKPCMAP - OPEN FILE ERROR - CATEGRY"
032800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900         GO TO Y900-ABNORMAL-TERMINATION
033000     END-IF.
033100     PERFORM A010-LOAD-ONE-CATEGORY
033200        THRU A019-LOAD-ONE-CATEGORY-EX
033300        UNTIL WS-CATEGRY-EOF
033400           OR WS-CAT-TABLE-COUNT = 50.
033500     CLOSE CATEGRY.
033600 A099-LOAD-CATEGORY-TABLE-EX.
033700     EXIT.
033800
033900 A010-LOAD-ONE-CATEGORY.
034000     READ CATEGRY
034100         AT END
034200             MOVE "Y" TO WS-EOF-CATEGRY
034300         NOT AT END
034400             ADD 1 TO WS-CAT-TABLE-COUNT
034500             SET WS-CAT-IX TO WS-CAT-TABLE-COUNT
034600             MOVE CAT-ID             TO
034700                  WS-CAT-TAB-ID         (WS-CAT-IX)
034800             MOVE CAT-SHELF-LIFE-DAYS TO
034900                  WS-CAT-TAB-SHELF-DAYS (WS-CAT-IX)
035000     END-READ.
035100 A019-LOAD-ONE-CATEGORY-EX.
035200     EXIT.
035300
035400*----------------------------------------------------------------*
035500*  LOAD WHATEVER IS ALREADY ON THE PRODUCT MASTER SO IT SURVIVES
035600*  THE END-OF-RUN REWRITE, AND ESTABLISH THE NEXT KEY TO ASSIGN.
035700*----------------------------------------------------------------*
035800 A100-LOAD-PRODUCT-MASTER.
035900*----------------------------------------------------------------*
036000     OPEN INPUT  PRODMSTR.
036100     IF  NOT WK-C-SUCCESSFUL
036200         DISPLAY "KYKPCMAP - OPEN FILE ERROR - PRODMSTR"
036300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036400         GO TO Y900-ABNORMAL-TERMINATION
036500     END-IF.
036600     PERFORM A110-LOAD-ONE-PRODUCT
036700        THRU A119-LOAD-ONE-PRODUCT-EX
036800        UNTIL WS-PRODMSTR-EOF
036900           OR WS-PM-TABLE-COUNT = 2000.
037000     CLOSE PRODMSTR.
037100
037200     OPEN INPUT  EXTPROD.
037300     IF  NOT WK-C-SUCCESSFUL
037400         DISPLAY "KYKPCMAP - OPEN FILE ERROR - EXTPROD"
037500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037600         GO TO Y900-ABNORMAL-TERMINATION
037700     END-IF.
037800     PERFORM B900-READ-NEXT-EXTERNAL-PRODUCT
037900        THRU B999-READ-NEXT-EXTERNAL-PRODUCT-EX.
038000 A199-LOAD-PRODUCT-MASTER-EX.
038100     EXIT.
038200
038300 A110-LOAD-ONE-PRODUCT.
038400     READ PRODMSTR
038500         AT END
038600             MOVE "Y" TO WS-EOF-PRODMSTR
038700         NOT AT END
038800             ADD 1 TO WS-PM-TABLE-COUNT
038900             SET WS-PM-IX TO WS-PM-TABLE-COUNT
039000             MOVE PM-ID              TO
039100                  WS-PM-TAB-ID           (WS-PM-IX)
039200             MOVE PM-CANONICAL-NAME  TO
039300                  WS-PM-TAB-NAME         (WS-PM-IX)
039400             MOVE PM-CATEGORY        TO
039500                  WS-PM-TAB-CATEGORY     (WS-PM-IX)
039600             MOVE PM-STORAGE-TYPE    TO
039700                  WS-PM-TAB-STORAGE-TYPE (WS-PM-IX)
039800             MOVE PM-SHELF-LIFE-DAYS TO
039900                  WS-PM-TAB-SHELF-DAYS   (WS-PM-IX)
040000             MOVE PM-DEFAULT-UNIT    TO
040100                  WS-PM-TAB-UNIT         (WS-PM-IX)
040200             MOVE PM-DEFAULT-QTY     TO
040300                  WS-PM-TAB-QTY          (WS-PM-IX)
040400             MOVE SPACES             TO
040500                  WS-PM-TAB-BARCODE      (WS-PM-IX)
040600             IF  PM-ID > WS-NEXT-PM-ID
040700                 MOVE PM-ID TO WS-NEXT-PM-ID
040800             END-IF
040900     END-READ.
041000 A119-LOAD-ONE-PRODUCT-EX.
041100     EXIT.
041200
041300*----------------------------------------------------------------*
041400*  ONE EXTERNAL-PRODUCT RECORD, START TO FINISH.
041500*----------------------------------------------------------------*
041600 B000-PROCESS-EXTERNAL-PRODUCTS.
041700*----------------------------------------------------------------*
041800     ADD 1 TO WS-RECORDS-READ.
041900
042000     PERFORM B100-CLASSIFY-CATEGORY
042100        THRU B199-CLASSIFY-CATEGORY-EX.
042200     PERFORM B200-BUILD-CANONICAL-NAME
042300        THRU B299-BUILD-CANONICAL-NAME-EX.
042400     PERFORM B300-DERIVE-STORAGE-TYPE
042500        THRU B399-DERIVE-STORAGE-TYPE-EX.
042600     PERFORM B400-RESOLVE-SHELF-LIFE
042700        THRU B499-RESOLVE-SHELF-LIFE-EX.
042800     PERFORM B500-CREATE-OR-UPDATE-MASTER
042900        THRU B599-CREATE-OR-UPDATE-MASTER-EX.
043000
043100     PERFORM B900-READ-NEXT-EXTERNAL-PRODUCT
043200        THRU B999-READ-NEXT-EXTERNAL-PRODUCT-EX.
043300 B099-PROCESS-EXTERNAL-PRODUCTS-EX.
043400     EXIT.
043500
043600*----------------------------------------------------------------*
043700*  KEYWORD RULE CHAIN, FIRST TABLE ROW THAT MATCHES A SUBSTRING
043800*  OF EP-CATEGORIES WINS (TABLE IS IN MARKETING'S AISLE-LIST
043810*  ORDER, DO NOT RESHUFFLE).
043900*----------------------------------------------------------------*
044000 B100-CLASSIFY-CATEGORY.
044100*----------------------------------------------------------------*
044200     MOVE "pantry" TO WS-NEW-CATEGORY.
044300     MOVE EP-CATEGORIES  TO WS-EP-CATEGORIES-UC.
044400     INSPECT WS-EP-CATEGORIES-UC
044500         CONVERTING WS-LOWER-CASE-ALPHABET
044600                 TO WS-UPPER-CASE-ALPHABET.
044700
044800     IF  WS-EP-CATEGORIES-UC NOT = SPACES
044900         MOVE WS-EP-CATEGORIES-UC TO WS-SEARCH-HAYSTACK
045000         MOVE 50                  TO WS-SEARCH-HAYSTACK-LEN
045100         MOVE "N"                 TO WS-KEYWORD-MATCH-SWITCH
045200         PERFORM B110-CHECK-ONE-KEYWORD
045300            THRU B119-CHECK-ONE-KEYWORD-EX
045400            VARYING WS-KW-IX FROM 1 BY 1
045500               UNTIL WS-KW-IX > 46
045600                  OR WS-KEYWORD-MATCHED
045700     END-IF.
045800 B199-CLASSIFY-CATEGORY-EX.
045900     EXIT.
046000
046100 B110-CHECK-ONE-KEYWORD.
046200     MOVE WS-KW-TEXT (WS-KW-IX) TO WS-SEARCH-NEEDLE
046300                                    WS-TRIM-SOURCE (1:12).
046400     MOVE SPACES                TO WS-TRIM-SOURCE (13:18).
046500     MOVE 12                    TO WS-TRIM-MAX-LEN.
046600     PERFORM B900-TRIM-TRAILING-SPACES
046700        THRU B909-TRIM-TRAILING-SPACES-EX.
046800     MOVE WS-TRIM-RESULT-LEN TO WS-SEARCH-NEEDLE-LEN.
046900     PERFORM B700-SEARCH-FOR-NEEDLE
047000        THRU B799-SEARCH-FOR-NEEDLE-EX.
047100     IF  WS-SEARCH-FOUND
047200         MOVE WS-KW-CATEGORY (WS-KW-IX) TO WS-NEW-CATEGORY
047300         MOVE "Y"                       TO WS-KEYWORD-MATCH-SWITCH
047400     END-IF.
047500 B119-CHECK-ONE-KEYWORD-EX.
047600     EXIT.
047700
047800*----------------------------------------------------------------*
047900*  BRAND + PRODUCT NAME + QUANTITY TEXT, SKIPPING BLANK PARTS,
048000*  BRAND DROPPED IF THE PRODUCT NAME ALREADY CONTAINS IT.
048100*----------------------------------------------------------------*
048200 B200-BUILD-CANONICAL-NAME.
048300*----------------------------------------------------------------*
048400     MOVE SPACES TO WS-BUILD-NAME-WORK.
048500     MOVE 1      TO WS-BUILD-POINTER.
048600     MOVE EP-BRAND        TO WS-BRAND-UC.
048700     MOVE EP-PRODUCT-NAME TO WS-PRODUCT-NAME-UC.
048800     INSPECT WS-BRAND-UC
048900         CONVERTING WS-LOWER-CASE-ALPHABET
049000                 TO WS-UPPER-CASE-ALPHABET.
049100     INSPECT WS-PRODUCT-NAME-UC
049200         CONVERTING WS-LOWER-CASE-ALPHABET
049300                 TO WS-UPPER-CASE-ALPHABET.
049400
049500     MOVE "N" TO WS-SEARCH-FOUND-SWITCH.
049600     IF  EP-BRAND NOT = SPACES
049700         MOVE WS-PRODUCT-NAME-UC TO WS-SEARCH-HAYSTACK
049800         MOVE 30                 TO WS-SEARCH-HAYSTACK-LEN
049900         MOVE WS-BRAND-UC        TO WS-SEARCH-NEEDLE
050000         MOVE WS-BRAND-UC        TO WS-TRIM-SOURCE (1:20)
050100         MOVE SPACES             TO WS-TRIM-SOURCE (21:10)
050200         MOVE 20                 TO WS-TRIM-MAX-LEN
050300         PERFORM B900-TRIM-TRAILING-SPACES
050400            THRU B909-TRIM-TRAILING-SPACES-EX
050500         MOVE WS-TRIM-RESULT-LEN TO WS-SEARCH-NEEDLE-LEN
050600         PERFORM B700-SEARCH-FOR-NEEDLE
050700            THRU B799-SEARCH-FOR-NEEDLE-EX
050800     END-IF.
050900
051000     IF  EP-BRAND NOT = SPACES AND NOT WS-SEARCH-FOUND
051100         MOVE EP-BRAND        TO WS-TRIM-SOURCE (1:20)
051200         MOVE SPACES          TO WS-TRIM-SOURCE (21:10)
051300         MOVE 20              TO WS-TRIM-MAX-LEN
051400         PERFORM B900-TRIM-TRAILING-SPACES
051500            THRU B909-TRIM-TRAILING-SPACES-EX
051600         IF  WS-TRIM-RESULT-LEN > 0
051700             STRING EP-BRAND (1:WS-TRIM-RESULT-LEN)
051800                                    DELIMITED BY SIZE
051900                    " "             DELIMITED BY SIZE
052000               INTO WS-BUILD-NAME-WORK
052100               WITH POINTER WS-BUILD-POINTER
052200         END-IF
052300     END-IF.
052400
052500     IF  EP-PRODUCT-NAME NOT = SPACES
052600         MOVE EP-PRODUCT-NAME TO WS-TRIM-SOURCE
052700         MOVE 30              TO WS-TRIM-MAX-LEN
052800         PERFORM B900-TRIM-TRAILING-SPACES
052900            THRU B909-TRIM-TRAILING-SPACES-EX
053000         IF  WS-TRIM-RESULT-LEN > 0
053100             STRING EP-PRODUCT-NAME (1:WS-TRIM-RESULT-LEN)
053200                                    DELIMITED BY SIZE
053300                    " "             DELIMITED BY SIZE
053400               INTO WS-BUILD-NAME-WORK
053500               WITH POINTER WS-BUILD-POINTER
053600         END-IF
053700     END-IF.
053800
053900     IF  EP-QUANTITY-TEXT NOT = SPACES
054000         MOVE EP-QUANTITY-TEXT TO WS-TRIM-SOURCE (1:10)
054100         MOVE SPACES           TO WS-TRIM-SOURCE (11:20)
054200         MOVE 10               TO WS-TRIM-MAX-LEN
054300         PERFORM B900-TRIM-TRAILING-SPACES
054400            THRU B909-TRIM-TRAILING-SPACES-EX
054500         IF  WS-TRIM-RESULT-LEN > 0
054600             STRING EP-QUANTITY-TEXT (1:WS-TRIM-RESULT-LEN)
054700                                    DELIMITED BY SIZE
054800               INTO WS-BUILD-NAME-WORK
054900               WITH POINTER WS-BUILD-POINTER
055000         END-IF
055100     END-IF.
055200
055300     IF  WS-BUILD-NAME-WORK = SPACES
055400         MOVE "Unknown Product" TO WS-NEW-CANONICAL-NAME
055500     ELSE
055600         MOVE WS-BUILD-NAME-WORK TO WS-NEW-CANONICAL-NAME
055700     END-IF.
055800 B299-BUILD-CANONICAL-NAME-EX.
055900     EXIT.
056000
056100*----------------------------------------------------------------*
056200*  GENERAL-PURPOSE SUBSTRING SEARCH - IS WS-SEARCH-NEEDLE (FIRST
056300*  WS-SEARCH-NEEDLE-LEN BYTES) PRESENT ANYWHERE IN THE FIRST
056400*  WS-SEARCH-HAYSTACK-LEN BYTES OF WS-SEARCH-HAYSTACK ?
056500*----------------------------------------------------------------*
056600 B700-SEARCH-FOR-NEEDLE.
056700*----------------------------------------------------------------*
056800     MOVE "N" TO WS-SEARCH-FOUND-SWITCH.
056900     IF  WS-SEARCH-NEEDLE-LEN > 0
057000         AND WS-SEARCH-NEEDLE-LEN NOT > WS-SEARCH-HAYSTACK-LEN
057100         COMPUTE WS-SEARCH-LIMIT =
057200                 WS-SEARCH-HAYSTACK-LEN - WS-SEARCH-NEEDLE-LEN + 1
057300         PERFORM B710-CHECK-ONE-POSITION
057400            THRU B719-CHECK-ONE-POSITION-EX
057500            VARYING WS-SCAN-POSITION FROM 1 BY 1
057600               UNTIL WS-SCAN-POSITION > WS-SEARCH-LIMIT
057700                  OR WS-SEARCH-FOUND
057800     END-IF.
057900 B799-SEARCH-FOR-NEEDLE-EX.
058000     EXIT.
058100
058200 B710-CHECK-ONE-POSITION.
058300     IF  WS-SEARCH-HAYSTACK (WS-SCAN-POSITION:
058310             WS-SEARCH-NEEDLE-LEN) =
058400         WS-SEARCH-NEEDLE (1:WS-SEARCH-NEEDLE-LEN)
058500         MOVE "Y" TO WS-SEARCH-FOUND-SWITCH
058600     END-IF.
058700 B719-CHECK-ONE-POSITION-EX.
058800     EXIT.
058900
059000*----------------------------------------------------------------*
059100*  HOW MANY OF THE LEADING WS-TRIM-MAX-LEN BYTES OF WS-TRIM-
059200*  SOURCE ARE SIGNIFICANT, I.E. NOT TRAILING SPACES ?
059300*----------------------------------------------------------------*
059400 B900-TRIM-TRAILING-SPACES.
059500*----------------------------------------------------------------*
059600     MOVE "N" TO WS-TRIM-FOUND-SWITCH.
059700     MOVE 0   TO WS-TRIM-RESULT-LEN.
059800     PERFORM B910-CHECK-ONE-TRIM-CHAR
059900        THRU B919-CHECK-ONE-TRIM-CHAR-EX
060000        VARYING WS-TRIM-POS FROM WS-TRIM-MAX-LEN BY -1
060100           UNTIL WS-TRIM-POS < 1
060200              OR WS-TRIM-FOUND.
060300 B909-TRIM-TRAILING-SPACES-EX.
060400     EXIT.
060500
060600 B910-CHECK-ONE-TRIM-CHAR.
060700     IF  WS-TRIM-SOURCE (WS-TRIM-POS:1) NOT = SPACE
060800         MOVE WS-TRIM-POS TO WS-TRIM-RESULT-LEN
060900         MOVE "Y"         TO WS-TRIM-FOUND-SWITCH
061000     END-IF.
061100 B919-CHECK-ONE-TRIM-CHAR-EX.
061200     EXIT.
061300
061400*----------------------------------------------------------------*
061500 B300-DERIVE-STORAGE-TYPE.
061600*----------------------------------------------------------------*
061700     EVALUATE WS-NEW-CATEGORY
061800         WHEN "dairy"
061900         WHEN "meat"
062000         WHEN "seafood"
062100         WHEN "produce"
062200         WHEN "beverages"
062300             MOVE "refrigerator" TO WS-NEW-STORAGE-TYPE
062400         WHEN "frozen"
062500             MOVE "freezer"      TO WS-NEW-STORAGE-TYPE
062600         WHEN OTHER
062700             MOVE "pantry"       TO WS-NEW-STORAGE-TYPE
062800     END-EVALUATE.
062900 B399-DERIVE-STORAGE-TYPE-EX.
063000     EXIT.
063100
063200*----------------------------------------------------------------*
063300*  LINEAR SCAN OF THE CATEGORY TABLE; 365 WHEN THE CATEGORY HAS
063400*  NO SEED ROW (E.G. SEAFOOD, BAKERY, GRAINS).
063500*----------------------------------------------------------------*
063600 B400-RESOLVE-SHELF-LIFE.
063700*----------------------------------------------------------------*
063800     MOVE "N"   TO WS-SHELF-FOUND-SWITCH.
063900     MOVE 365   TO WS-NEW-SHELF-DAYS.
064000     PERFORM B410-CHECK-ONE-CATEGORY
064100        THRU B419-CHECK-ONE-CATEGORY-EX
064200        VARYING WS-CAT-IX FROM 1 BY 1
064300           UNTIL WS-CAT-IX > WS-CAT-TABLE-COUNT
064400              OR WS-SHELF-LIFE-FOUND.
064500 B499-RESOLVE-SHELF-LIFE-EX.
064600     EXIT.
064700
064800 B410-CHECK-ONE-CATEGORY.
064900     IF  WS-CAT-TAB-ID (WS-CAT-IX) = WS-NEW-CATEGORY
065000         MOVE "Y" TO WS-SHELF-FOUND-SWITCH
065100         MOVE WS-CAT-TAB-SHELF-DAYS (WS-CAT-IX)
065200                           TO WS-NEW-SHELF-DAYS
065300     END-IF.
065400 B419-CHECK-ONE-CATEGORY-EX.
065500     EXIT.
065600
065700*----------------------------------------------------------------*
065800*  EXISTING BARCODE (SEEN EARLIER THIS RUN) -> UPDATE IN PLACE;
065900*  OTHERWISE APPEND A NEW ROW WITH UNIT "pcs" / UNIT-TYPE "unit".
066000*----------------------------------------------------------------*
066100 B500-CREATE-OR-UPDATE-MASTER.
066200*----------------------------------------------------------------*
066300     MOVE "N" TO WS-FOUND-SWITCH.
066400     PERFORM B510-CHECK-ONE-BARCODE
066500        THRU B519-CHECK-ONE-BARCODE-EX
066600        VARYING WS-PM-IX FROM 1 BY 1
066700           UNTIL WS-PM-IX > WS-PM-TABLE-COUNT
066800              OR WS-BARCODE-FOUND.
066900
067000     IF  WS-BARCODE-FOUND
067100         MOVE WS-NEW-CANONICAL-NAME TO
067200              WS-PM-TAB-NAME     (WS-PM-IX)
067300         MOVE WS-NEW-CATEGORY       TO
067400              WS-PM-TAB-CATEGORY (WS-PM-IX)
067500         ADD 1 TO WS-RECORDS-UPDATED
067600     ELSE
067700         IF  WS-PM-TABLE-COUNT < 2000
067800             ADD 1 TO WS-NEXT-PM-ID
067900             ADD 1 TO WS-PM-TABLE-COUNT
068000             SET WS-PM-IX TO WS-PM-TABLE-COUNT
068100             MOVE WS-NEXT-PM-ID         TO
068200                  WS-PM-TAB-ID            (WS-PM-IX)
068300             MOVE WS-NEW-CANONICAL-NAME TO
068400                  WS-PM-TAB-NAME          (WS-PM-IX)
068500             MOVE WS-NEW-CATEGORY       TO
068600                  WS-PM-TAB-CATEGORY      (WS-PM-IX)
068700             MOVE WS-NEW-STORAGE-TYPE   TO
068800                  WS-PM-TAB-STORAGE-TYPE  (WS-PM-IX)
068900             MOVE WS-NEW-SHELF-DAYS     TO
069000                  WS-PM-TAB-SHELF-DAYS    (WS-PM-IX)
069100             MOVE "pcs"                 TO
069200                  WS-PM-TAB-UNIT          (WS-PM-IX)
069300             MOVE ZERO                  TO
069400                  WS-PM-TAB-QTY           (WS-PM-IX)
069500             MOVE EP-BARCODE            TO
069600                  WS-PM-TAB-BARCODE       (WS-PM-IX)
069700             ADD 1 TO WS-RECORDS-CREATED
069800         END-IF
069900     END-IF.
070000 B599-CREATE-OR-UPDATE-MASTER-EX.
070100     EXIT.
070200
070300 B510-CHECK-ONE-BARCODE.
070400     IF  WS-PM-TAB-BARCODE (WS-PM-IX) = EP-BARCODE
070500         AND EP-BARCODE NOT = SPACES
070600         MOVE "Y" TO WS-FOUND-SWITCH
070700     END-IF.
070800 B519-CHECK-ONE-BARCODE-EX.
070900     EXIT.
071000
071100*----------------------------------------------------------------*
071200 B900-READ-NEXT-EXTERNAL-PRODUCT.
071300*----------------------------------------------------------------*
071400     READ EXTPROD
071500         AT END
071600             MOVE "Y" TO WS-EOF-EXTPROD
071700     END-READ.
071800 B999-READ-NEXT-EXTERNAL-PRODUCT-EX.
071900     EXIT.
072000
072100*----------------------------------------------------------------*
072200 E000-REWRITE-PRODUCT-MASTER.
072300*----------------------------------------------------------------*
072400     OPEN OUTPUT PRODMSTR.
072500     IF  NOT WK-C-SUCCESSFUL
072600         DISPLAY "KYKPCMAP - OPEN FILE ERROR - PRODMSTR (OUT)"
072700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
072800         GO TO Y900-ABNORMAL-TERMINATION
072900     END-IF.
073000
073100     PERFORM E010-REWRITE-ONE-PRODUCT
073200        THRU E019-REWRITE-ONE-PRODUCT-EX
073300        VARYING WS-PM-IX FROM 1 BY 1
073400           UNTIL WS-PM-IX > WS-PM-TABLE-COUNT.
073500
073600     CLOSE PRODMSTR.
073700 E099-REWRITE-PRODUCT-MASTER-EX.
073800     EXIT.
073900
074000 E010-REWRITE-ONE-PRODUCT.
074100     MOVE SPACES                           TO PRODMSTR-RECORD.
074200     MOVE WS-PM-TAB-ID            (WS-PM-IX) TO PM-ID.
074300     MOVE WS-PM-TAB-NAME          (WS-PM-IX) TO PM-CANONICAL-NAME.
074400     MOVE WS-PM-TAB-CATEGORY      (WS-PM-IX) TO PM-CATEGORY.
074500     MOVE WS-PM-TAB-STORAGE-TYPE  (WS-PM-IX) TO PM-STORAGE-TYPE.
074600     MOVE WS-PM-TAB-SHELF-DAYS   (WS-PM-IX) TO PM-SHELF-LIFE-DAYS.
074700     MOVE WS-PM-TAB-UNIT          (WS-PM-IX) TO PM-DEFAULT-UNIT.
074800     MOVE WS-PM-TAB-QTY           (WS-PM-IX) TO PM-DEFAULT-QTY.
074900     WRITE WK-C-PRODMSTR.
075000 E019-REWRITE-ONE-PRODUCT-EX.
075100     EXIT.
075200
075300*----------------------------------------------------------------*
075400 Z000-PRINT-GRAND-TOTALS.
075500*----------------------------------------------------------------*
075600     DISPLAY "KYKPCMAP - CATMAP RUN TOTALS".
075700     DISPLAY "  RECORDS READ . . . . . " WS-RECORDS-READ.
075800     DISPLAY "  RECORDS CREATED. . . . " WS-RECORDS-CREATED.
075900     DISPLAY "  RECORDS UPDATED. . . . " WS-RECORDS-UPDATED.
076000 Z099-PRINT-GRAND-TOTALS-EX.
076100     EXIT.
076200
076300*----------------------------------------------------------------*
076400 Y900-ABNORMAL-TERMINATION.
076500*----------------------------------------------------------------*
076600     PERFORM Y000-END-PROGRAM-ROUTINE
076700        THRU Y099-END-PROGRAM-ROUTINE-EX.
076800     GOBACK.
076900
077000 Y000-END-PROGRAM-ROUTINE.
077100*----------------------------------------------------------------*
077200     CLOSE EXTPROD.
077300 Y099-END-PROGRAM-ROUTINE-EX.
077400     EXIT.
077500
077600******************************************************************
077700************** END OF PROGRAM SOURCE -  KYKPCMAP ***************
077800******************************************************************
