000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* KYK0003 RAJ 19/03/92 - INITIAL VERSION - LINKAGE FOR THE
000600*                        PRODUCT-NAME MATCHING SUBROUTINE
000700* KYK0021 DCW 02/05/96 - RAISE TABLE CAPACITY 300 TO 500 TO
000800*                        COVER THE ENLARGED PRODUCT MASTER
000900* ----------------------------------------------------------------
001000 01 WK-VMTCH.
001100     05 WK-VMTCH-INPUT.
001200        10 WK-VMTCH-NAME          PIC X(30).
001300*                        RECEIPT PRODUCT NAME TO BE SCORED
001400        10 WK-VMTCH-TABLE-COUNT   PIC 9(04) COMP.
001500*                        ENTRIES LOADED IN THE PRODUCT TABLE
001600        10 WK-VMTCH-TABLE OCCURS 500 TIMES
001700              INDEXED BY WK-VMTCH-IX.
001800           15 WK-VMTCH-TAB-ID     PIC 9(08).
001900           15 WK-VMTCH-TAB-NAME   PIC X(30).
002000     05 WK-VMTCH-OUTPUT.
002100        10 WK-VMTCH-PRODUCT-ID    PIC 9(08).
002200*                        MATCHED PRODUCT KEY, ZERO IF NO MATCH
002300        10 WK-VMTCH-SCORE         PIC 9(03)V9.
002400*                        MATCH SCORE, 0.0 - 100.0
002500        10 WK-VMTCH-CONFIDENCE    PIC X(06).
002600*                        EXACT/HIGH/MEDIUM/LOW, BLANK IF NO MATCH
002700     05 FILLER                    PIC X(04).
002800*                        RESERVED
