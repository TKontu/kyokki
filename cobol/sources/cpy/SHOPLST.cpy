000100* SHOPLST.CPYBK
000200     05  SHOPLST-RECORD          PIC X(70).
000300* I-O FORMAT: SHOPLST  FROM FILE SHOPLST  OF LIBRARY KYKLIB
000400* SHOPPING LIST - MAINTAINED IN INSERTION ORDER ON DISK;
000500* KYKPSHOP RE-SEQUENCES BY PRIORITY FOR THE LISTING ONLY.
000600*
000700     05  SHOPLST-REC REDEFINES SHOPLST-RECORD.
000800         10  SL-ID                   PIC 9(08).
000900*                        ITEM KEY
001000         10  SL-PRODUCT-ID           PIC 9(08).
001100*                        FK TO PRODMSTR, ZERO FOR FREE-TEXT ITEM
001200         10  SL-NAME                 PIC X(30).
001300*                        DISPLAY NAME
001400         10  SL-QUANTITY             PIC 9(08)V99.
001500*                        QUANTITY TO PURCHASE
001600         10  SL-UNIT                 PIC X(04).
001700*                        UNIT CODE
001800         10  SL-PRIORITY             PIC X(06).
001900*                        URGENT / NORMAL / LOW
002000         10  SL-PURCHASED            PIC X(01).
002100*                        Y / N
002200             88  SL-IS-PURCHASED             VALUE "Y".
002300             88  SL-NOT-PURCHASED            VALUE "N".
002400         10  FILLER                  PIC X(03).
002500*                        RESERVED
