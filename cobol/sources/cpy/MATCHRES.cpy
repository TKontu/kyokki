000100* MATCHRES.CPYBK
000200     05  MATCHRES-RECORD         PIC X(60).
000300* I-O FORMAT: MATCHRES  FROM FILE MATCHRES  OF LIBRARY KYKLIB
000400* MATCH RESULT - ONE ROW PER RECEIPT LINE SCORED BY KYKVMTCH.
000500* WRITTEN IN PIPELINE OUTPUT ORDER, ONE FOR ONE WITH RECPLINE.
000600*
000700     05  MATCHRES-REC REDEFINES MATCHRES-RECORD.
000800         10  MR-RECEIPT-ID           PIC 9(08).
000900*                        SOURCE RECEIPT
001000         10  MR-INPUT-NAME           PIC X(30).
001100*                        RECEIPT PRODUCT NAME
001200         10  MR-PRODUCT-ID           PIC 9(08).
001300*                        MATCHED PRODUCT KEY, ZERO IF NO MATCH
001400         10  MR-SCORE                PIC 9(03)V9.
001500*                        MATCH SCORE, 0.0 - 100.0
001600         10  MR-CONFIDENCE           PIC X(06).
001700*                        EXACT/HIGH/MEDIUM/LOW, BLANK IF NO MATCH
001800         10  FILLER                  PIC X(04).
001900*                        RESERVED
