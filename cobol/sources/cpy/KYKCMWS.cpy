000100*****************************************************************
000200* KYKCMWS.CPYBK
000300* COMMON WORKING STORAGE - FILE STATUS CONDITIONS AND RUN DATE
000400* COPY THIS MEMBER INTO EVERY KYK PROGRAM SO FILE STATUS
000500* TESTING READS THE SAME WAY ACROSS THE WHOLE SUITE.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* KYK0001 14/02/92 RAJ    - INITIAL VERSION, LIFTED OFF THE OLD
001000*                           PANTRY-LEDGER SUITE'S COMMON FILE-
001100*                           STATUS MEMBER SO THE NAMES MATCH
001110*                           HOUSE STYLE.
001200* KYK0014 09/11/94 RAJ    - ADD WK-C-DUPLICATE-KEY, NEEDED BY
001300*                           KYKPCMAP BARCODE LOOKUP.
001400* KYK0030 22/06/98 TSL    - Y2K: WK-C-TODAY-CCYYMMDD IS NOW
001500*                           A 4-DIGIT CENTURY FIELD THROUGHOUT.
001600*****************************************************************
001700     05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
001800         88  WK-C-SUCCESSFUL                    VALUE "00".
001900         88  WK-C-DUPLICATE-KEY                 VALUE "22".
002000         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002100         88  WK-C-END-OF-FILE                   VALUE "10".
002200
002300     05  WK-C-TODAY-CCYYMMDD         PIC 9(08) VALUE ZEROS.
002400     05  WK-C-TODAY-GROUP REDEFINES WK-C-TODAY-CCYYMMDD.
002500         10  WK-C-TODAY-CCYY         PIC 9(04).
002600         10  WK-C-TODAY-MM           PIC 9(02).
002700         10  WK-C-TODAY-DD           PIC 9(02).
002800
002900     05  WK-C-RUN-COUNTS.
003000         10  WK-N-RECS-READ          PIC S9(07) COMP VALUE 0.
003100         10  WK-N-RECS-WRITTEN       PIC S9(07) COMP VALUE 0.
003200         10  WK-N-RECS-REJECTED      PIC S9(07) COMP VALUE 0.
003300
003400     05  FILLER                      PIC X(04) VALUE SPACES.
003500*                        RESERVED
