000100* INVMSTR.CPYBK
000200     05  INVMSTR-RECORD          PIC X(96).
000300* I-O FORMAT:INVMSTRR  FROM FILE INVMSTR   OF LIBRARY KYKLIB
000400*
000500     05  INVMSTRR  REDEFINES INVMSTR-RECORD.
000600     06  INV-ID                    PIC 9(08).
000700*                        INVENTORY ITEM KEY
000800     06  INV-PRODUCT-ID            PIC 9(08).
000900*                        FK TO PRODMSTR
001000     06  INV-RECEIPT-ID            PIC 9(08).
001100*                        SOURCE RECEIPT, ZERO IF MANUAL ENTRY
001200     06  INV-INITIAL-QTY           PIC 9(08)V99.
001300*                        QUANTITY AT CREATION
001400     06  INV-CURRENT-QTY           PIC 9(08)V99.
001500*                        REMAINING QUANTITY
001600     06  INV-UNIT                  PIC X(04).
001700*                        UNIT CODE
001800     06  INV-STATUS                PIC X(10).
001900*                        SEALED/OPENED/PARTIAL/EMPTY/DISCARDED
002000     06  INV-PURCHASE-DATE         PIC 9(08).
002100*                        YYYYMMDD
002200     06  INV-EXPIRY-DATE           PIC 9(08).
002300*                        YYYYMMDD
002400*                        ALTERNATE VIEW - SPLITS THE EXPIRY DATE
002500*                        INTO ITS CALENDAR PARTS FOR THE
002600*                        EXPIRY-REPORT DATE-EDIT AND FOR THE
002700*                        LEAP-YEAR ARITHMETIC IN KYKPCNFM
002800     06  INV-EXPIRY-DATE-GROUP REDEFINES INV-EXPIRY-DATE.
002900         10  INV-EXPIRY-CCYY       PIC 9(04).
003000         10  INV-EXPIRY-MM         PIC 9(02).
003100         10  INV-EXPIRY-DD         PIC 9(02).
003200     06  INV-EXPIRY-SOURCE         PIC X(10).
003300*                        CALCULATED / SCANNED / MANUAL
003400     06  INV-OPENED-DATE           PIC 9(08).
003500*                        YYYYMMDD, ZERO IF NEVER OPENED
003600     06  FILLER                    PIC X(04).
003700*                        RESERVED
