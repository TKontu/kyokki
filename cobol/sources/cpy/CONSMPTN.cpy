000100* CONSMPTN.CPYBK
000200     05  CONSMPTN-RECORD         PIC X(30).
000300* I-O FORMAT: CONSMPTN  FROM FILE CONSMPTN  OF LIBRARY KYKLIB
000400* CONSUMPTION TRANSACTION - ONE ROW PER QUANTITY TAKEN AGAINST
000500* AN INVENTORY ITEM.  READ IN TRANSACTION (ARRIVAL) ORDER.
000600*
000700     05  CONSMPTN-REC REDEFINES CONSMPTN-RECORD.
000800         10  CT-INVENTORY-ID         PIC 9(08).
000900*                        TARGET INVENTORY ITEM
001000         10  CT-QUANTITY             PIC 9(08)V99.
001100*                        AMOUNT TO CONSUME
001200         10  CT-DATE                 PIC 9(08).
001300*                        CONSUMPTION DATE, YYYYMMDD
001400         10  FILLER                  PIC X(04).
001500*                        RESERVED
