000100* PRODMSTR.CPYBK
000200     05  PRODMSTR-RECORD         PIC X(84).
000300* I-O FORMAT: PRODMSTR  FROM FILE PRODMSTR  OF LIBRARY KYKLIB
000400* CANONICAL PRODUCT MASTER - ONE ROW PER PRODUCT THE MATCHER
000500* AND THE CATMAP CLASSIFIER CAN RESOLVE A RECEIPT LINE TO.
000600*
000700     05  PRODMSTR-REC REDEFINES PRODMSTR-RECORD.
000800         10  PM-ID                   PIC 9(08).
000900*                        PRODUCT KEY, ASSIGNED ON CREATE
001000         10  PM-CANONICAL-NAME       PIC X(30).
001100*                        CANONICAL PRODUCT NAME
001200         10  PM-CATEGORY             PIC X(12).
001300*                        CATEGORY CODE, FK TO CATEGRY FILE
001400         10  PM-STORAGE-TYPE         PIC X(12).
001500*                        REFRIGERATOR / FREEZER / PANTRY
001600         10  PM-SHELF-LIFE-DAYS      PIC 9(04).
001700*                        DEFAULT (UNOPENED) SHELF LIFE, DAYS
001800         10  PM-DEFAULT-UNIT         PIC X(04).
001900*                        ML / G / PCS / UNIT
002000         10  PM-DEFAULT-QTY          PIC 9(08)V99.
002100*                        DEFAULT PACKAGE QUANTITY
002200*
002300*                        ALTERNATE VIEW - SPLITS THE PACKAGE
002400*                        QUANTITY INTO WHOLE/HUNDREDTHS PARTS
002500*                        FOR EDITED DISPLAY ON THE MATCH LISTING
002600         10  PM-DEFAULT-QTY-GROUP REDEFINES PM-DEFAULT-QTY.
002700             15  PM-DEFAULT-QTY-WHOLE  PIC 9(08).
002800             15  PM-DEFAULT-QTY-HUNDS  PIC 9(02).
002900         10  FILLER                  PIC X(04).
003000*                        RESERVED FOR FUTURE PRODUCT ATTRIBUTES
