000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* KYK0002 14/02/92 RAJ    INITIAL VERSION
000500* KYK0009 03/08/93 RAJ    STORE CHAIN WIDENED 8 TO 12 TO HOLD
000600*                         THE LONGER CHAIN NAMES THE SCANNER
000700*                         STARTED SENDING OVER
000800* KYK0012 19/01/94 DCW    ADD RL-UNIT, QUANTITY/PRICE NOW CARRY
000900*                         TWO DECIMALS THROUGHOUT
001000*****************************************************************
001100
001200     05  RECPLINE-RECORD         PIC X(76).
001300* I-O FORMAT: RECPLINE  FROM FILE RECPLINE  OF LIBRARY KYKLIB
001400* RECEIPT LINE - ONE ROW PER SCANNED-RECEIPT LINE ITEM, AS
001500* TRANSCRIBED UPSTREAM.  SORTED BY RL-RECEIPT-ID ON INPUT.
001600*
001700     05  RECPLINE-REC REDEFINES RECPLINE-RECORD.
001800         10  RL-RECEIPT-ID           PIC 9(08).
001900*                        RECEIPT KEY, GROUPS LINES
002000         10  RL-STORE-CHAIN          PIC X(12).
002100*                        STORE CHAIN FROM RECEIPT HEADER, MAY
002200*                        BE BLANK
002300         10  RL-PURCHASE-DATE        PIC 9(08).
002400*                        YYYYMMDD
002500         10  RL-PRODUCT-NAME         PIC X(30).
002600*                        PRODUCT NAME AS PRINTED ON RECEIPT
002700         10  RL-QUANTITY             PIC 9(04)V99.
002800*                        COUNT OF ITEMS
002900         10  RL-UNIT                 PIC X(04).
003000*                        PCS / KG / L / UNIT
003100         10  RL-PRICE                PIC 9(04)V99.
003200*                        LINE PRICE, LOCAL CURRENCY
003300         10  FILLER                  PIC X(02).
003400*                        RESERVED
