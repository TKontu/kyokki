000100* SLACTN.CPYBK
000200     05  SLACTN-RECORD           PIC X(80).
000300* I-O FORMAT: SLACTN  FROM FILE SLACTN  OF LIBRARY KYKLIB
000400* SHOPPING LIST ACTION TRANSACTION - ONE ROW PER MAINTENANCE
000500* ACTION APPLIED TO THE SHOPPING LIST BY KYKPSHOP.
000600*
000700     05  SLACTN-REC REDEFINES SLACTN-RECORD.
000800         10  SA-ACTION-CODE          PIC X(10).
000900             88  SA-IS-PURCHASE              VALUE "PURCHASE".
001000             88  SA-IS-UNPURCHASE            VALUE "UNPURCHASE".
001100             88  SA-IS-PURGE                 VALUE "PURGE".
001200             88  SA-IS-ADD                   VALUE "ADD".
001300             88  SA-IS-UPDATE                VALUE "UPDATE".
001400*                        ACTION TO APPLY
001500         10  SA-ID                   PIC 9(08).
001600*                        TARGET SL-ID (PURCHASE/UNPURCHASE/
001700*                        UPDATE); NEW SL-ID ON ADD
001800         10  SA-PRODUCT-ID           PIC 9(08).
001900*                        FK TO PRODMSTR, ZERO FOR FREE-TEXT ITEM
002000         10  SA-NAME                 PIC X(30).
002100*                        DISPLAY NAME (ADD/UPDATE)
002200         10  SA-QUANTITY             PIC 9(08)V99.
002300*                        QUANTITY TO PURCHASE (ADD/UPDATE)
002400         10  SA-UNIT                 PIC X(04).
002500*                        UNIT CODE (ADD/UPDATE)
002600         10  SA-PRIORITY             PIC X(06).
002700*                        URGENT / NORMAL / LOW (ADD/UPDATE)
002800         10  FILLER                  PIC X(04).
002900*                        RESERVED
