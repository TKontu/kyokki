000100* CATEGRY.CPYBK
000200     05  CATEGRY-RECORD          PIC X(60).
000300* I-O FORMAT: CATEGRY  FROM FILE CATEGRY  OF LIBRARY KYKLIB
000400* CATEGORY REFERENCE TABLE - DEFAULT SHELF LIVES AND
000500* LISTING ORDER FOR THE TWELVE HOUSE-KEPT CATEGORIES.
000600*
000700     05  CATEGRY-REC REDEFINES CATEGRY-RECORD.
000800         10  CAT-ID                  PIC X(12).
000900*                        CATEGORY CODE, E.G. DAIRY, MEAT
001000         10  CAT-DISPLAY-NAME        PIC X(24).
001100*                        DISPLAY NAME FOR LISTINGS
001200         10  CAT-SHELF-LIFE-DAYS     PIC 9(04).
001300*                        DEFAULT SHELF LIFE, DAYS, UNOPENED
001400         10  CAT-SORT-ORDER          PIC 9(04).
001500*                        REPORT / LISTING SEQUENCE
001600         10  FILLER                  PIC X(16).
001700*                        RESERVED FOR FUTURE CATEGORY ATTRIBUTES
