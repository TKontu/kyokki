000100* EXTPROD.CPYBK
000200     05  EXTPROD-RECORD          PIC X(130).
000300* I-O FORMAT: EXTPROD  FROM FILE EXTPROD  OF LIBRARY KYKLIB
000400* EXTERNAL PRODUCT - INPUT TO THE CATMAP CLASSIFIER, SOURCED
000500* FROM AN OUTSIDE PRODUCT DATABASE KEYED BY BARCODE.
000600*
000700     05  EXTPROD-REC REDEFINES EXTPROD-RECORD.
000800         10  EP-BARCODE              PIC X(13).
000900*                        EAN-13 BARCODE
001000         10  EP-PRODUCT-NAME         PIC X(30).
001100*                        PRODUCT NAME FROM EXTERNAL DATABASE
001200         10  EP-BRAND                PIC X(20).
001300*                        BRAND STRING, MAY BE BLANK
001400         10  EP-QUANTITY-TEXT        PIC X(10).
001500*                        PACKAGE QUANTITY TEXT, E.G. "1 L"
001600         10  EP-CATEGORIES           PIC X(50).
001700*                        FREE-TEXT CATEGORY DESCRIPTION
001800         10  FILLER                  PIC X(07).
001900*                        RESERVED
